000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT009.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 20/12/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* RELATORIO DE TOTAIS DA RODADA - SOLICITUDES X RUTAS            *
001000******************************************************************
001100* PERCORRE O MESTRE DE SOLICITUDES E, PARA CADA UMA, LOCALIZA A   *
001200* OPCAO DE ROTA CONFIRMADA (SE HOUVER) PARA OBTER A DISTANCIA     *
001300* TOTAL DO PERCURSO, E IMPRIME UMA LINHA DE DETALHE COM O ESTADO  *
001400* CORRENTE DA SOLICITUD E O CUSTO TOTAL (FINAL, OU ESTIMADO       *
001500* QUANDO O FINAL AINDA NAO FOI LIQUIDADO). AO FIM, ACUMULA A      *
001600* CONTAGEM E OS TOTAIS DE DISTANCIA E CUSTO DA RODADA.            *
001700*------------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                        *
001900* 1993-12-20 FOC  CRIACAO DO PROGRAMA ORIGINAL (FOLHA PAGAMENTO)  FOC9312 
002000* 1995-08-11 FOC  INCLUSAO DE QUEBRA DE PAGINA POR CONTADOR       FOC9508 
002100* 1998-12-27 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9812 
002200* 1999-01-19 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002300* 2008-03-14 RCS  PEDIDO 4130 - REUSO COMO RELATORIO DE RUTAS     RCS0803 
002400* 2008-03-29 RCS  PEDIDO 4130 - DESCARTE DA TELA, ROTINA BATCH    RCS0803 
002500* 2008-04-05 RCS  PEDIDO 4130 - LOCALIZACAO DA OPCAO CONFIRMADA   RCS0804 
002600* 2018-02-02 JPS  PEDIDO 4950 - CUSTO ESTIMADO QUANDO SEM FINAL   JPS1802 
002700******************************************************************
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 IS SW-DEBUG-LIGADO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT F-SOLICIT ASSIGN TO SOLICIT
003700            ORGANIZATION IS SEQUENTIAL
003800            FILE STATUS  IS SOL-ERRO.
003900     SELECT F-RUTAOP  ASSIGN TO RUTAOPC
004000            ORGANIZATION IS SEQUENTIAL
004100            FILE STATUS  IS ROP-ERRO.
004200     SELECT F-RELFRETE ASSIGN TO RELFRETE
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS  IS REL-ERRO.
004500*
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  F-SOLICIT
005000     LABEL RECORD IS STANDARD.
005100     COPY CPSOL.
005200*
005300 FD  F-RUTAOP
005400     LABEL RECORD IS STANDARD.
005500     COPY CPROP.
005600*
005700 FD  F-RELFRETE
005800     LABEL RECORD IS STANDARD.
005900 01  REGRELFRETETX               PIC X(80).
006000*
006100 WORKING-STORAGE SECTION.
006200 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
006300 77  MENS                      PIC X(50) VALUE SPACES.
006400 77  SOL-ERRO                  PIC X(02) VALUE "00".
006500 77  ROP-ERRO                  PIC X(02) VALUE "00".
006600 77  REL-ERRO                  PIC X(02) VALUE "00".
006700*
006800*----[ CONTADORES DE PAGINA E LINHA - TODOS BINARIOS ]------------
006900 01  CONLIN                     PIC 9(03) COMP VALUE ZERO.
007000 01  CONPAG                     PIC 9(03) COMP VALUE ZERO.
007100 77  IND-ROP                   PIC S9(4) COMP VALUE ZERO.
007200 77  QT-ROP                    PIC S9(4) COMP VALUE ZERO.
007300 77  IND-ACHADO                 PIC S9(4) COMP VALUE ZERO.
007400*
007500*----[ AUX + REDEFINES - RESULTADOS DE VALIDACAO ]----------------
007600 77  W-TEM-OPCAO-AUX            PIC X(01) VALUE "N".
007700 77  W-TEM-OPCAO-IND REDEFINES W-TEM-OPCAO-AUX.
007800     88  W-OPCAO-ACHADA             VALUE "S".
007900     88  W-OPCAO-NAO-ACHADA         VALUE "N".
008000 77  W-CUSTO-FLAG-AUX           PIC X(01) VALUE "N".
008100 77  W-CUSTO-FLAG-IND REDEFINES W-CUSTO-FLAG-AUX.
008200     88  W-CUSTO-E-FINAL            VALUE "S".
008300     88  W-CUSTO-E-ESTIMADO         VALUE "N".
008400 77  W-TEM-SOLICIT-AUX          PIC X(01) VALUE "N".
008500 77  W-TEM-SOLICIT-IND REDEFINES W-TEM-SOLICIT-AUX.
008600     88  W-HOUVE-SOLICIT            VALUE "S".
008700     88  W-NAO-HOUVE-SOLICIT        VALUE "N".
008800*
008900*----[ ACUMULADORES DE TOTAIS DA RODADA ]-------------------------
009000 77  TOT-SOLICIT                PIC S9(5) COMP VALUE ZERO.
009100 77  TOT-DISTANCIA               PIC S9(9)V99   COMP-3 VALUE ZERO.
009200 77  TOT-COSTO                   PIC S9(9)V99   COMP-3 VALUE ZERO.
009300 77  W-DISTANCIA-LINHA            PIC S9(7)V99   COMP-3 VALUE ZERO.
009400 77  W-COSTO-LINHA                PIC S9(7)V99   COMP-3 VALUE ZERO.
009500*
009600*----[ TABELA EM MEMORIA DAS OPCOES DE ROTA - SO LEITURA ]--------
009700 01  TB-RUTAOP.
009800     05  TB-ROP-ENT OCCURS 4000 TIMES INDEXED BY IX-ROP.
009900         07  TB-ROP-ID-RUTAOP           PIC 9(9).
010000         07  TB-ROP-RUTA-ID             PIC 9(9).
010100         07  TB-ROP-SOLICITUD-ID        PIC 9(9).
010200         07  TB-ROP-OPCION-INDEX        PIC 9(2).
010300         07  TB-ROP-DISTANCIA-TOTAL     PIC S9(7)V99   COMP-3.
010400         07  TB-ROP-DURACION-TOTAL-HS   PIC S9(5)V99   COMP-3.
010500         07  TB-ROP-COSTO-TOTAL         PIC S9(7)V99   COMP-3.
010600         07  TB-ROP-DEPOSITOS-IDS       PIC X(200).
010700         07  TB-ROP-DEPOSITOS-NOMBRES   PIC X(400).
010800         07  TB-ROP-TRAMOS              PIC X(2000).
010900         07  TB-ROP-FILLER              PIC X(20).
011000*
011100*-----------------------------------------------------------------
011200 01  CAB1.
011300     05  FILLER                 PIC X(080) VALUE
011400     "*** RELATORIO DE TOTAIS DA RODADA - SOLICITUDES X RUTAS ***".
011500*
011600 01  CAB2.
011700     05  FILLER                 PIC X(020) VALUE
011800     "PAGINA: ".
011900     05  NUMPAG                 PIC ZZ9.
012000     05  FILLER                 PIC X(055) VALUE SPACES.
012100*
012200 01  CAB3.
012300     05  FILLER                 PIC X(011) VALUE "SOLICITUD".
012400     05  FILLER                 PIC X(001) VALUE SPACES.
012500     05  FILLER                 PIC X(009) VALUE "RUTA ID".
012600     05  FILLER                 PIC X(003) VALUE SPACES.
012700     05  FILLER                 PIC X(018) VALUE "DISTANCIA TOT KM".
012800     05  FILLER                 PIC X(015) VALUE "COSTO TOTAL".
012900     05  FILLER                 PIC X(020) VALUE "ESTADO".
013000*
013100 01  DET.
013200     05  SOLIDTX                PIC ZZZZZZZZ9.
013300     05  FILLER                 PIC X(001) VALUE SPACES.
013400     05  RUTIDTX                PIC ZZZZZZZZ9.
013500     05  FILLER                 PIC X(003) VALUE SPACES.
013600     05  DISTTX                 PIC ZZZZZZZZ9.99.
013700     05  FILLER                 PIC X(002) VALUE SPACES.
013800     05  COSTOTX                PIC ZZZZZZZZZZ9.99.
013900     05  FILLER                 PIC X(002) VALUE SPACES.
014000     05  ESTADOTX                PIC X(20).
014100*
014200 01  LINHA-TOT1.
014300     05  FILLER                 PIC X(020) VALUE
014400     "TOTAL SOLICITUDES: ".
014500     05  TOTSOLTX               PIC ZZZZ9.
014600*
014700 01  LINHA-TOT2.
014800     05  FILLER                 PIC X(020) VALUE
014900     "TOTAL DISTANCIA KM: ".
015000     05  TOTDISTTX              PIC ZZZZZZZZ9.99.
015100     05  FILLER                 PIC X(004) VALUE SPACES.
015200     05  FILLER                 PIC X(016) VALUE
015300     "TOTAL COSTO: ".
015400     05  TOTCOSTOTX             PIC ZZZZZZZZZZ9.99.
015500*
015600 01  LINHABR                    PIC X(080) VALUE SPACES.
015700*
015800*-----------------------------------------------------------------
015900 PROCEDURE DIVISION.
016000*
016100 R0.
016200     OPEN INPUT  F-SOLICIT.
016300     OPEN INPUT  F-RUTAOP.
016400     OPEN OUTPUT F-RELFRETE.
016500     MOVE ZERO TO TOT-SOLICIT TOT-DISTANCIA TOT-COSTO.
016600     MOVE ZERO TO CONLIN CONPAG.
016700*
016800 R1-CARGA-RUTAOP.
016900     MOVE ZERO TO QT-ROP.
017000     IF ROP-ERRO = "30"
017100        GO TO R1-CARGA-RUTAOP-FIM.
017200 R1-CARGA-RUTAOP-LOOP.
017300     READ F-RUTAOP NEXT RECORD
017400          AT END GO TO R1-CARGA-RUTAOP-FIM.
017500     ADD 1 TO QT-ROP.
017600     MOVE REG-RUTA-OPCION TO TB-ROP-ENT(QT-ROP).
017700     GO TO R1-CARGA-RUTAOP-LOOP.
017800 R1-CARGA-RUTAOP-FIM.
017900     CLOSE F-RUTAOP.
018000*
018100 ROT-CABEC.
018200     ADD 1 TO CONPAG.
018300     MOVE CONPAG TO NUMPAG.
018400     WRITE REGRELFRETETX FROM CAB1.
018500     MOVE SPACES TO REGRELFRETETX.
018600     WRITE REGRELFRETETX.
018700     WRITE REGRELFRETETX FROM CAB2.
018800     WRITE REGRELFRETETX FROM CAB3.
018900     MOVE ZERO TO CONLIN.
019000*
019100 R2-LER-SOLICIT.
019200     PERFORM ROT-CABEC THRU ROT-CABEC.
019300 R2-LER-SOLICIT-LOOP.
019400     READ F-SOLICIT NEXT RECORD
019500          AT END GO TO R2-LER-SOLICIT-FIM.
019600     PERFORM ROT-DETALHE THRU ROT-DETALHE-FIM.
019700     GO TO R2-LER-SOLICIT-LOOP.
019800 R2-LER-SOLICIT-FIM.
019900     CLOSE F-SOLICIT.
020000     PERFORM ROT-TOTAIS THRU ROT-TOTAIS-FIM.
020100     GO TO ROT-FIM.
020200*
020300*-----[ IMPRIME UMA LINHA DE DETALHE POR SOLICITUD PROCESSADA ]---
020400 ROT-DETALHE.
020500     MOVE ZERO TO W-DISTANCIA-LINHA W-COSTO-LINHA.
020600     MOVE "N" TO W-TEM-OPCAO-AUX.
020700     IF SOL-ID-RUTA NOT = ZERO
020800        PERFORM ACHA-OPCAO-CONFIRMADA THRU ACHA-OPCAO-CONFIRMADA-FIM
020900        IF IND-ACHADO NOT = ZERO
021000           MOVE "S" TO W-TEM-OPCAO-AUX.
021100     IF W-OPCAO-ACHADA
021200        MOVE TB-ROP-DISTANCIA-TOTAL(IND-ACHADO)
021300                                   TO W-DISTANCIA-LINHA.
021400     IF SOL-COSTO-FINAL NOT = ZERO
021500        MOVE "S" TO W-CUSTO-FLAG-AUX
021600     ELSE
021700        MOVE "N" TO W-CUSTO-FLAG-AUX.
021800     IF W-CUSTO-E-FINAL
021900        MOVE SOL-COSTO-FINAL     TO W-COSTO-LINHA
022000     ELSE
022100        MOVE SOL-COSTO-ESTIMADO  TO W-COSTO-LINHA.
022200     MOVE SOL-ID-SOLICITUD       TO SOLIDTX.
022300     MOVE SOL-ID-RUTA            TO RUTIDTX.
022400     MOVE W-DISTANCIA-LINHA      TO DISTTX.
022500     MOVE W-COSTO-LINHA          TO COSTOTX.
022600     MOVE SOL-ESTADO-COD         TO ESTADOTX.
022700     IF CONLIN >= 40
022800        PERFORM ROT-CABEC THRU ROT-CABEC.
022900     WRITE REGRELFRETETX FROM DET.
023000     ADD 1 TO CONLIN.
023100     ADD 1 TO TOT-SOLICIT.
023200     ADD W-DISTANCIA-LINHA TO TOT-DISTANCIA.
023300     ADD W-COSTO-LINHA     TO TOT-COSTO.
023400     MOVE "S" TO W-TEM-SOLICIT-AUX.
023500 ROT-DETALHE-FIM.
023600     EXIT.
023700*
023800*-----[ LOCALIZA A OPCAO DE ROTA CONFIRMADA DESTA SOLICITUD ]-----
023900 ACHA-OPCAO-CONFIRMADA.
024000     MOVE ZERO TO IND-ACHADO.
024100     MOVE ZERO TO IX-ROP.
024200 ACHA-OPCAO-CONFIRMADA-LOOP.
024300     ADD 1 TO IX-ROP.
024400     IF IX-ROP > QT-ROP
024500        GO TO ACHA-OPCAO-CONFIRMADA-FIM.
024600     IF TB-ROP-RUTA-ID(IX-ROP) = SOL-ID-RUTA
024700        MOVE IX-ROP TO IND-ACHADO
024800        GO TO ACHA-OPCAO-CONFIRMADA-FIM.
024900     GO TO ACHA-OPCAO-CONFIRMADA-LOOP.
025000 ACHA-OPCAO-CONFIRMADA-FIM.
025100     EXIT.
025200*
025300*-----[ LINHA DE BRANCO + LINHAS DE TOTAIS DA RODADA ]------------
025400 ROT-TOTAIS.
025500     IF W-NAO-HOUVE-SOLICIT
025600        MOVE "NENHUMA SOLICITUD PROCESSADA NESTA RODADA"
025700                                    TO MENS
025800        PERFORM ROT-MENS THRU ROT-MENS-FIM.
025900     MOVE TOT-SOLICIT  TO TOTSOLTX.
026000     MOVE TOT-DISTANCIA TO TOTDISTTX.
026100     MOVE TOT-COSTO     TO TOTCOSTOTX.
026200     MOVE SPACES TO REGRELFRETETX.
026300     WRITE REGRELFRETETX FROM LINHABR.
026400     WRITE REGRELFRETETX FROM LINHA-TOT1.
026500     WRITE REGRELFRETETX FROM LINHA-TOT2.
026600 ROT-TOTAIS-FIM.
026700     EXIT.
026800*
026900**********************
027000* ROTINA DE FIM      *
027100**********************
027200 ROT-FIM.
027300     CLOSE F-RELFRETE.
027400     STOP RUN.
027500*
027600**********************
027700* ROTINA DE MENSAGEM *
027800**********************
027900 ROT-MENS.
028000     MOVE ZEROS TO W-CONT.
028100     DISPLAY MENS.
028200 ROT-MENS-FIM.
028300     EXIT.
028400*
028500*    FILE STATUS
028600*    00 = OPERACAO REALIZADA COM SUCESSO
028700*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
028800*    22 = REGISTRO JA CADASTRADO
028900*    23 = REGISTRO NAO ENCONTRADO
029000*    30 = ARQUIVO NAO ENCONTRADO
029100*    95 = ISAM NAO CARREGADO
