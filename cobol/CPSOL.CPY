000100******************************************************************
000200* CPSOL    - LAYOUT DAS SOLICITACOES DE FRETE (SOLICITUD.DAT)   *
000300*------------------------------------------------------------------
000400* HISTORICO DE ALTERACOES                                        *
000500* 1993-09-14 FOC  CRIACAO DO LAYOUT ORIGINAL                      FOC9309 
000600* 1999-02-01 MSV  AJUSTE Y2K - FECHA-CREACION PASSA A X(26) ISO   MSV9902 
000700* 2008-01-17 RCS  PEDIDO 4120 - COSTO/TIEMPO ESTIMADO E FINAL     RCS0801 
000800* 2014-09-08 RCS  PEDIDO 4801 - ESTADO COM 88-NIVEIS (CICLO SOL.) RCS1409 
000900******************************************************************
001000*
001100 01  REG-SOLICITUD.
001200     03  SOL-ID-SOLICITUD           PIC 9(9).
001300     03  SOL-ID-CLIENTE             PIC 9(9).
001400     03  SOL-ID-CONTENEDOR          PIC 9(9).
001500     03  SOL-FECHA-CREACION         PIC X(26).
001600     03  SOL-FECHA-CREACION-R REDEFINES SOL-FECHA-CREACION.
001700         05  SOL-FC-ANO             PIC 9(4).
001800         05  FILLER                 PIC X(1).
001900         05  SOL-FC-MES             PIC 9(2).
002000         05  FILLER                 PIC X(1).
002100         05  SOL-FC-DIA             PIC 9(2).
002200         05  FILLER                 PIC X(15).
002300     03  SOL-ORIGEM-LAT             PIC S9(3)V9(6) COMP-3.
002400     03  SOL-ORIGEM-LONG            PIC S9(3)V9(6) COMP-3.
002500     03  SOL-DESTINO-LAT            PIC S9(3)V9(6) COMP-3.
002600     03  SOL-DESTINO-LONG           PIC S9(3)V9(6) COMP-3.
002700     03  SOL-DIRECCION-ORIGEM       PIC X(120).
002800     03  SOL-DIRECCION-DESTINO      PIC X(120).
002900     03  SOL-ESTADO-AUX             PIC X(20).
003000     03  SOL-ESTADO      REDEFINES SOL-ESTADO-AUX.
003100         05  SOL-ESTADO-COD         PIC X(11).
003200             88  SOL-EST-PENDENTE       VALUE "PENDIENTE  ".
003300             88  SOL-EST-PROGRAMADA     VALUE "PROGRAMADA ".
003400             88  SOL-EST-EM-TRANSITO    VALUE "EN_TRANSITO".
003500             88  SOL-EST-COMPLETA       VALUE "COMPLETADA ".
003600             88  SOL-EST-CANCELADA      VALUE "CANCELADA  ".
003700         05  FILLER                 PIC X(9).
003800     03  SOL-COSTO-ESTIMADO         PIC S9(7)V99   COMP-3.
003900     03  SOL-COSTO-FINAL            PIC S9(7)V99   COMP-3.
004000     03  SOL-TIEMPO-ESTIMADO        PIC S9(5)V99   COMP-3.
004100     03  SOL-TIEMPO-REAL            PIC S9(5)V99   COMP-3.
004200     03  SOL-ID-RUTA                PIC 9(9).
004300     03  SOL-ID-TARIFA              PIC 9(9).
004400     03  SOL-FILLER                 PIC X(20).
