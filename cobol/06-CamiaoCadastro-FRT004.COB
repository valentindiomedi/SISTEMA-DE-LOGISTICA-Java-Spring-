000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT004.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 14/09/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* MANUTENCAO DO CADASTRO DE CAMIOES (FROTA)                      *
001000******************************************************************
001100* LE O ARQUIVO DE MOVIMENTO DE CAMIOES (F-MOVCAM) E APLICA CADA   *
001200* TRANSACAO CONTRA O MESTRE DE CAMIOES (F-CAMION): "I" INCLUI UM  *
001300* CAMIAO NOVO, "A" ALTERA UM CAMIAO EXISTENTE, "E" EXCLUI UM      *
001400* CAMIAO DO CADASTRO. TODA TRANSACAO E VALIDADA ANTES DE SER      *
001500* APLICADA (REGRA DE CAPACIDADE) E AS REJEITADAS SAO LISTADAS NO  *
001600* RELATORIO DE CRITICA (F-CRITICA).                               *
001700*------------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                        *
001900* 1993-09-14 FOC  CRIACAO DO PROGRAMA ORIGINAL (ALTERACAO FUNC.)  FOC9309 
002000* 1994-03-02 FOC  INCLUSAO DE TELA DE CONFIRMACAO DE EXCLUSAO     FOC9403 
002100* 1998-12-05 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9812 
002200* 1999-01-08 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002300* 2003-04-14 RCS  PEDIDO 3240 - REUSO COMO MANUTENCAO DE CAMIOES  RCS0304 
002400* 2003-04-30 RCS  PEDIDO 3240 - DESCARTE DA TELA, ROTINA BATCH    RCS0304 
002500* 2003-05-12 RCS  PEDIDO 3240 - VALIDACAO DE CAPACIDADE E DOMINIO RCS0305 
002600* 2010-07-19 JPS  PEDIDO 4480 - RELATORIO DE CRITICA DE MOVIMENTO JPS1007
002650* 2019-05-06 JPS  PEDIDO 5010 - FIM DA LEITURA DE MOVCAM CAIA      JPS1905
002670*                 NA VALIDACAO SEM PASSAR POR GRAVACAO - GO TO    *
002685*                 EXPLICITO PARA R3-GRAVA-CAMION                  *
002700******************************************************************
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 IS SW-DEBUG-LIGADO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT F-CAMION  ASSIGN TO CAMION
003700            ORGANIZATION IS SEQUENTIAL
003800            FILE STATUS  IS ST-ERRO.
003900     SELECT F-MOVCAM  ASSIGN TO MOVCAM
004000            ORGANIZATION IS SEQUENTIAL
004100            FILE STATUS  IS MOV-ERRO.
004200     SELECT F-CRITICA ASSIGN TO CRITCAM
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS  IS CRI-ERRO.
004500*
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  F-CAMION
005000     LABEL RECORD IS STANDARD.
005100     COPY CPCAM.
005200*
005300 FD  F-MOVCAM
005400     LABEL RECORD IS STANDARD.
005500 01  REG-MOVCAM.
005600     03  MOV-TIPO-TRANSACAO         PIC X(01).
005700         88  MOV-E-INCLUSAO             VALUE "I".
005800         88  MOV-E-ALTERACAO            VALUE "A".
005900         88  MOV-E-EXCLUSAO             VALUE "E".
006000     03  MOV-ID-CAMION              PIC 9(9).
006100     03  MOV-DOMINIO                PIC X(10).
006200     03  MOV-MARCA                  PIC X(30).
006300     03  MOV-MODELO                 PIC X(30).
006400     03  MOV-CAPAC-PESO-MAX         PIC S9(7)V99   COMP-3.
006500     03  MOV-CAPAC-VOLUME-MAX       PIC S9(7)V99   COMP-3.
006600     03  MOV-NOME-TRANSPORTISTA     PIC X(60).
006700     03  MOV-COSTO-BASE             PIC S9(7)V99   COMP-3.
006800     03  MOV-COSTO-POR-KM           PIC S9(5)V9999 COMP-3.
006900     03  MOV-CONSUMO-COMB-PROM      PIC S9(3)V9999 COMP-3.
007000     03  MOV-NUMERO-TRANSPORT       PIC 9(2).
007100     03  MOV-FILLER                 PIC X(20).
007200*
007300 FD  F-CRITICA
007400     LABEL RECORD IS STANDARD.
007500 01  REG-CRITICA                    PIC X(80).
007600*
007700 WORKING-STORAGE SECTION.
007800 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
007900 77  MENS                      PIC X(50) VALUE SPACES.
008000 77  ST-ERRO                   PIC X(02) VALUE "00".
008100 77  MOV-ERRO                  PIC X(02) VALUE "00".
008200 77  CRI-ERRO                  PIC X(02) VALUE "00".
008300*
008400*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
008500 77  IND-CAM                   PIC S9(4) COMP VALUE ZERO.
008600 77  QT-CAM                    PIC S9(4) COMP VALUE ZERO.
008700 77  IND-ACHADO                PIC S9(4) COMP VALUE ZERO.
008800 77  W-MAIOR-CAM                PIC 9(9)       VALUE ZERO.
008900 77  W-PROX-CAM                 PIC 9(9)       VALUE ZERO.
009000 77  W-REJEITADOS               PIC S9(4) COMP VALUE ZERO.
009100 77  W-ACEITOS                  PIC S9(4) COMP VALUE ZERO.
009200*
009300*----[ AUX + REDEFINES DE CRITICA (MOTIVO DA REJEICAO) ]----------
009400 77  W-MOTIVO-AUX               PIC X(01) VALUE "N".
009500 77  W-MOTIVO-IND REDEFINES W-MOTIVO-AUX.
009600     88  W-TRANSACAO-OK            VALUE "S".
009700     88  W-TRANSACAO-REJEITADA     VALUE "N".
009800*
009900*----[ TABELA EM MEMORIA DE CAMIOES - CARGA + MANUTENCAO ]--------
010000 01  TB-CAMION.
010100     05  TB-CAM-ENT OCCURS 500 TIMES INDEXED BY IX-CAM.
010200         07  TB-CAM-ID-CAMION           PIC 9(9).
010300         07  TB-CAM-DOMINIO             PIC X(10).
010400         07  TB-CAM-MARCA               PIC X(30).
010500         07  TB-CAM-MODELO              PIC X(30).
010600         07  TB-CAM-CAPAC-PESO-MAX      PIC S9(7)V99   COMP-3.
010700         07  TB-CAM-CAPAC-VOLUME-MAX    PIC S9(7)V99   COMP-3.
010800         07  TB-CAM-NOME-TRANSPORTISTA  PIC X(60).
010900         07  TB-CAM-COSTO-BASE          PIC S9(7)V99   COMP-3.
011000         07  TB-CAM-COSTO-POR-KM        PIC S9(5)V9999 COMP-3.
011100         07  TB-CAM-CONSUMO-COMB-PROM   PIC S9(3)V9999 COMP-3.
011200         07  TB-CAM-NUMERO-TRANSPORT    PIC 9(2).
011300         07  TB-CAM-DISPONIVEL-AUX      PIC X(1).
011400         07  TB-CAM-DISPONIVEL-IND REDEFINES TB-CAM-DISPONIVEL-AUX
011500                                        PIC X(1).
011600             88  TB-CAM-DISP-LIVRE          VALUE "Y".
011700             88  TB-CAM-DISP-OCUPADO        VALUE "N".
011800         07  TB-CAM-ATIVO-AUX           PIC X(1).
011900         07  TB-CAM-ATIVO-IND REDEFINES TB-CAM-ATIVO-AUX
012000                                        PIC X(1).
012100             88  TB-CAM-ESTA-ATIVO          VALUE "Y".
012200             88  TB-CAM-ESTA-INATIVO        VALUE "N".
012300         07  TB-CAM-FILLER              PIC X(20).
012400         07  TB-CAM-APAGAR-AUX          PIC X(01) VALUE "N".
012500         07  TB-CAM-APAGAR-IND REDEFINES TB-CAM-APAGAR-AUX.
012600             09  TB-CAM-APAGAR-COD      PIC X(01).
012700             88  TB-CAM-VAI-APAGAR          VALUE "S".
012800*
012900*-----------------------------------------------------------------
013000 PROCEDURE DIVISION.
013100*
013200 R0.
013300     OPEN INPUT  F-CAMION.
013400     OPEN INPUT  F-MOVCAM.
013500     OPEN OUTPUT F-CRITICA.
013600     MOVE ZERO TO W-ACEITOS W-REJEITADOS.
013700*
013800 R1-CARGA-CAMION.
013900     MOVE ZERO TO QT-CAM W-MAIOR-CAM.
014000     IF ST-ERRO = "30"
014100        GO TO R1-CARGA-CAMION-FIM.
014200 R1-CARGA-CAMION-LOOP.
014300     READ F-CAMION NEXT RECORD
014400          AT END GO TO R1-CARGA-CAMION-FIM.
014500     ADD 1 TO QT-CAM.
014600     MOVE REG-CAMION TO TB-CAM-ENT(QT-CAM).
014700     MOVE "N" TO TB-CAM-APAGAR-AUX(QT-CAM).
014800     IF TB-CAM-ID-CAMION(QT-CAM) > W-MAIOR-CAM
014900        MOVE TB-CAM-ID-CAMION(QT-CAM) TO W-MAIOR-CAM.
015000     GO TO R1-CARGA-CAMION-LOOP.
015100 R1-CARGA-CAMION-FIM.
015200     CLOSE F-CAMION.
015300     COMPUTE W-PROX-CAM = W-MAIOR-CAM + 1.
015400*
015500*-----[ PROCESSA CADA TRANSACAO DO MOVIMENTO ]--------------------
015600 R2-LER-MOVCAM.
015700     IF MOV-ERRO = "30"
015800        GO TO R2-LER-MOVCAM-FIM.
015900 R2-LER-MOVCAM-LOOP.
016000     READ F-MOVCAM NEXT RECORD
016100          AT END GO TO R2-LER-MOVCAM-FIM.
016200     MOVE "S" TO W-MOTIVO-AUX.
016300     PERFORM VALIDA-CAMIAO THRU VALIDA-CAMIAO-FIM.
016400     IF W-TRANSACAO-REJEITADA
016500        PERFORM GRAVA-CRITICA THRU GRAVA-CRITICA-FIM
016600        ADD 1 TO W-REJEITADOS
016700        GO TO R2-LER-MOVCAM-LOOP.
016800     IF MOV-E-INCLUSAO
016900        PERFORM INC-WR1 THRU INC-WR1-FIM.
017000     IF MOV-E-ALTERACAO
017100        PERFORM ALT-RW1 THRU ALT-RW1-FIM.
017200     IF MOV-E-EXCLUSAO
017300        PERFORM EXC-DL1 THRU EXC-DL1-FIM.
017400     ADD 1 TO W-ACEITOS.
017500     GO TO R2-LER-MOVCAM-LOOP.
017600 R2-LER-MOVCAM-FIM.
017650     CLOSE F-MOVCAM.
017675     GO TO R3-GRAVA-CAMION.
017800*
017900*-----[ REGRAS DE VALIDACAO DE CADASTRO DE CAMIAO (CAPACIDADE) ]--
018000 VALIDA-CAMIAO.
018100     PERFORM ACHA-CAMION THRU ACHA-CAMION-FIM.
018200     IF MOV-E-INCLUSAO
018300        IF MOV-DOMINIO = SPACES
018400           MOVE "N" TO W-MOTIVO-AUX
018500           GO TO VALIDA-CAMIAO-FIM.
018600     IF MOV-E-INCLUSAO AND IND-ACHADO NOT = ZERO
018700        MOVE "N" TO W-MOTIVO-AUX
018800        GO TO VALIDA-CAMIAO-FIM.
018900     IF (MOV-E-ALTERACAO OR MOV-E-EXCLUSAO) AND IND-ACHADO = ZERO
019000        MOVE "N" TO W-MOTIVO-AUX
019100        GO TO VALIDA-CAMIAO-FIM.
019200     IF MOV-E-EXCLUSAO
019300        GO TO VALIDA-CAMIAO-FIM.
019400     IF MOV-CAPAC-PESO-MAX NOT > ZERO
019500        MOVE "N" TO W-MOTIVO-AUX
019600        GO TO VALIDA-CAMIAO-FIM.
019700     IF MOV-CAPAC-VOLUME-MAX NOT > ZERO
019800        MOVE "N" TO W-MOTIVO-AUX
019900        GO TO VALIDA-CAMIAO-FIM.
020000     IF MOV-COSTO-BASE < ZERO
020100        MOVE "N" TO W-MOTIVO-AUX
020200        GO TO VALIDA-CAMIAO-FIM.
020300     IF MOV-COSTO-POR-KM < ZERO
020400        MOVE "N" TO W-MOTIVO-AUX.
020500 VALIDA-CAMIAO-FIM.
020600     EXIT.
020700*
020800*-----[ LOCALIZA NA TABELA O CAMIAO DE DOMINIO DA TRANSACAO ]-----
020900 ACHA-CAMION.
021000     MOVE ZERO TO IND-ACHADO.
021100     MOVE ZERO TO IX-CAM.
021200 ACHA-CAMION-LOOP.
021300     ADD 1 TO IX-CAM.
021400     IF IX-CAM > QT-CAM
021500        GO TO ACHA-CAMION-FIM.
021600     IF TB-CAM-DOMINIO(IX-CAM) = MOV-DOMINIO
021700        MOVE IX-CAM TO IND-ACHADO
021800        GO TO ACHA-CAMION-FIM.
021900     GO TO ACHA-CAMION-LOOP.
022000 ACHA-CAMION-FIM.
022100     EXIT.
022200*
022300*-----[ INCLUSAO DE CAMIAO NOVO NA TABELA ]-----------------------
022400 INC-WR1.
022500     ADD 1 TO QT-CAM.
022600     MOVE W-PROX-CAM                TO TB-CAM-ID-CAMION(QT-CAM).
022700     ADD 1 TO W-PROX-CAM.
022800     MOVE MOV-DOMINIO               TO TB-CAM-DOMINIO(QT-CAM).
022900     MOVE MOV-MARCA                 TO TB-CAM-MARCA(QT-CAM).
023000     MOVE MOV-MODELO                TO TB-CAM-MODELO(QT-CAM).
023100     MOVE MOV-CAPAC-PESO-MAX        TO TB-CAM-CAPAC-PESO-MAX(QT-CAM).
023200     MOVE MOV-CAPAC-VOLUME-MAX      TO TB-CAM-CAPAC-VOLUME-MAX(QT-CAM).
023300     MOVE MOV-NOME-TRANSPORTISTA    TO TB-CAM-NOME-TRANSPORTISTA(QT-CAM).
023400     MOVE MOV-COSTO-BASE            TO TB-CAM-COSTO-BASE(QT-CAM).
023500     MOVE MOV-COSTO-POR-KM          TO TB-CAM-COSTO-POR-KM(QT-CAM).
023600     MOVE MOV-CONSUMO-COMB-PROM     TO TB-CAM-CONSUMO-COMB-PROM(QT-CAM).
023700     MOVE MOV-NUMERO-TRANSPORT      TO TB-CAM-NUMERO-TRANSPORT(QT-CAM).
023800     MOVE "Y"                       TO TB-CAM-DISPONIVEL-AUX(QT-CAM).
023900     MOVE "Y"                       TO TB-CAM-ATIVO-AUX(QT-CAM).
024000     MOVE SPACES                    TO TB-CAM-FILLER(QT-CAM).
024100     MOVE "N"                       TO TB-CAM-APAGAR-AUX(QT-CAM).
024200 INC-WR1-FIM.
024300     EXIT.
024400*
024500*-----[ ALTERACAO DE CAMIAO EXISTENTE NA TABELA ]-----------------
024600 ALT-RW1.
024700     MOVE MOV-MARCA                 TO TB-CAM-MARCA(IND-ACHADO).
024800     MOVE MOV-MODELO                TO TB-CAM-MODELO(IND-ACHADO).
024900     MOVE MOV-CAPAC-PESO-MAX    TO TB-CAM-CAPAC-PESO-MAX(IND-ACHADO).
025000     MOVE MOV-CAPAC-VOLUME-MAX  TO TB-CAM-CAPAC-VOLUME-MAX(IND-ACHADO).
025100     MOVE MOV-NOME-TRANSPORTISTA
025200                            TO TB-CAM-NOME-TRANSPORTISTA(IND-ACHADO).
025300     MOVE MOV-COSTO-BASE        TO TB-CAM-COSTO-BASE(IND-ACHADO).
025400     MOVE MOV-COSTO-POR-KM      TO TB-CAM-COSTO-POR-KM(IND-ACHADO).
025500     MOVE MOV-CONSUMO-COMB-PROM
025600                            TO TB-CAM-CONSUMO-COMB-PROM(IND-ACHADO).
025700     MOVE MOV-NUMERO-TRANSPORT  TO TB-CAM-NUMERO-TRANSPORT(IND-ACHADO).
025800 ALT-RW1-FIM.
025900     EXIT.
026000*
026100*-----[ EXCLUSAO DE CAMIAO - SO PERMITIDA COM O CAMIAO LIVRE ]----
026200 EXC-DL1.
026300     IF TB-CAM-DISP-OCUPADO(IND-ACHADO)
026400        GO TO EXC-DL1-FIM.
026500     MOVE "S" TO TB-CAM-APAGAR-AUX(IND-ACHADO).
026600 EXC-DL1-FIM.
026700     EXIT.
026800*
026900*-----[ GRAVA LINHA NO RELATORIO DE CRITICA DE MOVIMENTO ]--------
027000 GRAVA-CRITICA.
027100     MOVE SPACES TO REG-CRITICA.
027200     STRING "DOMINIO " MOV-DOMINIO " TRANSACAO " MOV-TIPO-TRANSACAO
027300            " REJEITADA - VER REGRA DE CAPACIDADE/CADASTRO"
027400            DELIMITED BY SIZE INTO REG-CRITICA.
027500     WRITE REG-CRITICA.
027600 GRAVA-CRITICA-FIM.
027700     EXIT.
027800*
027900*-----[ REGRAVA O MESTRE DE CAMIOES NA INTEGRA ]------------------
028000 R3-GRAVA-CAMION.
028100     OPEN OUTPUT F-CAMION.
028200     MOVE ZERO TO IND-CAM.
028300 R3-GRAVA-CAMION-LOOP.
028400     ADD 1 TO IND-CAM.
028500     IF IND-CAM > QT-CAM
028600        GO TO ROT-FIM.
028700     IF TB-CAM-VAI-APAGAR(IND-CAM)
028800        GO TO R3-GRAVA-CAMION-LOOP.
028900     MOVE TB-CAM-ENT(IND-CAM) TO REG-CAMION.
029000     WRITE REG-CAMION.
029100     GO TO R3-GRAVA-CAMION-LOOP.
029200*
029300**********************
029400* ROTINA DE FIM      *
029500**********************
029600 ROT-FIM.
029700     CLOSE F-CAMION.
029800     CLOSE F-CRITICA.
029900     EXIT PROGRAM.
030000 ROT-FIM1.
030100     STOP RUN.
030200*
030300**********************
030400* ROTINA DE MENSAGEM *
030500**********************
030600 ROT-MENS.
030700     MOVE ZEROS TO W-CONT.
030800     DISPLAY MENS.
030900 ROT-MENS-FIM.
031000     EXIT.
031100*
031200*    FILE STATUS
031300*    00 = OPERACAO REALIZADA COM SUCESSO
031400*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
031500*    22 = REGISTRO JA CADASTRADO
031600*    23 = REGISTRO NAO ENCONTRADO
031700*    30 = ARQUIVO NAO ENCONTRADO
031800*    95 = ISAM NAO CARREGADO
