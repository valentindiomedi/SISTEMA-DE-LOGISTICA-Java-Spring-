000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT003.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 03/09/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* CONFIRMACAO DA ROTA - GERACAO DE TRAMOS E AGENDAMENTO          *
001000******************************************************************
001100* PARA CADA SOLICITUD PENDENTE QUE JA POSSUI OPCOES DE ROTA       *
001200* GRAVADAS (VER FRT002) E AINDA NAO TEM ROTA CONFIRMADA, ESCOLHE  *
001300* A OPCAO DE MENOR DISTANCIA TOTAL, CRIA O REGISTRO DE RUTA, UM   *
001400* TRAMO PARA CADA PERNA DA OPCAO, AGENDA AS DATAS/HORAS ESTIMADAS *
001500* DE CADA TRAMO, RATEIA O CUSTO ESTIMADO DA SOLICITUD ENTRE OS    *
001600* TRAMOS NA PROPORCAO DA DISTANCIA, AVANCA A SOLICITUD PARA       *
001700* "PROGRAMADA" E DESCARTA AS DEMAIS OPCOES DA MESMA SOLICITUD.    *
001800*------------------------------------------------------------------
001900* HISTORICO DE ALTERACOES                                        *
002000* 1993-09-03 FOC  CRIACAO DO PROGRAMA ORIGINAL (CADASTRO DEPEND.) FOC9309 
002100* 1994-02-11 FOC  INCLUSAO DE VALIDACAO DE DATA DE NASCIMENTO     FOC9402 
002200* 1998-11-30 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9811 
002300* 1999-01-08 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002400* 2002-09-16 RCS  PEDIDO 2990 - REUSO COMO CONFIRMADOR DE ROTA    RCS0209 
002500* 2002-10-01 RCS  PEDIDO 2990 - DESCARTE DA TELA, ROTINA BATCH    RCS0210 
002600* 2002-10-22 RCS  PEDIDO 2990 - GERACAO DE TRAMOS A PARTIR DA     RCS0210 
002700*                 OPCAO ESCOLHIDA                                *
002800* 2003-11-08 RCS  PEDIDO 3180 - AGENDAMENTO ESTIMADO DOS TRAMOS   RCS0311 
002900* 2006-05-03 RCS  PEDIDO 3902 - DESCARTE DAS DEMAIS OPCOES        RCS0605 
003000* 2009-08-19 JPS  PEDIDO 4230 - RATEIO DO CUSTO ESTIMADO P/TRAMO  JPS0908 
003100*                 (AVISO: AGENDA-TRAMO NAO TRATA VIRADA DE MES/   *
003200*                 ANO NO INCREMENTO DE DIA - ACEITAVEL PELO       *
003300*                 VOLUME ATUAL, VER CHAMADO 4230 PARA REVISAO)    *
003350* 2019-05-06 JPS  PEDIDO 5010 - FIM DA LEITURA DE SOLICIT CAIA     JPS1905
003375*                 DIRETO NA ESCOLHA DE OPCAO, SEM IR A GRAVACAO;   *
003385*                 COLOCADO GO TO EXPLICITO PARA R6-GRAVA-TUDO      *
003390* 2019-07-08 RCS  PEDIDO 5012 - TRAMO 1 HEREDAVA HORA/MIN/SEG DA   RCS1907
003392*                 FECHA-CREACION DA SOLICITUD NO ADD 1 DIA; AGORA  *
003394*                 ZERADOS P/ INICIO ESTIMADO FICAR EM 00:00:00     *
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS SW-DEBUG-LIGADO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT F-RUTAOP  ASSIGN TO RUTAOPC
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS ROP-ERRO.
004600     SELECT F-SOLICIT ASSIGN TO SOLICIT
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS SOL-ERRO.
004900     SELECT F-RUTA    ASSIGN TO RUTA
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS RUT-ERRO.
005200     SELECT F-TRAMO   ASSIGN TO TRAMO
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS ST-ERRO.
005500*
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  F-RUTAOP
006000     LABEL RECORD IS STANDARD.
006100     COPY CPROP.
006200*
006300 FD  F-SOLICIT
006400     LABEL RECORD IS STANDARD.
006500     COPY CPSOL.
006600*
006700 FD  F-RUTA
006800     LABEL RECORD IS STANDARD.
006900     COPY CPRUT.
007000*
007100 FD  F-TRAMO
007200     LABEL RECORD IS STANDARD.
007300     COPY CPTRM.
007400*
007500 WORKING-STORAGE SECTION.
007600 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
007700 77  MENS                      PIC X(50) VALUE SPACES.
007800 77  ROP-ERRO                  PIC X(02) VALUE "00".
007900 77  SOL-ERRO                  PIC X(02) VALUE "00".
008000 77  RUT-ERRO                  PIC X(02) VALUE "00".
008100 77  ST-ERRO                   PIC X(02) VALUE "00".
008200*
008300*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
008400 77  IND-ROP                   PIC S9(4) COMP VALUE ZERO.
008500 77  QT-ROP                    PIC S9(4) COMP VALUE ZERO.
008600 77  IND-SOL                   PIC S9(4) COMP VALUE ZERO.
008700 77  QT-SOL                    PIC S9(4) COMP VALUE ZERO.
008800 77  IND-RUT                   PIC S9(4) COMP VALUE ZERO.
008900 77  QT-RUT                    PIC S9(4) COMP VALUE ZERO.
009000 77  IND-TRM                   PIC S9(4) COMP VALUE ZERO.
009100 77  QT-TRM                    PIC S9(4) COMP VALUE ZERO.
009200 77  IND-MELHOR                PIC S9(4) COMP VALUE ZERO.
009300 77  W-MENOR-DIST               PIC S9(7)V99 COMP-3 VALUE ZERO.
009400 77  IND-PERNA                 PIC S9(4) COMP VALUE ZERO.
009500 77  W-MAIOR-RUT                PIC 9(9)       VALUE ZERO.
009600 77  W-PROX-RUT                 PIC 9(9)       VALUE ZERO.
009700 77  W-MAIOR-TRM                PIC 9(9)       VALUE ZERO.
009800 77  W-PROX-TRM                 PIC 9(9)       VALUE ZERO.
009900 77  W-NOVO-RUT                 PIC 9(9)       VALUE ZERO.
010000 77  W-DIA-GASTO                PIC S9(3) COMP VALUE ZERO.
010100*
010200*----[ TABELA EM MEMORIA DE OPCOES DE ROTA - CARGA + EXCLUSAO ]---
010300 01  TB-RUTAOP.
010400     05  TB-ROP-ENT OCCURS 4000 TIMES INDEXED BY IX-ROP.
010500         07  TB-ROP-ID-RUTA-OPCION  PIC 9(9).
010600         07  TB-ROP-RUTA-ID         PIC 9(9).
010700         07  TB-ROP-SOLICITUD-ID    PIC 9(9).
010800         07  TB-ROP-OPCION-INDEX    PIC 9(2).
010900         07  TB-ROP-DISTANCIA-TOTAL PIC S9(7)V99 COMP-3.
011000         07  TB-ROP-DURACION-TOTAL-HS PIC S9(5)V99 COMP-3.
011100         07  TB-ROP-COSTO-TOTAL     PIC S9(7)V99 COMP-3.
011200         07  TB-ROP-DEPOSITOS-IDS   PIC X(200).
011300         07  TB-ROP-DEPOSITOS-NOMBRES PIC X(400).
011400         07  TB-ROP-TRAMOS          PIC X(2000).
011500         07  TB-ROP-TRAMOS-R REDEFINES TB-ROP-TRAMOS.
011600             09  TB-ROP-TRM OCCURS 4 TIMES.
011700                 11  TB-ROP-TRM-DEP-ORI PIC 9(9).
011800                 11  TB-ROP-TRM-DEP-DST PIC 9(9).
011900                 11  TB-ROP-TRM-DISTANCIA PIC 9(7)V99.
012000                 11  TB-ROP-TRM-DURACAO   PIC 9(5)V99.
012100                 11  TB-ROP-TRM-TIPO      PIC X(20).
012200                 11  FILLER                PIC X(446).
012300         07  TB-ROP-FILLER          PIC X(20).
012400         07  TB-ROP-APAGAR-AUX      PIC X(01) VALUE "N".
012500         07  TB-ROP-APAGAR-IND REDEFINES TB-ROP-APAGAR-AUX.
012600             09  TB-ROP-APAGAR-COD  PIC X(01).
012700             88  TB-ROP-VAI-APAGAR  VALUE "S".
012800*
012900*----[ TABELA EM MEMORIA DE SOLICITUDES - CARGA + REGRAVACAO ]----
013000 01  TB-SOLICIT.
013100     05  TB-SOL-ENT OCCURS 1000 TIMES INDEXED BY IX-SOL.
013200         07  TB-SOL-ID-SOLICITUD        PIC 9(9).
013300         07  TB-SOL-ID-CLIENTE          PIC 9(9).
013400         07  TB-SOL-ID-CONTENEDOR       PIC 9(9).
013500         07  TB-SOL-FECHA-CREACION      PIC X(26).
013600         07  TB-SOL-FC-R REDEFINES TB-SOL-FECHA-CREACION.
013700             09  TB-SOL-FC-ANO          PIC 9(4).
013800             09  FILLER                  PIC X(1).
013900             09  TB-SOL-FC-MES          PIC 9(2).
014000             09  FILLER                  PIC X(1).
014100             09  TB-SOL-FC-DIA          PIC 9(2).
014200             09  FILLER                  PIC X(15).
014300         07  TB-SOL-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
014400         07  TB-SOL-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
014500         07  TB-SOL-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
014600         07  TB-SOL-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
014700         07  TB-SOL-DIRECCION-ORIGEM    PIC X(120).
014800         07  TB-SOL-DIRECCION-DESTINO   PIC X(120).
014900         07  TB-SOL-ESTADO              PIC X(20).
015000         07  TB-SOL-COSTO-ESTIMADO      PIC S9(7)V99   COMP-3.
015100         07  TB-SOL-COSTO-FINAL         PIC S9(7)V99   COMP-3.
015200         07  TB-SOL-TIEMPO-ESTIMADO     PIC S9(5)V99   COMP-3.
015300         07  TB-SOL-TIEMPO-REAL         PIC S9(5)V99   COMP-3.
015400         07  TB-SOL-ID-RUTA             PIC 9(9).
015500         07  TB-SOL-ID-TARIFA           PIC 9(9).
015600         07  TB-SOL-FILLER              PIC X(20).
015700*
015800*----[ TABELA EM MEMORIA DE ROTAS CONFIRMADAS - CARGA + INCLUSAO ]
015900 01  TB-RUTA.
016000     05  TB-RUT-ENT OCCURS 1000 TIMES INDEXED BY IX-RUT.
016100         07  TB-RUT-ID-RUTA             PIC 9(9).
016200         07  TB-RUT-ID-SOLICITUD        PIC 9(9).
016300         07  TB-RUT-FECHA-CREACION      PIC X(26).
016400         07  TB-RUT-FC-R REDEFINES TB-RUT-FECHA-CREACION.
016500             09  TB-RUT-FC-ANO          PIC 9(4).
016600             09  FILLER                  PIC X(1).
016700             09  TB-RUT-FC-MES          PIC 9(2).
016800             09  FILLER                  PIC X(1).
016900             09  TB-RUT-FC-DIA          PIC 9(2).
017000             09  FILLER                  PIC X(15).
017100         07  TB-RUT-OPCION-SELEC-ID     PIC 9(9).
017200         07  TB-RUT-FILLER              PIC X(20).
017300*
017400*----[ TABELA EM MEMORIA DE TRAMOS - CARGA + INCLUSAO ]-----------
017500 01  TB-TRAMO.
017600     05  TB-TRM-ENT OCCURS 4000 TIMES INDEXED BY IX-TRM.
017700         07  TB-TRM-ID-TRAMO            PIC 9(9).
017800         07  TB-TRM-ID-RUTA             PIC 9(9).
017900         07  TB-TRM-ORDEN               PIC 9(3).
018000         07  TB-TRM-ORIGEM-DEPOSITO-ID  PIC 9(9).
018100         07  TB-TRM-DESTINO-DEPOSITO-ID PIC 9(9).
018200         07  TB-TRM-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
018300         07  TB-TRM-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
018400         07  TB-TRM-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
018500         07  TB-TRM-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
018600         07  TB-TRM-DISTANCIA           PIC S9(7)V99   COMP-3.
018700         07  TB-TRM-DURACAO-HORAS       PIC S9(5)V99   COMP-3.
018800         07  TB-TRM-TIPO-TRAMO          PIC X(20).
018900         07  TB-TRM-ESTADO              PIC X(20).
019000         07  TB-TRM-CAMIAO-DOMINIO      PIC X(10).
019100         07  TB-TRM-CUSTO-APROXIMADO    PIC S9(7)V99   COMP-3.
019200         07  TB-TRM-CUSTO-REAL          PIC S9(7)V99   COMP-3.
019300         07  TB-TRM-FH-INICIO-ESTIMADA  PIC X(26).
019400         07  TB-TRM-FHI-R REDEFINES TB-TRM-FH-INICIO-ESTIMADA.
019500             09  TB-TRM-FHI-ANO         PIC 9(4).
019600             09  FILLER                  PIC X(1).
019700             09  TB-TRM-FHI-MES         PIC 9(2).
019800             09  FILLER                  PIC X(1).
019900             09  TB-TRM-FHI-DIA         PIC 9(2).
019950             09  FILLER                  PIC X(1).
019960             09  TB-TRM-FHI-HORA        PIC 9(2).
019970             09  FILLER                  PIC X(1).
019980             09  TB-TRM-FHI-MINUTO      PIC 9(2).
019990             09  FILLER                  PIC X(1).
019995             09  TB-TRM-FHI-SEGUNDO     PIC 9(2).
019997             09  FILLER                  PIC X(7).
020100         07  TB-TRM-FH-FIM-ESTIMADA     PIC X(26).
020200         07  TB-TRM-FHF-R REDEFINES TB-TRM-FH-FIM-ESTIMADA.
020300             09  TB-TRM-FHF-ANO         PIC 9(4).
020400             09  FILLER                  PIC X(1).
020500             09  TB-TRM-FHF-MES         PIC 9(2).
020600             09  FILLER                  PIC X(1).
020700             09  TB-TRM-FHF-DIA         PIC 9(2).
020800             09  FILLER                  PIC X(15).
020900         07  TB-TRM-FH-INICIO-REAL      PIC X(26).
021000         07  TB-TRM-FH-FIM-REAL         PIC X(26).
021100         07  TB-TRM-FILLER              PIC X(30).
021200*
021300*-----------------------------------------------------------------
021400 PROCEDURE DIVISION.
021500*
021600 R0.
021700     OPEN INPUT F-RUTAOP.
021800     OPEN INPUT F-SOLICIT.
021900     OPEN INPUT F-RUTA.
022000     OPEN INPUT F-TRAMO.
022100*
022200 R1-CARGA-RUTAOP.
022300     MOVE ZERO TO QT-ROP.
022400     IF ROP-ERRO = "30"
022500        GO TO R1-CARGA-RUTAOP-FIM.
022600 R1-CARGA-RUTAOP-LOOP.
022700     READ F-RUTAOP NEXT RECORD
022800          AT END GO TO R1-CARGA-RUTAOP-FIM.
022900     ADD 1 TO QT-ROP.
023000     MOVE REG-RUTA-OPCION TO TB-ROP-ENT(QT-ROP).
023100     MOVE "N" TO TB-ROP-APAGAR-AUX(QT-ROP).
023200     GO TO R1-CARGA-RUTAOP-LOOP.
023300 R1-CARGA-RUTAOP-FIM.
023400     CLOSE F-RUTAOP.
023500*
023600 R2-CARGA-SOLICIT.
023700     MOVE ZERO TO QT-SOL.
023800 R2-CARGA-SOLICIT-LOOP.
023900     READ F-SOLICIT NEXT RECORD
024000          AT END GO TO R2-CARGA-SOLICIT-FIM.
024100     ADD 1 TO QT-SOL.
024200     MOVE REG-SOLICITUD TO TB-SOL-ENT(QT-SOL).
024300     GO TO R2-CARGA-SOLICIT-LOOP.
024400 R2-CARGA-SOLICIT-FIM.
024500     CLOSE F-SOLICIT.
024600*
024700 R3-CARGA-RUTA.
024800     MOVE ZERO TO QT-RUT W-MAIOR-RUT.
024900     IF RUT-ERRO = "30"
025000        GO TO R3-CARGA-RUTA-FIM.
025100 R3-CARGA-RUTA-LOOP.
025200     READ F-RUTA NEXT RECORD
025300          AT END GO TO R3-CARGA-RUTA-FIM.
025400     ADD 1 TO QT-RUT.
025500     MOVE REG-RUTA TO TB-RUT-ENT(QT-RUT).
025600     IF TB-RUT-ID-RUTA(QT-RUT) > W-MAIOR-RUT
025700        MOVE TB-RUT-ID-RUTA(QT-RUT) TO W-MAIOR-RUT.
025800     GO TO R3-CARGA-RUTA-LOOP.
025900 R3-CARGA-RUTA-FIM.
026000     CLOSE F-RUTA.
026100     COMPUTE W-PROX-RUT = W-MAIOR-RUT + 1.
026200*
026300 R4-CARGA-TRAMO.
026400     MOVE ZERO TO QT-TRM W-MAIOR-TRM.
026500     IF ST-ERRO = "30"
026600        GO TO R4-CARGA-TRAMO-FIM.
026700 R4-CARGA-TRAMO-LOOP.
026800     READ F-TRAMO NEXT RECORD
026900          AT END GO TO R4-CARGA-TRAMO-FIM.
027000     ADD 1 TO QT-TRM.
027100     MOVE REG-TRAMO TO TB-TRM-ENT(QT-TRM).
027200     IF TB-TRM-ID-TRAMO(QT-TRM) > W-MAIOR-TRM
027300        MOVE TB-TRM-ID-TRAMO(QT-TRM) TO W-MAIOR-TRM.
027400     GO TO R4-CARGA-TRAMO-LOOP.
027500 R4-CARGA-TRAMO-FIM.
027600     CLOSE F-TRAMO.
027700     COMPUTE W-PROX-TRM = W-MAIOR-TRM + 1.
027800*
027900*-----[ PROCESSA CADA SOLICITUD PENDENTE DE CONFIRMACAO ]--------
028000 R5-PROCESSA-SOLICIT.
028100     MOVE ZERO TO IND-SOL.
028200 R5-PROCESSA-SOLICIT-LOOP.
028300     ADD 1 TO IND-SOL.
028400     IF IND-SOL > QT-SOL
028500        GO TO R5-PROCESSA-SOLICIT-FIM.
028600     IF TB-SOL-ESTADO(IND-SOL) NOT = "PENDIENTE           "
028700        GO TO R5-PROCESSA-SOLICIT-LOOP.
028800     IF TB-SOL-ID-RUTA(IND-SOL) NOT = ZERO
028900        GO TO R5-PROCESSA-SOLICIT-LOOP.
029000     PERFORM ACHA-MELHOR-OPCAO THRU ACHA-MELHOR-OPCAO-FIM.
029100     IF IND-MELHOR = ZERO
029200        GO TO R5-PROCESSA-SOLICIT-LOOP.
029300     PERFORM CONF-001      THRU CONF-001-FIM.
029400     PERFORM GERA-TRAMO    THRU GERA-TRAMO-FIM.
029500     PERFORM AGENDA-TRAMO  THRU AGENDA-TRAMO-FIM.
029600     PERFORM CUSTEIA-TRAMO-ESTIMADO THRU CUSTEIA-TRAMO-ESTIMADO-FIM.
029700     PERFORM APAGA-OPCOES  THRU APAGA-OPCOES-FIM.
029800     MOVE "PROGRAMADA          " TO TB-SOL-ESTADO(IND-SOL).
029900     MOVE W-NOVO-RUT TO TB-SOL-ID-RUTA(IND-SOL).
030000     GO TO R5-PROCESSA-SOLICIT-LOOP.
030100 R5-PROCESSA-SOLICIT-FIM.
030150     GO TO R6-GRAVA-TUDO.
030300*
030400*-----[ OPCAO DE MENOR DISTANCIA TOTAL P/ ESTA SOLICITUD ]--------
030500 ACHA-MELHOR-OPCAO.
030600     MOVE ZERO TO IND-MELHOR W-MENOR-DIST.
030700     MOVE ZERO TO IND-ROP.
030800 ACHA-MELHOR-OPCAO-LOOP.
030900     ADD 1 TO IND-ROP.
031000     IF IND-ROP > QT-ROP
031100        GO TO ACHA-MELHOR-OPCAO-FIM.
031200     IF TB-ROP-SOLICITUD-ID(IND-ROP) NOT = TB-SOL-ID-SOLICITUD(IND-SOL)
031300        GO TO ACHA-MELHOR-OPCAO-LOOP.
031400     IF IND-MELHOR = ZERO
031500        OR TB-ROP-DISTANCIA-TOTAL(IND-ROP) < W-MENOR-DIST
031600        MOVE IND-ROP TO IND-MELHOR
031700        MOVE TB-ROP-DISTANCIA-TOTAL(IND-ROP) TO W-MENOR-DIST.
031800     GO TO ACHA-MELHOR-OPCAO-LOOP.
031900 ACHA-MELHOR-OPCAO-FIM.
032000     EXIT.
032100*
032200*-----[ CRIA O REGISTRO DE RUTA A PARTIR DA OPCAO ESCOLHIDA ]-----
032300 CONF-001.
032400     MOVE W-PROX-RUT TO W-NOVO-RUT.
032500     ADD 1 TO QT-RUT.
032600     MOVE W-NOVO-RUT                      TO TB-RUT-ID-RUTA(QT-RUT).
032700     ADD 1 TO W-PROX-RUT.
032800     MOVE TB-SOL-ID-SOLICITUD(IND-SOL)    TO TB-RUT-ID-SOLICITUD(QT-RUT).
032900     MOVE TB-SOL-FECHA-CREACION(IND-SOL)
033000                                   TO TB-RUT-FECHA-CREACION(QT-RUT).
033100     MOVE TB-ROP-ID-RUTA-OPCION(IND-MELHOR)
033200                               TO TB-RUT-OPCION-SELEC-ID(QT-RUT).
033300     MOVE SPACES                          TO TB-RUT-FILLER(QT-RUT).
033400 CONF-001-FIM.
033500     EXIT.
033600*
033700*-----[ GERA UM TRAMO PARA CADA PERNA DA OPCAO ESCOLHIDA ]--------
033800 GERA-TRAMO.
033900     MOVE ZERO TO IND-PERNA.
034000 GERA-TRAMO-LOOP.
034100     ADD 1 TO IND-PERNA.
034200     IF IND-PERNA > 4
034300        GO TO GERA-TRAMO-FIM.
034400     IF TB-ROP-TRM-DISTANCIA(IND-MELHOR, IND-PERNA) = ZERO
034500        GO TO GERA-TRAMO-FIM.
034600     ADD 1 TO QT-TRM.
034700     MOVE W-PROX-TRM                    TO TB-TRM-ID-TRAMO(QT-TRM).
034800     ADD 1 TO W-PROX-TRM.
034900     MOVE W-NOVO-RUT                    TO TB-TRM-ID-RUTA(QT-TRM).
035000     MOVE IND-PERNA                     TO TB-TRM-ORDEN(QT-TRM).
035100     MOVE TB-ROP-TRM-DEP-ORI(IND-MELHOR, IND-PERNA)
035200                             TO TB-TRM-ORIGEM-DEPOSITO-ID(QT-TRM).
035300     MOVE TB-ROP-TRM-DEP-DST(IND-MELHOR, IND-PERNA)
035400                             TO TB-TRM-DESTINO-DEPOSITO-ID(QT-TRM).
035500     MOVE TB-SOL-ORIGEM-LAT(IND-SOL)     TO TB-TRM-ORIGEM-LAT(QT-TRM).
035600     MOVE TB-SOL-ORIGEM-LONG(IND-SOL)    TO TB-TRM-ORIGEM-LONG(QT-TRM).
035700     MOVE TB-SOL-DESTINO-LAT(IND-SOL)    TO TB-TRM-DESTINO-LAT(QT-TRM).
035800     MOVE TB-SOL-DESTINO-LONG(IND-SOL)   TO TB-TRM-DESTINO-LONG(QT-TRM).
035900     MOVE TB-ROP-TRM-DISTANCIA(IND-MELHOR, IND-PERNA)
036000                                         TO TB-TRM-DISTANCIA(QT-TRM).
036100     MOVE TB-ROP-TRM-DURACAO(IND-MELHOR, IND-PERNA)
036200                                         TO TB-TRM-DURACAO-HORAS(QT-TRM).
036300     MOVE TB-ROP-TRM-TIPO(IND-MELHOR, IND-PERNA)
036400                                         TO TB-TRM-TIPO-TRAMO(QT-TRM).
036500     MOVE "PENDIENTE           "        TO TB-TRM-ESTADO(QT-TRM).
036600     MOVE SPACES                        TO TB-TRM-CAMIAO-DOMINIO(QT-TRM).
036700     MOVE ZERO                          TO TB-TRM-CUSTO-REAL(QT-TRM).
036800     MOVE SPACES                        TO TB-TRM-FH-INICIO-REAL(QT-TRM)
036900                                            TB-TRM-FH-FIM-REAL(QT-TRM).
037000     GO TO GERA-TRAMO-LOOP.
037100 GERA-TRAMO-FIM.
037200     EXIT.
037300*
037400*-----[ AGENDA AS DATAS/HORAS ESTIMADAS DOS TRAMOS DA NOVA ROTA ]-
037500*    REGRA 9 - LEG1 COMECA 1 DIA APOS A CRIACAO DA SOLICITUD;
037600*    CADA TRAMO SEGUINTE COMECA ONDE O ANTERIOR TERMINA, MAIS 24
037700*    HORAS DE ESTADIA SE O TRAMO ANTERIOR TERMINA EM UM DEPOSITO.
037800*    (AVISO NO CABECALHO: NAO TRATA VIRADA DE MES/ANO)
037900 AGENDA-TRAMO.
038000     MOVE ZERO TO IND-TRM.
038100 AGENDA-TRAMO-LOOP.
038200     ADD 1 TO IND-TRM.
038300     IF IND-TRM > QT-TRM
038400        GO TO AGENDA-TRAMO-FIM.
038500     IF TB-TRM-ID-RUTA(IND-TRM) NOT = W-NOVO-RUT
038600        GO TO AGENDA-TRAMO-LOOP.
038700     IF TB-TRM-ORDEN(IND-TRM) = 1
038800        MOVE TB-SOL-FECHA-CREACION(IND-SOL)
038900                                  TO TB-TRM-FH-INICIO-ESTIMADA(IND-TRM)
039000        ADD 1 TO TB-TRM-FHI-DIA(IND-TRM)
039020        MOVE ZERO TO TB-TRM-FHI-HORA(IND-TRM)
039040        MOVE ZERO TO TB-TRM-FHI-MINUTO(IND-TRM)
039060        MOVE ZERO TO TB-TRM-FHI-SEGUNDO(IND-TRM)
039100     ELSE
039200        PERFORM ACHA-TRAMO-ANTERIOR THRU ACHA-TRAMO-ANTERIOR-FIM
039300        MOVE TB-TRM-FH-FIM-ESTIMADA(IND-ACHADO)
039400                                  TO TB-TRM-FH-INICIO-ESTIMADA(IND-TRM)
039500        IF TB-TRM-DESTINO-DEPOSITO-ID(IND-ACHADO) NOT = ZERO
039600           ADD 1 TO TB-TRM-FHI-DIA(IND-TRM).
039700     MOVE TB-TRM-FH-INICIO-ESTIMADA(IND-TRM)
039800                                  TO TB-TRM-FH-FIM-ESTIMADA(IND-TRM).
039900     COMPUTE W-DIA-GASTO =
040000             TB-TRM-DURACAO-HORAS(IND-TRM) / 24.
040100     ADD W-DIA-GASTO TO TB-TRM-FHF-DIA(IND-TRM).
040200     GO TO AGENDA-TRAMO-LOOP.
040300 AGENDA-TRAMO-FIM.
040400     EXIT.
040500*
040600*-----[ LOCALIZA NA TABELA O TRAMO DE ORDEM IMEDIATAMENTE ]-------
040700*    ANTERIOR, DA MESMA ROTA W-NOVO-RUT (RESULTADO EM IND-ACHADO)
040800 ACHA-TRAMO-ANTERIOR.
040900     MOVE ZERO TO IND-ACHADO.
041000     MOVE ZERO TO IX-TRM.
041100 ACHA-TRAMO-ANTERIOR-LOOP.
041200     ADD 1 TO IX-TRM.
041300     IF IX-TRM > QT-TRM
041400        GO TO ACHA-TRAMO-ANTERIOR-FIM.
041500     IF TB-TRM-ID-RUTA(IX-TRM) = W-NOVO-RUT
041600        AND TB-TRM-ORDEN(IX-TRM) = TB-TRM-ORDEN(IND-TRM) - 1
041700        MOVE IX-TRM TO IND-ACHADO
041800        GO TO ACHA-TRAMO-ANTERIOR-FIM.
041900     GO TO ACHA-TRAMO-ANTERIOR-LOOP.
042000 ACHA-TRAMO-ANTERIOR-FIM.
042100     EXIT.
042200*
042300*-----[ RATEIA O CUSTO ESTIMADO DA SOLICITUD ENTRE OS TRAMOS ]----
042400*    (NAO HA CAMIAO ATRIBUIDO NESTA FASE - O CUSTO REAL POR      *
042500*    TRAMO SO E CALCULADO NA LIQUIDACAO, VER FRT006)             *
042600 CUSTEIA-TRAMO-ESTIMADO.
042700     MOVE ZERO TO IND-TRM.
042800 CUSTEIA-TRAMO-ESTIMADO-LOOP.
042900     ADD 1 TO IND-TRM.
043000     IF IND-TRM > QT-TRM
043100        GO TO CUSTEIA-TRAMO-ESTIMADO-FIM.
043200     IF TB-TRM-ID-RUTA(IND-TRM) NOT = W-NOVO-RUT
043300        GO TO CUSTEIA-TRAMO-ESTIMADO-LOOP.
043400     IF TB-ROP-DISTANCIA-TOTAL(IND-MELHOR) = ZERO
043500        MOVE ZERO TO TB-TRM-CUSTO-APROXIMADO(IND-TRM)
043600     ELSE
043700        COMPUTE TB-TRM-CUSTO-APROXIMADO(IND-TRM) ROUNDED =
043800             TB-SOL-COSTO-ESTIMADO(IND-SOL)
043900             * (TB-TRM-DISTANCIA(IND-TRM)
044000                / TB-ROP-DISTANCIA-TOTAL(IND-MELHOR)).
044100     GO TO CUSTEIA-TRAMO-ESTIMADO-LOOP.
044200 CUSTEIA-TRAMO-ESTIMADO-FIM.
044300     EXIT.
044400*
044500*-----[ MARCA PARA EXCLUSAO TODAS AS DEMAIS OPCOES DESTA ]--------
044600*    SOLICITUD - SO SOBREVIVE A OPCAO ESCOLHIDA (AGORA LIGADA    *
044700*    A ROTA EM TB-ROP-RUTA-ID)                                   *
044800 APAGA-OPCOES.
044900     MOVE ZERO TO IND-ROP.
045000 APAGA-OPCOES-LOOP.
045100     ADD 1 TO IND-ROP.
045200     IF IND-ROP > QT-ROP
045300        GO TO APAGA-OPCOES-FIM.
045400     IF TB-ROP-SOLICITUD-ID(IND-ROP) NOT = TB-SOL-ID-SOLICITUD(IND-SOL)
045500        GO TO APAGA-OPCOES-LOOP.
045600     IF IND-ROP = IND-MELHOR
045700        MOVE W-NOVO-RUT TO TB-ROP-RUTA-ID(IND-ROP)
045800     ELSE
045900        MOVE "S" TO TB-ROP-APAGAR-AUX(IND-ROP).
046000     GO TO APAGA-OPCOES-LOOP.
046100 APAGA-OPCOES-FIM.
046200     EXIT.
046300*
046400*-----[ REGRAVA OS QUATRO ARQUIVOS NA INTEGRA ]-------------------
046500 R6-GRAVA-TUDO.
046600     OPEN OUTPUT F-RUTAOP.
046700     MOVE ZERO TO IND-ROP.
046800 R6-GRAVA-RUTAOP-LOOP.
046900     ADD 1 TO IND-ROP.
047000     IF IND-ROP > QT-ROP
047100        GO TO R6-GRAVA-RUTAOP-FIM.
047200     IF TB-ROP-VAI-APAGAR(IND-ROP)
047300        GO TO R6-GRAVA-RUTAOP-LOOP.
047400     MOVE TB-ROP-ENT(IND-ROP) TO REG-RUTA-OPCION.
047500     WRITE REG-RUTA-OPCION.
047600     GO TO R6-GRAVA-RUTAOP-LOOP.
047700 R6-GRAVA-RUTAOP-FIM.
047800     CLOSE F-RUTAOP.
047900*
048000     OPEN OUTPUT F-SOLICIT.
048100     MOVE ZERO TO IND-SOL.
048200 R6-GRAVA-SOLICIT-LOOP.
048300     ADD 1 TO IND-SOL.
048400     IF IND-SOL > QT-SOL
048500        GO TO R6-GRAVA-SOLICIT-FIM.
048600     MOVE TB-SOL-ENT(IND-SOL) TO REG-SOLICITUD.
048700     WRITE REG-SOLICITUD.
048800     GO TO R6-GRAVA-SOLICIT-LOOP.
048900 R6-GRAVA-SOLICIT-FIM.
049000     CLOSE F-SOLICIT.
049100*
049200     OPEN OUTPUT F-RUTA.
049300     MOVE ZERO TO IND-RUT.
049400 R6-GRAVA-RUTA-LOOP.
049500     ADD 1 TO IND-RUT.
049600     IF IND-RUT > QT-RUT
049700        GO TO R6-GRAVA-RUTA-FIM.
049800     MOVE TB-RUT-ENT(IND-RUT) TO REG-RUTA.
049900     WRITE REG-RUTA.
050000     GO TO R6-GRAVA-RUTA-LOOP.
050100 R6-GRAVA-RUTA-FIM.
050200     CLOSE F-RUTA.
050300*
050400     OPEN OUTPUT F-TRAMO.
050500     MOVE ZERO TO IND-TRM.
050600 R6-GRAVA-TRAMO-LOOP.
050700     ADD 1 TO IND-TRM.
050800     IF IND-TRM > QT-TRM
050900        GO TO ROT-FIM.
051000     MOVE TB-TRM-ENT(IND-TRM) TO REG-TRAMO.
051100     WRITE REG-TRAMO.
051200     GO TO R6-GRAVA-TRAMO-LOOP.
051300*
051400**********************
051500* ROTINA DE FIM      *
051600**********************
051700 ROT-FIM.
051800     CLOSE F-TRAMO.
051900     EXIT PROGRAM.
052000 ROT-FIM1.
052100     STOP RUN.
052200*
052300**********************
052400* ROTINA DE MENSAGEM *
052500**********************
052600 ROT-MENS.
052700     MOVE ZEROS TO W-CONT.
052800     DISPLAY MENS.
052900 ROT-MENS-FIM.
053000     EXIT.
053100*
053200*    FILE STATUS
053300*    00 = OPERACAO REALIZADA COM SUCESSO
053400*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
053500*    22 = REGISTRO JA CADASTRADO
053600*    23 = REGISTRO NAO ENCONTRADO
053700*    30 = ARQUIVO NAO ENCONTRADO
053800*    95 = ISAM NAO CARREGADO
