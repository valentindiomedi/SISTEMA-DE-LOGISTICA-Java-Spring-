000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT002.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 14/05/91.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* MONTAGEM DAS OPCOES DE ROTA - CANDIDATOS PARA O OPERADOR       *
001000******************************************************************
001100* PERCORRE O ARQUIVO DE SOLICITACOES PENDENTES (ESTADO =         *
001200* "PENDIENTE") QUE AINDA NAO POSSUEM NENHUMA OPCAO DE ROTA        *
001300* GRAVADA, E MONTA PARA CADA UMA:                                 *
001400*   OPCAO 0 - ROTA DIRETA ORIGEM->DESTINO (HAVERSINE)             *
001500*   OPCOES 1 A 3 - ROTA VIA UM DEPOSITO INTERMEDIARIO, LIMITADA   *
001600*                  AOS 3 DEPOSITOS MAIS PROXIMOS DA LINHA RETA    *
001700* TODAS AS OPCOES SAO GRAVADAS NO ARQUIVO RUTA-OPCION PARA        *
001800* SELECAO POSTERIOR PELO OPERADOR (ROTINA FRT003).                *
001900*------------------------------------------------------------------
002000* HISTORICO DE ALTERACOES                                        *
002100* 1991-05-14 FOC  CRIACAO DO PROGRAMA ORIGINAL (CADASTRO CARGO)   FOC9105 
002200* 1991-06-02 FOC  AJUSTE NA ROTINA DE MENSAGEM                    FOC9106 
002300* 1993-10-19 FOC  INCLUSAO DE TABELA DE STATUS                    FOC9310 
002400* 1998-11-30 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9811 
002500* 1999-01-08 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002600* 2001-07-09 RCS  PEDIDO 2871 - REUSO COMO MONTADOR DE ROTAS      RCS0107 
002700* 2001-07-20 RCS  PEDIDO 2871 - DESCARTE DA TELA, ROTINA BATCH    RCS0107 
002800* 2001-08-05 RCS  PEDIDO 2871 - OPCAO DIRETA VIA HAVERSINE        RCS0108 
002900* 2002-01-22 RCS  PEDIDO 2960 - OPCOES VIA DEPOSITO (ATE 3)       RCS0201 
003000* 2004-04-22 RCS  PEDIDO 3551 - REUSO DA SERIE TRIGONOMETRICA     RCS0404 
003100*                 (CPTRGP) JA CRIADA PARA O FRT001                *
003200* 2006-05-03 RCS  PEDIDO 3902 - GRAVACAO NO LAYOUT RUTA-OPCION    RCS0605 
003300* 2009-03-17 JPS  PEDIDO 4110 - ESCOLHA DA MELHOR OPCAO (LOG)     JPS0903 
003400* 2012-11-20 RCS  PEDIDO 4710 - TRAMOS EM CAMPO FIXO REDEFINIDO   RCS1211
003450* 2019-05-06 JPS  PEDIDO 5010 - FALTAVA DESVIO NO FIM DA LEITURA  JPS1905
003475*                 DE SOLICIT., GRAVACAO SO POR GO TO EXPLICITO    *
003485* 2019-06-11 RCS  PEDIDO 5011 - OPCAO VIA-DEPOSITO GRAVAVA A       RCS1906
003490*                 DISTANCIA COMBINADA NO TRAMO 1 E NUNCA GRAVAVA   *
003495*                 O TRAMO 2 (DEPOSITO-DESTINO) - FRT003 PARAVA DE *
003497*                 GERAR TRAMOS NA PRIMEIRA DISTANCIA ZERADA        *
003500******************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS SW-DEBUG-LIGADO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT F-DEPOSIT ASSIGN TO DEPOSITO
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS DEP-ERRO.
004700     SELECT F-SOLICIT ASSIGN TO SOLICIT
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS SOL-ERRO.
005000     SELECT F-RUTAOP  ASSIGN TO RUTAOPC
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS ST-ERRO.
005300*
005400*-----------------------------------------------------------------
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  F-DEPOSIT
005800     LABEL RECORD IS STANDARD.
005900     COPY CPDEP.
006000*
006100 FD  F-SOLICIT
006200     LABEL RECORD IS STANDARD.
006300     COPY CPSOL.
006400*
006500 FD  F-RUTAOP
006600     LABEL RECORD IS STANDARD.
006700     COPY CPROP.
006800*
006900 WORKING-STORAGE SECTION.
007000 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
007100 77  MENS                      PIC X(50) VALUE SPACES.
007200 77  DEP-ERRO                  PIC X(02) VALUE "00".
007300 77  SOL-ERRO                  PIC X(02) VALUE "00".
007400 77  ST-ERRO                   PIC X(02) VALUE "00".
007500*
007600*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
007700 77  IND-DEP                   PIC S9(4) COMP VALUE ZERO.
007800 77  QT-DEP                    PIC S9(4) COMP VALUE ZERO.
007900 77  IND-ROP                   PIC S9(4) COMP VALUE ZERO.
008000 77  QT-ROP                    PIC S9(4) COMP VALUE ZERO.
008100 77  W-MAIOR-ROP                PIC 9(9)       VALUE ZERO.
008200 77  W-PROX-ROP                 PIC 9(9)       VALUE ZERO.
008300 77  IND-ESCOLHA                PIC S9(4) COMP VALUE ZERO.
008400 77  IND-MELHOR                 PIC S9(4) COMP VALUE ZERO.
008500 77  W-MENOR-DIST                PIC S9(7)V99 COMP-3 VALUE ZERO.
008600 77  IND-3MAIS                  PIC S9(4) COMP VALUE ZERO.
008700 77  IND-ACHADO                 PIC S9(4) COMP VALUE ZERO.
008800*
008900*----[ AREA DE TRABALHO DO CALCULO DE HAVERSINE (VER CPTRGP) ]----
009000 77  WS-LAT1-RAD                PIC S9(2)V9(10) COMP-3.
009100 77  WS-LAT2-RAD                PIC S9(2)V9(10) COMP-3.
009200 77  WS-DLAT-RAD                PIC S9(2)V9(10) COMP-3.
009300 77  WS-DLON-RAD                PIC S9(2)V9(10) COMP-3.
009400 77  WS-SEN-A                   PIC S9(2)V9(10) COMP-3.
009500 77  WS-SEN-B                   PIC S9(2)V9(10) COMP-3.
009600 77  WS-COS-1                   PIC S9(2)V9(10) COMP-3.
009700 77  WS-COS-2                   PIC S9(2)V9(10) COMP-3.
009800 77  WS-VALOR-A                 PIC S9(2)V9(10) COMP-3.
009900 77  WS-RAIZ-A                  PIC S9(2)V9(10) COMP-3.
010000 77  WS-RAIZ-1MA                PIC S9(2)V9(10) COMP-3.
010100 77  WS-VALOR-C                 PIC S9(2)V9(10) COMP-3.
010200 77  WS-DISTANCIA               PIC S9(7)V99    COMP-3.
010300*
010400*----[ ORIGEM/DESTINO DA SOLICITUD CORRENTE ]---------------------
010500 77  WS-ORIGEM-LAT              PIC S9(3)V9(6)  COMP-3.
010600 77  WS-ORIGEM-LONG             PIC S9(3)V9(6)  COMP-3.
010700 77  WS-DESTINO-LAT             PIC S9(3)V9(6)  COMP-3.
010800 77  WS-DESTINO-LONG            PIC S9(3)V9(6)  COMP-3.
010900*----[ PAR DE PONTOS PASSADO A CADA CHAMADA DO HAVERSINE ]--------
011000 77  WS-HAV-LAT1                PIC S9(3)V9(6)  COMP-3.
011100 77  WS-HAV-LONG1               PIC S9(3)V9(6)  COMP-3.
011200 77  WS-HAV-LAT2                PIC S9(3)V9(6)  COMP-3.
011300 77  WS-HAV-LONG2               PIC S9(3)V9(6)  COMP-3.
011400*
011500     COPY CPTRG.
011600*
011700*----[ TEM-OPCAO - JA EXISTE OPCAO GRAVADA P/ ESTA SOLICITUD ]----
011800 01  WS-TEM-OPCAO-AUX           PIC X(01) VALUE "N".
011900 01  WS-TEM-OPCAO-IND REDEFINES WS-TEM-OPCAO-AUX.
012000     03  WS-TEM-OPCAO-COD       PIC X(01).
012100     88  WS-JA-TEM-OPCAO        VALUE "S".
012200     88  WS-NAO-TEM-OPCAO       VALUE "N".
012300*
012400*----[ ESCOLHA - FLAG DA OPCAO RECOMENDADA NO LOG DE RODADA ]-----
012500 01  WS-ESCOLHA-AUX             PIC X(01) VALUE "N".
012600 01  WS-ESCOLHA-IND REDEFINES WS-ESCOLHA-AUX.
012700     03  WS-ESCOLHA-COD         PIC X(01).
012800     88  WS-ESCOLHA-OK          VALUE "S".
012900*
013000*----[ DISTANCIA DE CADA DEPOSITO A LINHA ORIGEM-DESTINO ]--------
013100*    (TABELA DE TRABALHO, RECALCULADA A CADA SOLICITUD, POR ISSO
013200*     PARALELA A TB-DEPOSITO E NAO PERSISTIDA)
013300 01  TB-DIST-DEP.
013400     05  TB-DDP-ENT OCCURS 200 TIMES INDEXED BY IX-DDP.
013450         07  TB-DDP-DIST-ORIGEM PIC S9(7)V99 COMP-3.
013500         07  TB-DDP-DISTANCIA   PIC S9(7)V99 COMP-3.
013600         07  TB-DDP-USADO-AUX   PIC X(01).
013700         07  TB-DDP-USADO-IND REDEFINES TB-DDP-USADO-AUX.
013800             09  TB-DDP-USADO-COD PIC X(01).
013900             88  TB-DDP-JA-USADO  VALUE "S".
014000*
014100*----[ TABELA EM MEMORIA DE DEPOSITOS - CARGA INTEGRAL ]----------
014200 01  TB-DEPOSITO.
014300     05  TB-DEP-ENT OCCURS 200 TIMES INDEXED BY IX-DEP.
014400         07  TB-DEP-ID-DEPOSITO  PIC 9(9).
014500         07  TB-DEP-NOMBRE       PIC X(60).
014600         07  TB-DEP-DIRECCION    PIC X(120).
014700         07  TB-DEP-LATITUD      PIC S9(3)V9(6) COMP-3.
014800         07  TB-DEP-LONGITUD     PIC S9(3)V9(6) COMP-3.
014900         07  TB-DEP-ID-CIUDAD    PIC 9(9).
015000         07  TB-DEP-COSTO-ESTADIA-DIA PIC S9(7)V99 COMP-3.
015100         07  TB-DEP-FILLER       PIC X(30).
015200*
015300*----[ TABELA EM MEMORIA DE OPCOES DE ROTA - CARGA + INCLUSAO ]---
015400 01  TB-RUTAOP.
015500     05  TB-ROP-ENT OCCURS 4000 TIMES INDEXED BY IX-ROP.
015600         07  TB-ROP-ID-RUTA-OPCION  PIC 9(9).
015700         07  TB-ROP-RUTA-ID         PIC 9(9).
015800         07  TB-ROP-SOLICITUD-ID    PIC 9(9).
015900         07  TB-ROP-OPCION-INDEX    PIC 9(2).
016000         07  TB-ROP-DISTANCIA-TOTAL PIC S9(7)V99 COMP-3.
016100         07  TB-ROP-DURACION-TOTAL-HS PIC S9(5)V99 COMP-3.
016200         07  TB-ROP-COSTO-TOTAL     PIC S9(7)V99 COMP-3.
016300         07  TB-ROP-DEPOSITOS-IDS   PIC X(200).
016400         07  TB-ROP-DEPOSITOS-NOMBRES PIC X(400).
016500         07  TB-ROP-TRAMOS          PIC X(2000).
016600         07  TB-ROP-TRAMOS-R REDEFINES TB-ROP-TRAMOS.
016700             09  TB-ROP-TRM OCCURS 4 TIMES.
016800                 11  TB-ROP-TRM-DEP-ORI PIC 9(9).
016900                 11  TB-ROP-TRM-DEP-DST PIC 9(9).
017000                 11  TB-ROP-TRM-DISTANCIA PIC 9(7)V99.
017100                 11  TB-ROP-TRM-DURACAO   PIC 9(5)V99.
017200                 11  TB-ROP-TRM-TIPO      PIC X(20).
017300                 11  FILLER                PIC X(446).
017400         07  TB-ROP-FILLER          PIC X(20).
017500*
017600*-----------------------------------------------------------------
017700 PROCEDURE DIVISION.
017800*
017900 R0.
018000     OPEN INPUT F-DEPOSIT.
018100     IF DEP-ERRO NOT = "00"
018200        MOVE "ERRO NA ABERTURA DO ARQUIVO DEPOSITO" TO MENS
018300        PERFORM ROT-MENS THRU ROT-MENS-FIM
018400        GO TO ROT-FIM.
018500     OPEN INPUT F-SOLICIT.
018600     IF SOL-ERRO NOT = "00"
018700        MOVE "ERRO NA ABERTURA DO ARQUIVO SOLICIT" TO MENS
018800        PERFORM ROT-MENS THRU ROT-MENS-FIM
018900        GO TO ROT-FIM.
019000     OPEN INPUT F-RUTAOP.
019100     IF ST-ERRO NOT = "00" AND ST-ERRO NOT = "30"
019200        MOVE "ERRO NA ABERTURA DO ARQUIVO RUTAOPC" TO MENS
019300        PERFORM ROT-MENS THRU ROT-MENS-FIM
019400        GO TO ROT-FIM.
019500*
019600 R1-CARGA-DEPOSITO.
019700     MOVE ZERO TO QT-DEP.
019800 R1-CARGA-DEPOSITO-LOOP.
019900     READ F-DEPOSIT NEXT RECORD
020000          AT END GO TO R1-CARGA-DEPOSITO-FIM.
020100     ADD 1 TO QT-DEP.
020200     MOVE REG-DEPOSITO TO TB-DEP-ENT(QT-DEP).
020300     GO TO R1-CARGA-DEPOSITO-LOOP.
020400 R1-CARGA-DEPOSITO-FIM.
020500     CLOSE F-DEPOSIT.
020600*
020700 R2-CARGA-RUTAOP.
020800     MOVE ZERO TO QT-ROP W-MAIOR-ROP.
020900     IF ST-ERRO = "30"
021000        GO TO R2-CARGA-RUTAOP-FIM.
021100 R2-CARGA-RUTAOP-LOOP.
021200     READ F-RUTAOP NEXT RECORD
021300          AT END GO TO R2-CARGA-RUTAOP-FIM.
021400     ADD 1 TO QT-ROP.
021500     MOVE REG-RUTA-OPCION TO TB-ROP-ENT(QT-ROP).
021600     IF TB-ROP-ID-RUTA-OPCION(QT-ROP) > W-MAIOR-ROP
021700        MOVE TB-ROP-ID-RUTA-OPCION(QT-ROP) TO W-MAIOR-ROP.
021800     GO TO R2-CARGA-RUTAOP-LOOP.
021900 R2-CARGA-RUTAOP-FIM.
022000     CLOSE F-RUTAOP.
022100     COMPUTE W-PROX-ROP = W-MAIOR-ROP + 1.
022200*
022300*-----[ PROCESSA CADA SOLICITUD PENDENTE SEM OPCAO GRAVADA ]-----
022400 R3-LER-SOLICIT.
022500 R3-LER-SOLICIT-LOOP.
022600     READ F-SOLICIT NEXT RECORD
022700          AT END GO TO R3-LER-SOLICIT-FIM.
022800     IF NOT SOL-EST-PENDENTE
022900        GO TO R3-LER-SOLICIT-LOOP.
023000     PERFORM VERIFICA-TEM-OPCAO THRU VERIFICA-TEM-OPCAO-FIM.
023100     IF WS-JA-TEM-OPCAO
023200        GO TO R3-LER-SOLICIT-LOOP.
023300     MOVE SOL-ORIGEM-LAT    TO WS-ORIGEM-LAT.
023400     MOVE SOL-ORIGEM-LONG   TO WS-ORIGEM-LONG.
023500     MOVE SOL-DESTINO-LAT   TO WS-DESTINO-LAT.
023600     MOVE SOL-DESTINO-LONG  TO WS-DESTINO-LONG.
023700     PERFORM MONTA-OPC-DIRETA    THRU MONTA-OPC-DIRETA-FIM.
023800     PERFORM MONTA-OPC-DEPOSITO  THRU MONTA-OPC-DEPOSITO-FIM.
023900     PERFORM ESCOLHE-MELHOR      THRU ESCOLHE-MELHOR-FIM.
024000     GO TO R3-LER-SOLICIT-LOOP.
024100 R3-LER-SOLICIT-FIM.
024150     CLOSE F-SOLICIT.
024175     GO TO R4-GRAVA-RUTAOP.
024300*
024400*-----[ JA EXISTE ALGUMA OPCAO GRAVADA PARA ESTA SOLICITUD ]-----
024500 VERIFICA-TEM-OPCAO.
024600     MOVE "N" TO WS-TEM-OPCAO-AUX.
024700     MOVE ZERO TO IND-ROP.
024800 VERIFICA-TEM-OPCAO-LOOP.
024900     ADD 1 TO IND-ROP.
025000     IF IND-ROP > QT-ROP
025100        GO TO VERIFICA-TEM-OPCAO-FIM.
025200     IF TB-ROP-SOLICITUD-ID(IND-ROP) = SOL-ID-SOLICITUD
025300        MOVE "S" TO WS-TEM-OPCAO-AUX
025400        GO TO VERIFICA-TEM-OPCAO-FIM.
025500     GO TO VERIFICA-TEM-OPCAO-LOOP.
025600 VERIFICA-TEM-OPCAO-FIM.
025700     EXIT.
025800*
025900*-----[ OPCAO 0 - ROTA DIRETA ORIGEM -> DESTINO ]-----------------
026000 MONTA-OPC-DIRETA.
026100     MOVE WS-ORIGEM-LAT    TO WS-HAV-LAT1.
026200     MOVE WS-ORIGEM-LONG   TO WS-HAV-LONG1.
026300     MOVE WS-DESTINO-LAT   TO WS-HAV-LAT2.
026400     MOVE WS-DESTINO-LONG  TO WS-HAV-LONG2.
026500     PERFORM CALC-1-HAVERSINE THRU CALC-1-FIM.
026600     ADD 1 TO QT-ROP.
026700     MOVE W-PROX-ROP                  TO TB-ROP-ID-RUTA-OPCION(QT-ROP).
026800     ADD 1 TO W-PROX-ROP.
026900     MOVE ZERO                        TO TB-ROP-RUTA-ID(QT-ROP).
027000     MOVE SOL-ID-SOLICITUD            TO TB-ROP-SOLICITUD-ID(QT-ROP).
027100     MOVE ZERO                        TO TB-ROP-OPCION-INDEX(QT-ROP).
027200     MOVE WS-DISTANCIA                TO TB-ROP-DISTANCIA-TOTAL(QT-ROP).
027300     COMPUTE TB-ROP-DURACION-TOTAL-HS(QT-ROP) ROUNDED =
027400             WS-DISTANCIA / 60.
027500     MOVE ZERO                        TO TB-ROP-COSTO-TOTAL(QT-ROP).
027600     MOVE SPACES                      TO TB-ROP-DEPOSITOS-IDS(QT-ROP)
027700                                          TB-ROP-DEPOSITOS-NOMBRES(QT-ROP)
027800                                          TB-ROP-TRAMOS(QT-ROP).
027900     MOVE ZERO             TO TB-ROP-TRM-DEP-ORI(QT-ROP, 1)
028000                               TB-ROP-TRM-DEP-DST(QT-ROP, 1).
028100     MOVE WS-DISTANCIA     TO TB-ROP-TRM-DISTANCIA(QT-ROP, 1).
028200     COMPUTE TB-ROP-TRM-DURACAO(QT-ROP, 1) ROUNDED =
028300             WS-DISTANCIA / 60.
028400     MOVE "DIRETO"         TO TB-ROP-TRM-TIPO(QT-ROP, 1).
028500 MONTA-OPC-DIRETA-FIM.
028600     EXIT.
028700*
028800*-----[ OPCOES 1-3 - ROTA VIA OS DEPOSITOS MAIS PROXIMOS ]--------
028900 MONTA-OPC-DEPOSITO.
029000     IF QT-DEP = ZERO
029100        GO TO MONTA-OPC-DEPOSITO-FIM.
029200     PERFORM CALC-DIST-DEPOSITOS THRU CALC-DIST-DEPOSITOS-FIM.
029300     MOVE ZERO TO IND-3MAIS.
029400 MONTA-OPC-DEPOSITO-LOOP.
029500     ADD 1 TO IND-3MAIS.
029600     IF IND-3MAIS > 3
029700        GO TO MONTA-OPC-DEPOSITO-FIM.
029800     IF IND-3MAIS > QT-DEP
029900        GO TO MONTA-OPC-DEPOSITO-FIM.
030000     PERFORM ACHA-DEPOSITO-MAIS-PROXIMO
030100        THRU ACHA-DEPOSITO-MAIS-PROXIMO-FIM.
030200     IF IND-ACHADO = ZERO
030300        GO TO MONTA-OPC-DEPOSITO-FIM.
030400     MOVE "S" TO TB-DDP-USADO-AUX(IND-ACHADO).
030500     PERFORM GRAVA-OPC-VIA-DEPOSITO THRU GRAVA-OPC-VIA-DEPOSITO-FIM.
030600     GO TO MONTA-OPC-DEPOSITO-LOOP.
030700 MONTA-OPC-DEPOSITO-FIM.
030800     EXIT.
030900*
031000*-----[ DISTANCIA ORIGEM-DEPOSITO + DEPOSITO-DESTINO, P/ TODOS ]--
031100 CALC-DIST-DEPOSITOS.
031200     MOVE ZERO TO IND-DEP.
031300 CALC-DIST-DEPOSITOS-LOOP.
031400     ADD 1 TO IND-DEP.
031500     IF IND-DEP > QT-DEP
031600        GO TO CALC-DIST-DEPOSITOS-FIM.
031700     MOVE "N" TO TB-DDP-USADO-AUX(IND-DEP).
031800     MOVE WS-ORIGEM-LAT            TO WS-HAV-LAT1.
031900     MOVE WS-ORIGEM-LONG           TO WS-HAV-LONG1.
032000     MOVE TB-DEP-LATITUD(IND-DEP)  TO WS-HAV-LAT2.
032100     MOVE TB-DEP-LONGITUD(IND-DEP) TO WS-HAV-LONG2.
032200     PERFORM CALC-1-HAVERSINE THRU CALC-1-FIM.
032250     MOVE WS-DISTANCIA TO TB-DDP-DIST-ORIGEM(IND-DEP).
032300     MOVE WS-DISTANCIA TO TB-DDP-DISTANCIA(IND-DEP).
032400     MOVE TB-DEP-LATITUD(IND-DEP)  TO WS-HAV-LAT1.
032500     MOVE TB-DEP-LONGITUD(IND-DEP) TO WS-HAV-LONG1.
032600     MOVE WS-DESTINO-LAT           TO WS-HAV-LAT2.
032700     MOVE WS-DESTINO-LONG          TO WS-HAV-LONG2.
032800     PERFORM CALC-1-HAVERSINE THRU CALC-1-FIM.
032900     ADD WS-DISTANCIA TO TB-DDP-DISTANCIA(IND-DEP).
033000     GO TO CALC-DIST-DEPOSITOS-LOOP.
033100 CALC-DIST-DEPOSITOS-FIM.
033200     EXIT.
033300*
033400*-----[ LOCALIZA O DEPOSITO NAO-USADO DE MENOR DISTANCIA ]--------
033500 ACHA-DEPOSITO-MAIS-PROXIMO.
033600     MOVE ZERO TO IND-ACHADO.
033700     MOVE ZERO TO W-MENOR-DIST.
033800     MOVE ZERO TO IND-DEP.
033900 ACHA-DEPOSITO-MAIS-PROXIMO-LOOP.
034000     ADD 1 TO IND-DEP.
034100     IF IND-DEP > QT-DEP
034200        GO TO ACHA-DEPOSITO-MAIS-PROXIMO-FIM.
034300     IF TB-DDP-JA-USADO(IND-DEP)
034400        GO TO ACHA-DEPOSITO-MAIS-PROXIMO-LOOP.
034500     IF IND-ACHADO = ZERO
034600        OR TB-DDP-DISTANCIA(IND-DEP) < W-MENOR-DIST
034700        MOVE IND-DEP TO IND-ACHADO
034800        MOVE TB-DDP-DISTANCIA(IND-DEP) TO W-MENOR-DIST.
034900     GO TO ACHA-DEPOSITO-MAIS-PROXIMO-LOOP.
035000 ACHA-DEPOSITO-MAIS-PROXIMO-FIM.
035100     EXIT.
035200*
035300*-----[ GRAVA UMA OPCAO MULTI-TRAMO VIA IND-ACHADO ]--------------
035400 GRAVA-OPC-VIA-DEPOSITO.
035500     ADD 1 TO QT-ROP.
035600     MOVE W-PROX-ROP TO TB-ROP-ID-RUTA-OPCION(QT-ROP).
035700     ADD 1 TO W-PROX-ROP.
035800     MOVE ZERO              TO TB-ROP-RUTA-ID(QT-ROP).
035900     MOVE SOL-ID-SOLICITUD  TO TB-ROP-SOLICITUD-ID(QT-ROP).
036000     MOVE IND-3MAIS         TO TB-ROP-OPCION-INDEX(QT-ROP).
036100     MOVE TB-DDP-DISTANCIA(IND-ACHADO)
036200                            TO TB-ROP-DISTANCIA-TOTAL(QT-ROP).
036300     COMPUTE TB-ROP-DURACION-TOTAL-HS(QT-ROP) ROUNDED =
036400             TB-DDP-DISTANCIA(IND-ACHADO) / 60.
036500     MOVE ZERO              TO TB-ROP-COSTO-TOTAL(QT-ROP).
036600     MOVE SPACES            TO TB-ROP-DEPOSITOS-IDS(QT-ROP)
036700                                TB-ROP-DEPOSITOS-NOMBRES(QT-ROP)
036800                                TB-ROP-TRAMOS(QT-ROP).
036900     MOVE TB-DEP-ID-DEPOSITO(IND-ACHADO)
037000                            TO TB-ROP-DEPOSITOS-IDS(QT-ROP)(1:9).
037100     MOVE TB-DEP-NOMBRE(IND-ACHADO)
037200                            TO TB-ROP-DEPOSITOS-NOMBRES(QT-ROP)(1:60).
037300     MOVE ZERO                TO TB-ROP-TRM-DEP-ORI(QT-ROP, 1).
037400     MOVE TB-DEP-ID-DEPOSITO(IND-ACHADO)
037500                              TO TB-ROP-TRM-DEP-DST(QT-ROP, 1).
037600     MOVE TB-DEP-ID-DEPOSITO(IND-ACHADO)
037700                              TO TB-ROP-TRM-DEP-ORI(QT-ROP, 2).
037720     MOVE ZERO                TO TB-ROP-TRM-DEP-DST(QT-ROP, 2).
037740     MOVE TB-DDP-DIST-ORIGEM(IND-ACHADO)
037760                              TO TB-ROP-TRM-DISTANCIA(QT-ROP, 1).
037780     COMPUTE TB-ROP-TRM-DURACAO(QT-ROP, 1) ROUNDED =
037800             TB-DDP-DIST-ORIGEM(IND-ACHADO) / 60.
037820     COMPUTE TB-ROP-TRM-DISTANCIA(QT-ROP, 2) =
037840             TB-ROP-DISTANCIA-TOTAL(QT-ROP)
037860           - TB-DDP-DIST-ORIGEM(IND-ACHADO).
037880     COMPUTE TB-ROP-TRM-DURACAO(QT-ROP, 2) ROUNDED =
037900             TB-ROP-TRM-DISTANCIA(QT-ROP, 2) / 60.
038000     MOVE "VIA-DEPOSITO"      TO TB-ROP-TRM-TIPO(QT-ROP, 1).
038100     MOVE "VIA-DEPOSITO"      TO TB-ROP-TRM-TIPO(QT-ROP, 2).
038200 GRAVA-OPC-VIA-DEPOSITO-FIM.
038300     EXIT.
038400*
038500*-----[ REGISTRA NO LOG QUAL OPCAO TEM A MENOR DISTANCIA ]--------
038600 ESCOLHE-MELHOR.
038700     MOVE ZERO TO IND-MELHOR W-MENOR-DIST.
038800     MOVE ZERO TO IND-ESCOLHA.
038900     MOVE QT-ROP TO IND-ESCOLHA.
039000 ESCOLHE-MELHOR-LOOP.
039100     IF IND-ESCOLHA = ZERO
039200        GO TO ESCOLHE-MELHOR-FIM.
039300     IF TB-ROP-SOLICITUD-ID(IND-ESCOLHA) = SOL-ID-SOLICITUD
039400        IF IND-MELHOR = ZERO
039500           OR TB-ROP-DISTANCIA-TOTAL(IND-ESCOLHA) < W-MENOR-DIST
039600           MOVE IND-ESCOLHA TO IND-MELHOR
039700           MOVE TB-ROP-DISTANCIA-TOTAL(IND-ESCOLHA) TO W-MENOR-DIST.
039800     SUBTRACT 1 FROM IND-ESCOLHA.
039900     GO TO ESCOLHE-MELHOR-LOOP.
040000 ESCOLHE-MELHOR-FIM.
040100     IF IND-MELHOR NOT = ZERO
040200        MOVE "S" TO WS-ESCOLHA-AUX
040300        MOVE "*** MELHOR OPCAO DE ROTA IDENTIFICADA ***" TO MENS
040400        PERFORM ROT-MENS THRU ROT-MENS-FIM.
040500     EXIT.
040600*
040700*-----[ REGRAVA O ARQUIVO RUTAOPC NA INTEGRA ]--------------------
040800 R4-GRAVA-RUTAOP.
040900     OPEN OUTPUT F-RUTAOP.
041000     IF ST-ERRO NOT = "00"
041100        MOVE "ERRO NA REABERTURA DO ARQUIVO RUTAOPC" TO MENS
041200        PERFORM ROT-MENS THRU ROT-MENS-FIM
041300        GO TO ROT-FIM.
041400     MOVE ZERO TO IND-ROP.
041500 R4-GRAVA-RUTAOP-LOOP.
041600     ADD 1 TO IND-ROP.
041700     IF IND-ROP > QT-ROP
041800        GO TO ROT-FIM.
041900     MOVE TB-ROP-ENT(IND-ROP) TO REG-RUTA-OPCION.
042000     WRITE REG-RUTA-OPCION.
042100     GO TO R4-GRAVA-RUTAOP-LOOP.
042200*
042300*-----[ HAVERSINE GENERICO - ENTRADA WS-HAV-LAT1/LONG1/LAT2/LONG2 ]
042400 CALC-1-HAVERSINE.
042500     COMPUTE WS-DLAT-RAD =
042600             (WS-HAV-LAT2 - WS-HAV-LAT1) * WS-PI / 180 / 2.
042700     COMPUTE WS-DLON-RAD =
042800             (WS-HAV-LONG2 - WS-HAV-LONG1) * WS-PI / 180 / 2.
042900     COMPUTE WS-LAT1-RAD = WS-HAV-LAT1 * WS-PI / 180.
043000     COMPUTE WS-LAT2-RAD = WS-HAV-LAT2 * WS-PI / 180.
043100*
043200     MOVE WS-DLAT-RAD TO WU-X.
043300     PERFORM SEN-SERIE THRU SEN-SERIE-FIM.
043400     MOVE WU-RESULT TO WS-SEN-A.
043500*
043600     MOVE WS-DLON-RAD TO WU-X.
043700     PERFORM SEN-SERIE THRU SEN-SERIE-FIM.
043800     MOVE WU-RESULT TO WS-SEN-B.
043900*
044000     MOVE WS-LAT1-RAD TO WU-X.
044100     PERFORM COS-SERIE THRU COS-SERIE-FIM.
044200     MOVE WU-RESULT TO WS-COS-1.
044300*
044400     MOVE WS-LAT2-RAD TO WU-X.
044500     PERFORM COS-SERIE THRU COS-SERIE-FIM.
044600     MOVE WU-RESULT TO WS-COS-2.
044700*
044800     COMPUTE WS-VALOR-A = (WS-SEN-A * WS-SEN-A)
044900             + (WS-COS-1 * WS-COS-2 * WS-SEN-B * WS-SEN-B).
045000*
045100     MOVE WS-VALOR-A TO WU-X.
045200     PERFORM SQRT-NEWTON THRU SQRT-NEWTON-FIM.
045300     MOVE WU-RESULT TO WS-RAIZ-A.
045400*
045500     COMPUTE WU-X = 1 - WS-VALOR-A.
045600     PERFORM SQRT-NEWTON THRU SQRT-NEWTON-FIM.
045700     MOVE WU-RESULT TO WS-RAIZ-1MA.
045800*
045900     IF WS-RAIZ-1MA = ZERO
046000        COMPUTE WS-VALOR-C = WS-PI
046100     ELSE
046200        COMPUTE WU-X = WS-RAIZ-A / WS-RAIZ-1MA
046300        PERFORM ATAN-SERIE THRU ATAN-SERIE-FIM
046400        COMPUTE WS-VALOR-C = 2 * WU-RESULT.
046500*
046600     COMPUTE WS-DISTANCIA ROUNDED = 6371 * WS-VALOR-C.
046700 CALC-1-FIM.
046800     EXIT.
046900*
047000     COPY CPTRGP.
047100*
047200**********************
047300* ROTINA DE FIM      *
047400**********************
047500 ROT-FIM.
047600     CLOSE F-RUTAOP.
047700     EXIT PROGRAM.
047800 ROT-FIM1.
047900     STOP RUN.
048000*
048100**********************
048200* ROTINA DE MENSAGEM *
048300**********************
048400 ROT-MENS.
048500     MOVE ZEROS TO W-CONT.
048600     DISPLAY MENS.
048700 ROT-MENS-FIM.
048800     EXIT.
048900*
049000*    FILE STATUS
049100*    00 = OPERACAO REALIZADA COM SUCESSO
049200*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
049300*    22 = REGISTRO JA CADASTRADO
049400*    23 = REGISTRO NAO ENCONTRADO
049500*    30 = ARQUIVO NAO ENCONTRADO
049600*    95 = ISAM NAO CARREGADO
