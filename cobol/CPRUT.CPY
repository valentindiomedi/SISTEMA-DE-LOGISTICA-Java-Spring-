000100******************************************************************
000200* CPRUT    - LAYOUT DE ROTA CONFIRMADA (RUTA.DAT)                *
000300*------------------------------------------------------------------
000400* HISTORICO DE ALTERACOES                                        *
000500* 1993-09-14 FOC  CRIACAO DO LAYOUT ORIGINAL (ROTA UNICA)         FOC9309 
000600* 1999-02-01 MSV  AJUSTE Y2K - FECHA-CREACION PASSA A X(26) ISO   MSV9902 
000700* 2012-11-20 RCS  PEDIDO 4710 - CAMPOS DE DEPOSITOS/TRAMOS DELIM. RCS1211 
000800******************************************************************
000900*
001000 01  REG-RUTA.
001100     03  RUT-ID-RUTA                PIC 9(9).
001200     03  RUT-ID-SOLICITUD           PIC 9(9).
001300     03  RUT-FECHA-CREACION         PIC X(26).
001400     03  RUT-FECHA-CREACION-R REDEFINES RUT-FECHA-CREACION.
001500         05  RUT-FC-ANO             PIC 9(4).
001600         05  FILLER                 PIC X(1).
001700         05  RUT-FC-MES             PIC 9(2).
001800         05  FILLER                 PIC X(1).
001900         05  RUT-FC-DIA             PIC 9(2).
002000         05  FILLER                 PIC X(15).
002100     03  RUT-OPCION-SELEC-ID        PIC 9(9).
002200     03  RUT-FILLER                 PIC X(20).
