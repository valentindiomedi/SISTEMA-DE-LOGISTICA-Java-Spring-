000100******************************************************************
000200* CPTRG    - AREA DE TRABALHO DA ROTINA TRIGONOMETRICA DE APOIO *
000300*            AO CALCULO DE DISTANCIA (VER CPTRGP.CPY)            *
000400*            COMPARTILHADA POR FRT001 E FRT002                   *
000500*------------------------------------------------------------------
000600* HISTORICO DE ALTERACOES                                        *
000700* 2004-04-19 RCS  PEDIDO 3550 - CRIACAO (SUBSTITUI TABELA DE SEN/ RCS0404 
000800*                 COS EM GRAUS USADA ATE ENTAO NO CALCULO DE KM) *
000900******************************************************************
001000*
001100 77  WS-PI                      PIC S9V9(8)      COMP-3
001200                                 VALUE 3.14159265.
001300 77  WU-X                       PIC S9(2)V9(10)  COMP-3.
001400 77  WU-RESULT                  PIC S9(2)V9(10)  COMP-3.
001500 77  WU-TERMO                   PIC S9(2)V9(10)  COMP-3.
001600 77  WU-POT                     PIC S9(2)V9(10)  COMP-3.
001700 77  WU-GUESS                   PIC S9(2)V9(10)  COMP-3.
001800 77  WU-FACT                    PIC S9(9)        COMP.
001900 77  WU-SINAL                   PIC S9(1)        COMP.
002000 77  WU-N                       PIC S9(2)        COMP.
002100 77  WU-RECIP                   PIC S9(1)        COMP.
