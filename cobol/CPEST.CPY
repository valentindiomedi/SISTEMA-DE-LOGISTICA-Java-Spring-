000100******************************************************************
000200* CPEST    - TABELAS DE TRANSICAO DE ESTADO (SOLICITUD/CONTEN.) *
000300*            COMPARTILHADA POR FRT006, FRT007 E FRT008           *
000400*------------------------------------------------------------------
000500* HISTORICO DE ALTERACOES                                        *
000600* 2014-09-08 RCS  PEDIDO 4801 - CRIACAO DA TABELA DE TRANSICOES   RCS1409 
000700* 2017-12-04 RCS  PEDIDO 4930 - INCLUSAO DA TABELA DO CONTENEDOR  RCS1712 
000800******************************************************************
000900*
001000* TABELA DE TRANSICOES VALIDAS DA SOLICITUD (REGRA DE NEGOCIO 12)
001100* CADA LINHA TEM 22 POSICOES: ESTADO-DE (11) + ESTADO-PARA (11)
001200 01  TB-TRANS-SOLX.
001300     03  FILLER   PIC X(22) VALUE "PENDIENTE  PROGRAMADA ".
001400     03  FILLER   PIC X(22) VALUE "PENDIENTE  CANCELADA  ".
001500     03  FILLER   PIC X(22) VALUE "PROGRAMADA EN_TRANSITO".
001600     03  FILLER   PIC X(22) VALUE "PROGRAMADA CANCELADA  ".
001700     03  FILLER   PIC X(22) VALUE "EN_TRANSITOCOMPLETADA ".
001800     03  FILLER   PIC X(22) VALUE "EN_TRANSITOPROGRAMADA ".
001900*
002000 01  TB-TRANS-SOL REDEFINES TB-TRANS-SOLX.
002100     03  TB-SOL-LINHA OCCURS 6 TIMES.
002200         05  TB-SOL-DE              PIC X(11).
002300         05  TB-SOL-PARA            PIC X(11).
002400*
002500* TABELA DE TRANSICOES VALIDAS DO CONTENEDOR (REGRA DE NEGOCIO 13)
002600* CADA LINHA TEM 24 POSICOES: ESTADO-DE (12) + ESTADO-PARA (12)
002700 01  TB-TRANS-CONX.
002800     03  FILLER   PIC X(24) VALUE "LIBRE       OCUPADO     ".
002900     03  FILLER   PIC X(24) VALUE "OCUPADO     EN_TRANSITO ".
003000     03  FILLER   PIC X(24) VALUE "OCUPADO     LIBRE       ".
003100     03  FILLER   PIC X(24) VALUE "EN_TRANSITO EN_DEPOSITO ".
003200     03  FILLER   PIC X(24) VALUE "EN_TRANSITO ENTREGADO   ".
003300     03  FILLER   PIC X(24) VALUE "EN_DEPOSITO EN_TRANSITO ".
003400     03  FILLER   PIC X(24) VALUE "ENTREGADO   LIBRE       ".
003500*
003600 01  TB-TRANS-CON REDEFINES TB-TRANS-CONX.
003700     03  TB-CON-LINHA OCCURS 7 TIMES.
003800         05  TB-CON-DE              PIC X(12).
003900         05  TB-CON-PARA            PIC X(12).
