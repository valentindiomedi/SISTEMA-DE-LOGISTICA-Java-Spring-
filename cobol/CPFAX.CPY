000100******************************************************************
000200* CPFAX    - FAIXA DE PESO/VOLUME DA TARIFA (TARIFA-VOLUMEN-PESO.*
000300*            DAT) - TAR-VOLPES                                   *
000400*------------------------------------------------------------------
000500* HISTORICO DE ALTERACOES                                        *
000600* 1994-07-05 FOC  CRIACAO DO LAYOUT - FAIXAS DE PESO/VOLUME       FOC9407 
000700* 1998-11-30 MSV  AJUSTE Y2K - NENHUM CAMPO DE DATA NESTE LAYOUT  MSV9811 
000800* 2009-09-02 RCS  PEDIDO 4477 - INCLUSAO DO CUSTO-KM-BASE         RCS0909 
000900******************************************************************
001000*
001100 01  REG-TARIFA-FAIXA.
001200     03  TVP-ID-RANGO               PIC 9(9).
001300     03  TVP-ID-TARIFA              PIC 9(9).
001400     03  TVP-VOLUMEN-MIN            PIC S9(7)V99   COMP-3.
001500     03  TVP-VOLUMEN-MAX            PIC S9(7)V99   COMP-3.
001600     03  TVP-PESO-MIN               PIC S9(7)V99   COMP-3.
001700     03  TVP-PESO-MAX               PIC S9(7)V99   COMP-3.
001800     03  TVP-COSTO-KM-BASE          PIC S9(5)V9999 COMP-3.
001900     03  TVP-FILLER                 PIC X(20).
