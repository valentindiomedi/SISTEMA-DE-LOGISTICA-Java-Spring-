000100******************************************************************
000200* CPTRGP   - PARAGRAFOS DE SENO/COSSENO/ARCO-TANGENTE/RAIZ POR   *
000300*            SERIE, PARA USO DA ROTINA DE CALCULO DE DISTANCIA   *
000400*            (HAVERSINE). NAO HA FUNCAO INTRINSECA DISPONIVEL NO *
000500*            COMPILADOR DESTE SITIO - RESOLVIDO POR SERIE/NEWTON *
000600*            COMPARTILHADA POR FRT001 E FRT002                   *
000700*------------------------------------------------------------------
000800* HISTORICO DE ALTERACOES                                        *
000900* 2004-04-19 RCS  PEDIDO 3550 - CRIACAO DAS ROTINAS DE SERIE      RCS0404 
001000* 2004-05-02 RCS  PEDIDO 3550 - AJUSTE DE CONVERGENCIA DO ATAN    RCS0405 
001100******************************************************************
001200*
001300*----[ RAIZ QUADRADA POR NEWTON-RAPHSON - 12 ITERACOES FIXAS ]----
001400 SQRT-NEWTON.
001500     IF WU-X = ZERO
001600        MOVE ZERO TO WU-RESULT
001700        GO TO SQRT-NEWTON-FIM.
001800     COMPUTE WU-GUESS = WU-X / 2.
001900     IF WU-GUESS = ZERO
002000        MOVE 0.5 TO WU-GUESS.
002100     MOVE 1 TO WU-N.
002200 SQRT-NEWTON-LOOP.
002300     COMPUTE WU-GUESS ROUNDED =
002400             (WU-GUESS + (WU-X / WU-GUESS)) / 2.
002500     ADD 1 TO WU-N.
002600     IF WU-N < 12
002700        GO TO SQRT-NEWTON-LOOP.
002800     MOVE WU-GUESS TO WU-RESULT.
002900 SQRT-NEWTON-FIM.
003000     EXIT.
003100*
003200*----[ SENO POR SERIE DE TAYLOR - 6 TERMOS ]----------------------
003300 SEN-SERIE.
003400     MOVE WU-X TO WU-POT.
003500     MOVE WU-X TO WU-RESULT.
003600     MOVE 1    TO WU-FACT.
003700     MOVE -1   TO WU-SINAL.
003800     MOVE 1    TO WU-N.
003900 SEN-SERIE-LOOP.
004000     COMPUTE WU-POT  = WU-POT * WU-X * WU-X.
004100     COMPUTE WU-FACT = WU-FACT * (2 * WU-N) * ((2 * WU-N) + 1).
004200     COMPUTE WU-TERMO = (WU-POT / WU-FACT) * WU-SINAL.
004300     ADD WU-TERMO TO WU-RESULT.
004400     COMPUTE WU-SINAL = WU-SINAL * -1.
004500     ADD 1 TO WU-N.
004600     IF WU-N < 7
004700        GO TO SEN-SERIE-LOOP.
004800 SEN-SERIE-FIM.
004900     EXIT.
005000*
005100*----[ COSSENO POR SERIE DE TAYLOR - 6 TERMOS ]-------------------
005200 COS-SERIE.
005300     MOVE 1    TO WU-POT.
005400     MOVE 1    TO WU-RESULT.
005500     MOVE 1    TO WU-FACT.
005600     MOVE -1   TO WU-SINAL.
005700     MOVE 1    TO WU-N.
005800 COS-SERIE-LOOP.
005900     COMPUTE WU-POT  = WU-POT * WU-X * WU-X.
006000     COMPUTE WU-FACT = WU-FACT * ((2 * WU-N) - 1) * (2 * WU-N).
006100     COMPUTE WU-TERMO = (WU-POT / WU-FACT) * WU-SINAL.
006200     ADD WU-TERMO TO WU-RESULT.
006300     COMPUTE WU-SINAL = WU-SINAL * -1.
006400     ADD 1 TO WU-N.
006500     IF WU-N < 7
006600        GO TO COS-SERIE-LOOP.
006700 COS-SERIE-FIM.
006800     EXIT.
006900*
007000*----[ ARCO-TANGENTE POR SERIE - REDUZ P/ |Z| < 1 SE PRECISO ]----
007100 ATAN-SERIE.
007200     MOVE 0 TO WU-RECIP.
007300     IF WU-X > 1
007400        COMPUTE WU-X = 1 / WU-X
007500        MOVE 1 TO WU-RECIP.
007600     MOVE WU-X TO WU-POT.
007700     MOVE WU-X TO WU-RESULT.
007800     MOVE -1   TO WU-SINAL.
007900     MOVE 1    TO WU-N.
008000 ATAN-SERIE-LOOP.
008100     COMPUTE WU-POT = WU-POT * WU-X * WU-X.
008200     COMPUTE WU-TERMO = (WU-POT / ((2 * WU-N) + 1)) * WU-SINAL.
008300     ADD WU-TERMO TO WU-RESULT.
008400     COMPUTE WU-SINAL = WU-SINAL * -1.
008500     ADD 1 TO WU-N.
008600     IF WU-N < 40
008700        GO TO ATAN-SERIE-LOOP.
008800     IF WU-RECIP = 1
008900        COMPUTE WU-RESULT = (WS-PI / 2) - WU-RESULT.
009000 ATAN-SERIE-FIM.
009100     EXIT.
