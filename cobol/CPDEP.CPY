000100******************************************************************
000200* CPDEP    - LAYOUT DO ARQUIVO DE DEPOSITOS (DEPOSITO.DAT)       *
000300*------------------------------------------------------------------
000400* HISTORICO DE ALTERACOES                                        *
000500* 1991-03-11 FOC  CRIACAO DO LAYOUT ORIGINAL                      FOC9103 
000600* 1996-06-20 FOC  INCLUSAO DE LATITUDE/LONGITUDE P/ROTEIRIZACAO   FOC9606 
000700* 1999-01-08 MSV  AJUSTE Y2K - SEM CAMPO DE DATA NESTE LAYOUT     MSV9901 
000800* 2005-10-14 RCS  PEDIDO 3755 - INCLUSAO COSTO-ESTADIA-DIARIO     RCS0510 
000900******************************************************************
001000*
001100 01  REG-DEPOSITO.
001200     03  DEP-ID-DEPOSITO            PIC 9(9).
001300     03  DEP-NOMBRE                 PIC X(60).
001400     03  DEP-DIRECCION              PIC X(120).
001500     03  DEP-LATITUD                PIC S9(3)V9(6) COMP-3.
001600     03  DEP-LONGITUD               PIC S9(3)V9(6) COMP-3.
001700     03  DEP-ID-CIUDAD              PIC 9(9).
001800     03  DEP-COSTO-ESTADIA-DIA      PIC S9(7)V99   COMP-3.
001900     03  DEP-FILLER                 PIC X(30).
