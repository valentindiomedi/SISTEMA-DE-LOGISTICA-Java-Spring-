000100******************************************************************
000200* CPCON    - LAYOUT DOS CONTENEDORES DE CARGA (CONTENEDOR.DAT)  *
000300*------------------------------------------------------------------
000400* HISTORICO DE ALTERACOES                                        *
000500* 1993-09-14 FOC  CRIACAO DO LAYOUT ORIGINAL                      FOC9309 
000600* 1999-02-01 MSV  AJUSTE Y2K - SEM CAMPO DE DATA NESTE LAYOUT     MSV9902 
000700* 2014-09-08 RCS  PEDIDO 4801 - ESTADO COM 88-NIVEIS (CICLO CONT) RCS1409 
000800******************************************************************
000900*
001000 01  REG-CONTENEDOR.
001100     03  CON-ID-CONTENEDOR          PIC 9(9).
001200     03  CON-PESO                   PIC S9(7)V99   COMP-3.
001300     03  CON-VOLUMEN                PIC S9(7)V99   COMP-3.
001400     03  CON-ESTADO-AUX             PIC X(20).
001500     03  CON-ESTADO      REDEFINES CON-ESTADO-AUX.
001600         05  CON-ESTADO-COD         PIC X(12).
001700             88  CON-EST-LIBRE          VALUE "LIBRE       ".
001800             88  CON-EST-OCUPADO        VALUE "OCUPADO     ".
001900             88  CON-EST-ASIGNADO       VALUE "ASIGNADO    ".
002000             88  CON-EST-EM-TRANSITO    VALUE "EN_TRANSITO ".
002100             88  CON-EST-EM-DEPOSITO    VALUE "EN_DEPOSITO ".
002200             88  CON-EST-ENTREGADO      VALUE "ENTREGADO   ".
002300         05  FILLER                 PIC X(8).
002400     03  CON-ID-CLIENTE             PIC 9(9).
002500     03  CON-FILLER                 PIC X(20).
