000100******************************************************************
000200* CPTAR    - LAYOUT DO ARQUIVO DE TARIFAS DE FRETE               *
000300*            (TARIFA.DAT)                                        *
000400*------------------------------------------------------------------
000500* HISTORICO DE ALTERACOES                                        *
000600* 1991-03-11 FOC  CRIACAO DO LAYOUT ORIGINAL (TARIFA UNICA)       FOC9103 
000700* 1998-11-30 MSV  AJUSTE Y2K - NENHUM CAMPO DE DATA NESTE LAYOUT  MSV9811 
000800* 2003-02-18 RCS  PEDIDO 3301 - INCLUSAO DE VALOR-LITRO-COMB      RCS0302 
000900******************************************************************
001000*
001100 01  REG-TARIFA.
001200     03  TAR-ID-TARIFA              PIC 9(9).
001300     03  TAR-COSTO-BASE-GESTION     PIC S9(7)V99   COMP-3.
001400     03  TAR-VALOR-LITRO-COMB       PIC S9(7)V99   COMP-3.
001500     03  TAR-FILLER                 PIC X(20).
