000100******************************************************************
000200* CPROP    - CANDIDATO DE ROTA ANTES DA CONFIRMACAO              *
000300*            (RUTA-OPCION.DAT)                                   *
000400*------------------------------------------------------------------
000500* HISTORICO DE ALTERACOES                                        *
000600* 2006-05-03 RCS  PEDIDO 3902 - CRIACAO DO LAYOUT (ROTA-OPCION)   RCS0605 
000700* 2012-11-20 RCS  PEDIDO 4710 - CAMPOS DE DEPOSITOS/TRAMOS DELIM. RCS1211 
000800******************************************************************
000900*
001000 01  REG-RUTA-OPCION.
001100     03  ROP-ID-RUTA-OPCION         PIC 9(9).
001200     03  ROP-RUTA-ID                PIC 9(9).
001300     03  ROP-SOLICITUD-ID           PIC 9(9).
001400     03  ROP-OPCION-INDEX           PIC 9(2).
001500     03  ROP-DISTANCIA-TOTAL        PIC S9(7)V99   COMP-3.
001600     03  ROP-DURACION-TOTAL-HS      PIC S9(5)V99   COMP-3.
001700     03  ROP-COSTO-TOTAL            PIC S9(7)V99   COMP-3.
001800     03  ROP-DEPOSITOS-IDS          PIC X(200).
001900     03  ROP-DEPOSITOS-NOMBRES      PIC X(400).
002000     03  ROP-TRAMOS                 PIC X(2000).
002100     03  ROP-FILLER                 PIC X(20).
