000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT005.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 02/11/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* ATRIBUICAO DE CAMIAO AOS TRAMOS PENDENTES                      *
001000******************************************************************
001100* PARA CADA TRAMO PENDENTE (ESTADO = PENDIENTE) QUE AINDA NAO TEM *
001200* CAMIAO ATRIBUIDO, PROCURA O PRIMEIRO CAMIAO ATIVO E LIVRE CUJA  *
001300* CAPACIDADE DE PESO/VOLUME COMPORTE O CONTENEDOR DA SOLICITUD DA *
001400* ROTA DO TRAMO; SE ACHAR, GRAVA O DOMINIO NO TRAMO E MARCA O     *
001500* CAMIAO COMO OCUPADO. TRAMOS SEM CAMIAO DISPONIVEL FICAM PARA A  *
001600* PROXIMA EXECUCAO DESTE PROGRAMA.                                *
001700*------------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                        *
001900* 1993-11-02 FOC  CRIACAO DO PROGRAMA ORIGINAL (CONSULTA DEPART.) FOC9311 
002000* 1994-04-18 FOC  INCLUSAO DE FILTRO POR NOME NA CONSULTA         FOC9404 
002100* 1998-12-09 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9812 
002200* 1999-01-08 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002300* 2004-06-21 RCS  PEDIDO 3700 - REUSO COMO ATRIBUICAO DE CAMIAO   RCS0406 
002400* 2004-07-02 RCS  PEDIDO 3700 - DESCARTE DA TELA, ROTINA BATCH    RCS0407 
002500* 2004-07-20 RCS  PEDIDO 3700 - VALIDACAO DE CAPACIDADE CONTRA O  RCS0407 
002600*                 CONTENEDOR DA SOLICITUD                        *
002700* 2011-03-04 JPS  PEDIDO 4590 - NAO ATRIBUI CAMIAO INATIVO        JPS1103
002750* 2019-05-06 JPS  PEDIDO 5010 - FIM DA ATRIBUICAO DE TRAMOS CAIA   JPS1905
002770*                 NA VALIDACAO SEM GRAVAR - GO TO EXPLICITO PARA  *
002785*                 R7-GRAVA-TRAMO                                 *
002800******************************************************************
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 IS SW-DEBUG-LIGADO.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT F-TRAMO   ASSIGN TO TRAMO
003800            ORGANIZATION IS SEQUENTIAL
003900            FILE STATUS  IS ST-ERRO.
004000     SELECT F-CAMION  ASSIGN TO CAMION
004100            ORGANIZATION IS SEQUENTIAL
004200            FILE STATUS  IS CAM-ERRO.
004300     SELECT F-RUTA    ASSIGN TO RUTA
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS RUT-ERRO.
004600     SELECT F-SOLICIT ASSIGN TO SOLICIT
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS SOL-ERRO.
004900     SELECT F-CONTEN  ASSIGN TO CONTEN
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS CON-ERRO.
005200*
005300*-----------------------------------------------------------------
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  F-TRAMO
005700     LABEL RECORD IS STANDARD.
005800     COPY CPTRM.
005900*
006000 FD  F-CAMION
006100     LABEL RECORD IS STANDARD.
006200     COPY CPCAM.
006300*
006400 FD  F-RUTA
006500     LABEL RECORD IS STANDARD.
006600     COPY CPRUT.
006700*
006800 FD  F-SOLICIT
006900     LABEL RECORD IS STANDARD.
007000     COPY CPSOL.
007100*
007200 FD  F-CONTEN
007300     LABEL RECORD IS STANDARD.
007400     COPY CPCON.
007500*
007600 WORKING-STORAGE SECTION.
007700 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
007800 77  MENS                      PIC X(50) VALUE SPACES.
007900 77  ST-ERRO                   PIC X(02) VALUE "00".
008000 77  CAM-ERRO                  PIC X(02) VALUE "00".
008100 77  RUT-ERRO                  PIC X(02) VALUE "00".
008200 77  SOL-ERRO                  PIC X(02) VALUE "00".
008300 77  CON-ERRO                  PIC X(02) VALUE "00".
008400*
008500*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
008600 77  IND-TRM                   PIC S9(4) COMP VALUE ZERO.
008700 77  QT-TRM                    PIC S9(4) COMP VALUE ZERO.
008800 77  IND-CAM                   PIC S9(4) COMP VALUE ZERO.
008900 77  QT-CAM                    PIC S9(4) COMP VALUE ZERO.
009000 77  IND-RUT                   PIC S9(4) COMP VALUE ZERO.
009100 77  QT-RUT                    PIC S9(4) COMP VALUE ZERO.
009200 77  IND-SOL                   PIC S9(4) COMP VALUE ZERO.
009300 77  QT-SOL                    PIC S9(4) COMP VALUE ZERO.
009400 77  IND-CON                   PIC S9(4) COMP VALUE ZERO.
009500 77  QT-CON                    PIC S9(4) COMP VALUE ZERO.
009600 77  IND-ACHA-RUT               PIC S9(4) COMP VALUE ZERO.
009700 77  IND-ACHA-SOL               PIC S9(4) COMP VALUE ZERO.
009800 77  IND-ACHA-CON               PIC S9(4) COMP VALUE ZERO.
009900 77  IND-ACHA-CAM               PIC S9(4) COMP VALUE ZERO.
010000 77  W-ATRIBUIDOS               PIC S9(4) COMP VALUE ZERO.
010100*
010200*----[ AUX + REDEFINES - CONTENEDOR CABE NO CAMIAO ]-------------
010300 77  W-CABE-AUX                 PIC X(01) VALUE "N".
010400 77  W-CABE-IND REDEFINES W-CABE-AUX.
010500     88  W-CONTENEDOR-CABE          VALUE "S".
010600     88  W-CONTENEDOR-NAO-CABE      VALUE "N".
010700*
010800*----[ TABELA EM MEMORIA DE TRAMOS - CARGA + REGRAVACAO ]---------
010900 01  TB-TRAMO.
011000     05  TB-TRM-ENT OCCURS 4000 TIMES INDEXED BY IX-TRM.
011100         07  TB-TRM-ID-TRAMO            PIC 9(9).
011200         07  TB-TRM-ID-RUTA             PIC 9(9).
011300         07  TB-TRM-ORDEN               PIC 9(3).
011400         07  TB-TRM-ORIGEM-DEPOSITO-ID  PIC 9(9).
011500         07  TB-TRM-DESTINO-DEPOSITO-ID PIC 9(9).
011600         07  TB-TRM-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
011700         07  TB-TRM-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
011800         07  TB-TRM-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
011900         07  TB-TRM-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
012000         07  TB-TRM-DISTANCIA           PIC S9(7)V99   COMP-3.
012100         07  TB-TRM-DURACAO-HORAS       PIC S9(5)V99   COMP-3.
012200         07  TB-TRM-TIPO-TRAMO          PIC X(20).
012300         07  TB-TRM-ESTADO-AUX          PIC X(20).
012400         07  TB-TRM-ESTADO-IND REDEFINES TB-TRM-ESTADO-AUX.
012500             09  TB-TRM-ESTADO-COD      PIC X(10).
012600             88  TB-TRM-EST-PENDENTE        VALUE "PENDIENTE ".
012700             88  TB-TRM-EST-EM-CURSO        VALUE "EN_CURSO  ".
012800             88  TB-TRM-EST-COMPLETO        VALUE "COMPLETADO".
012900             09  FILLER                   PIC X(10).
013000         07  TB-TRM-CAMIAO-DOMINIO      PIC X(10).
013100         07  TB-TRM-CUSTO-APROXIMADO    PIC S9(7)V99   COMP-3.
013200         07  TB-TRM-CUSTO-REAL          PIC S9(7)V99   COMP-3.
013300         07  TB-TRM-FH-INICIO-ESTIMADA  PIC X(26).
013400         07  TB-TRM-FH-FIM-ESTIMADA     PIC X(26).
013500         07  TB-TRM-FH-INICIO-REAL      PIC X(26).
013600         07  TB-TRM-FH-FIM-REAL         PIC X(26).
013700         07  TB-TRM-FILLER              PIC X(30).
013800*
013900*----[ TABELA EM MEMORIA DE CAMIOES - CARGA + REGRAVACAO ]--------
014000 01  TB-CAMION.
014100     05  TB-CAM-ENT OCCURS 500 TIMES INDEXED BY IX-CAM.
014200         07  TB-CAM-ID-CAMION           PIC 9(9).
014300         07  TB-CAM-DOMINIO             PIC X(10).
014400         07  TB-CAM-MARCA               PIC X(30).
014500         07  TB-CAM-MODELO              PIC X(30).
014600         07  TB-CAM-CAPAC-PESO-MAX      PIC S9(7)V99   COMP-3.
014700         07  TB-CAM-CAPAC-VOLUME-MAX    PIC S9(7)V99   COMP-3.
014800         07  TB-CAM-NOME-TRANSPORTISTA  PIC X(60).
014900         07  TB-CAM-COSTO-BASE          PIC S9(7)V99   COMP-3.
015000         07  TB-CAM-COSTO-POR-KM        PIC S9(5)V9999 COMP-3.
015100         07  TB-CAM-CONSUMO-COMB-PROM   PIC S9(3)V9999 COMP-3.
015200         07  TB-CAM-NUMERO-TRANSPORT    PIC 9(2).
015300         07  TB-CAM-DISPONIVEL-AUX      PIC X(1).
015400         07  TB-CAM-DISPONIVEL-IND REDEFINES TB-CAM-DISPONIVEL-AUX
015500                                        PIC X(1).
015600             88  TB-CAM-DISP-LIVRE          VALUE "Y".
015700             88  TB-CAM-DISP-OCUPADO        VALUE "N".
015800         07  TB-CAM-ATIVO-AUX           PIC X(1).
015900         07  TB-CAM-ATIVO-IND REDEFINES TB-CAM-ATIVO-AUX
016000                                        PIC X(1).
016100             88  TB-CAM-ESTA-ATIVO          VALUE "Y".
016200             88  TB-CAM-ESTA-INATIVO        VALUE "N".
016300         07  TB-CAM-FILLER              PIC X(20).
016400*
016500*----[ TABELA EM MEMORIA DE ROTAS - SO LEITURA ]------------------
016600 01  TB-RUTA.
016700     05  TB-RUT-ENT OCCURS 1000 TIMES INDEXED BY IX-RUT.
016800         07  TB-RUT-ID-RUTA             PIC 9(9).
016900         07  TB-RUT-ID-SOLICITUD        PIC 9(9).
017000         07  TB-RUT-FECHA-CREACION      PIC X(26).
017100         07  TB-RUT-OPCION-SELEC-ID     PIC 9(9).
017200         07  TB-RUT-FILLER              PIC X(20).
017300*
017400*----[ TABELA EM MEMORIA DE SOLICITUDES - SO LEITURA ]------------
017500 01  TB-SOLICIT.
017600     05  TB-SOL-ENT OCCURS 1000 TIMES INDEXED BY IX-SOL.
017700         07  TB-SOL-ID-SOLICITUD        PIC 9(9).
017800         07  TB-SOL-ID-CLIENTE          PIC 9(9).
017900         07  TB-SOL-ID-CONTENEDOR       PIC 9(9).
018000         07  TB-SOL-FECHA-CREACION      PIC X(26).
018100         07  TB-SOL-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
018200         07  TB-SOL-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
018300         07  TB-SOL-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
018400         07  TB-SOL-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
018500         07  TB-SOL-DIRECCION-ORIGEM    PIC X(120).
018600         07  TB-SOL-DIRECCION-DESTINO   PIC X(120).
018700         07  TB-SOL-ESTADO              PIC X(20).
018800         07  TB-SOL-COSTO-ESTIMADO      PIC S9(7)V99   COMP-3.
018900         07  TB-SOL-COSTO-FINAL         PIC S9(7)V99   COMP-3.
019000         07  TB-SOL-TIEMPO-ESTIMADO     PIC S9(5)V99   COMP-3.
019100         07  TB-SOL-TIEMPO-REAL         PIC S9(5)V99   COMP-3.
019200         07  TB-SOL-ID-RUTA             PIC 9(9).
019300         07  TB-SOL-ID-TARIFA           PIC 9(9).
019400         07  TB-SOL-FILLER              PIC X(20).
019500*
019600*----[ TABELA EM MEMORIA DE CONTENEDORES - SO LEITURA ]-----------
019700 01  TB-CONTEN.
019800     05  TB-CON-ENT OCCURS 1000 TIMES INDEXED BY IX-CON.
019900         07  TB-CON-ID-CONTENEDOR       PIC 9(9).
020000         07  TB-CON-PESO                PIC S9(7)V99   COMP-3.
020100         07  TB-CON-VOLUMEN             PIC S9(7)V99   COMP-3.
020200         07  TB-CON-ESTADO              PIC X(20).
020300         07  TB-CON-ID-CLIENTE          PIC 9(9).
020400         07  TB-CON-FILLER              PIC X(20).
020500*
020600*-----------------------------------------------------------------
020700 PROCEDURE DIVISION.
020800*
020900 R0.
021000     OPEN INPUT F-TRAMO.
021100     OPEN INPUT F-CAMION.
021200     OPEN INPUT F-RUTA.
021300     OPEN INPUT F-SOLICIT.
021400     OPEN INPUT F-CONTEN.
021500     MOVE ZERO TO W-ATRIBUIDOS.
021600*
021700 R1-CARGA-TRAMO.
021800     MOVE ZERO TO QT-TRM.
021900 R1-CARGA-TRAMO-LOOP.
022000     READ F-TRAMO NEXT RECORD
022100          AT END GO TO R1-CARGA-TRAMO-FIM.
022200     ADD 1 TO QT-TRM.
022300     MOVE REG-TRAMO TO TB-TRM-ENT(QT-TRM).
022400     GO TO R1-CARGA-TRAMO-LOOP.
022500 R1-CARGA-TRAMO-FIM.
022600     CLOSE F-TRAMO.
022700*
022800 R2-CARGA-CAMION.
022900     MOVE ZERO TO QT-CAM.
023000 R2-CARGA-CAMION-LOOP.
023100     READ F-CAMION NEXT RECORD
023200          AT END GO TO R2-CARGA-CAMION-FIM.
023300     ADD 1 TO QT-CAM.
023400     MOVE REG-CAMION TO TB-CAM-ENT(QT-CAM).
023500     GO TO R2-CARGA-CAMION-LOOP.
023600 R2-CARGA-CAMION-FIM.
023700     CLOSE F-CAMION.
023800*
023900 R3-CARGA-RUTA.
024000     MOVE ZERO TO QT-RUT.
024100     IF RUT-ERRO = "30"
024200        GO TO R3-CARGA-RUTA-FIM.
024300 R3-CARGA-RUTA-LOOP.
024400     READ F-RUTA NEXT RECORD
024500          AT END GO TO R3-CARGA-RUTA-FIM.
024600     ADD 1 TO QT-RUT.
024700     MOVE REG-RUTA TO TB-RUT-ENT(QT-RUT).
024800     GO TO R3-CARGA-RUTA-LOOP.
024900 R3-CARGA-RUTA-FIM.
025000     CLOSE F-RUTA.
025100*
025200 R4-CARGA-SOLICIT.
025300     MOVE ZERO TO QT-SOL.
025400 R4-CARGA-SOLICIT-LOOP.
025500     READ F-SOLICIT NEXT RECORD
025600          AT END GO TO R4-CARGA-SOLICIT-FIM.
025700     ADD 1 TO QT-SOL.
025800     MOVE REG-SOLICITUD TO TB-SOL-ENT(QT-SOL).
025900     GO TO R4-CARGA-SOLICIT-LOOP.
026000 R4-CARGA-SOLICIT-FIM.
026100     CLOSE F-SOLICIT.
026200*
026300 R5-CARGA-CONTEN.
026400     MOVE ZERO TO QT-CON.
026500 R5-CARGA-CONTEN-LOOP.
026600     READ F-CONTEN NEXT RECORD
026700          AT END GO TO R5-CARGA-CONTEN-FIM.
026800     ADD 1 TO QT-CON.
026900     MOVE REG-CONTENEDOR TO TB-CON-ENT(QT-CON).
027000     GO TO R5-CARGA-CONTEN-LOOP.
027100 R5-CARGA-CONTEN-FIM.
027200     CLOSE F-CONTEN.
027300*
027400*-----[ PROCESSA OS TRAMOS PENDENTES SEM CAMIAO ATRIBUIDO ]-------
027500 R6-ATRIBUI-TRAMOS.
027600     MOVE ZERO TO IND-TRM.
027700 R6-ATRIBUI-TRAMOS-LOOP.
027800     ADD 1 TO IND-TRM.
027900     IF IND-TRM > QT-TRM
028000        GO TO R6-ATRIBUI-TRAMOS-FIM.
028100     IF NOT TB-TRM-EST-PENDENTE(IND-TRM)
028200        GO TO R6-ATRIBUI-TRAMOS-LOOP.
028300     IF TB-TRM-CAMIAO-DOMINIO(IND-TRM) NOT = SPACES
028400        GO TO R6-ATRIBUI-TRAMOS-LOOP.
028500     PERFORM ACHA-RUTA-DO-TRAMO  THRU ACHA-RUTA-DO-TRAMO-FIM.
028600     IF IND-ACHA-RUT = ZERO
028700        GO TO R6-ATRIBUI-TRAMOS-LOOP.
028800     PERFORM ACHA-SOLICIT-DA-RUTA THRU ACHA-SOLICIT-DA-RUTA-FIM.
028900     IF IND-ACHA-SOL = ZERO
029000        GO TO R6-ATRIBUI-TRAMOS-LOOP.
029100     PERFORM ACHA-CONTEN-DA-SOLICIT THRU ACHA-CONTEN-DA-SOLICIT-FIM.
029200     IF IND-ACHA-CON = ZERO
029300        GO TO R6-ATRIBUI-TRAMOS-LOOP.
029400     PERFORM ACHA-CAMIAO-DISPONIVEL THRU ACHA-CAMIAO-DISPONIVEL-FIM.
029500     IF IND-ACHA-CAM = ZERO
029600        GO TO R6-ATRIBUI-TRAMOS-LOOP.
029700     PERFORM ATRIBUI-CAMIAO THRU ATRIBUI-CAMIAO-FIM.
029800     ADD 1 TO W-ATRIBUIDOS.
029900     GO TO R6-ATRIBUI-TRAMOS-LOOP.
030000 R6-ATRIBUI-TRAMOS-FIM.
030050     GO TO R7-GRAVA-TRAMO.
030200*
030300*-----[ LOCALIZA NA TABELA DE ROTAS A ROTA DONA DESTE TRAMO ]-----
030400 ACHA-RUTA-DO-TRAMO.
030500     MOVE ZERO TO IND-ACHA-RUT.
030600     MOVE ZERO TO IX-RUT.
030700 ACHA-RUTA-DO-TRAMO-LOOP.
030800     ADD 1 TO IX-RUT.
030900     IF IX-RUT > QT-RUT
031000        GO TO ACHA-RUTA-DO-TRAMO-FIM.
031100     IF TB-RUT-ID-RUTA(IX-RUT) = TB-TRM-ID-RUTA(IND-TRM)
031200        MOVE IX-RUT TO IND-ACHA-RUT
031300        GO TO ACHA-RUTA-DO-TRAMO-FIM.
031400     GO TO ACHA-RUTA-DO-TRAMO-LOOP.
031500 ACHA-RUTA-DO-TRAMO-FIM.
031600     EXIT.
031700*
031800*-----[ LOCALIZA NA TABELA DE SOLICITUDES A DONA DA ROTA ]--------
031900 ACHA-SOLICIT-DA-RUTA.
032000     MOVE ZERO TO IND-ACHA-SOL.
032100     MOVE ZERO TO IX-SOL.
032200 ACHA-SOLICIT-DA-RUTA-LOOP.
032300     ADD 1 TO IX-SOL.
032400     IF IX-SOL > QT-SOL
032500        GO TO ACHA-SOLICIT-DA-RUTA-FIM.
032600     IF TB-SOL-ID-SOLICITUD(IX-SOL) = TB-RUT-ID-SOLICITUD(IND-ACHA-RUT)
032700        MOVE IX-SOL TO IND-ACHA-SOL
032800        GO TO ACHA-SOLICIT-DA-RUTA-FIM.
032900     GO TO ACHA-SOLICIT-DA-RUTA-LOOP.
033000 ACHA-SOLICIT-DA-RUTA-FIM.
033100     EXIT.
033200*
033300*-----[ LOCALIZA O CONTENEDOR DA SOLICITUD ]----------------------
033400 ACHA-CONTEN-DA-SOLICIT.
033500     MOVE ZERO TO IND-ACHA-CON.
033600     MOVE ZERO TO IX-CON.
033700 ACHA-CONTEN-DA-SOLICIT-LOOP.
033800     ADD 1 TO IX-CON.
033900     IF IX-CON > QT-CON
034000        GO TO ACHA-CONTEN-DA-SOLICIT-FIM.
034100     IF TB-CON-ID-CONTENEDOR(IX-CON)
034200        = TB-SOL-ID-CONTENEDOR(IND-ACHA-SOL)
034300        MOVE IX-CON TO IND-ACHA-CON
034400        GO TO ACHA-CONTEN-DA-SOLICIT-FIM.
034500     GO TO ACHA-CONTEN-DA-SOLICIT-LOOP.
034600 ACHA-CONTEN-DA-SOLICIT-FIM.
034700     EXIT.
034800*
034900*-----[ PROCURA O PRIMEIRO CAMIAO ATIVO/LIVRE QUE COMPORTE O ]----
035000*    CONTENEDOR DESTA SOLICITUD (REGRA DE CAPACIDADE)            *
035100 ACHA-CAMIAO-DISPONIVEL.
035200     MOVE ZERO TO IND-ACHA-CAM.
035300     MOVE ZERO TO IX-CAM.
035400 ACHA-CAMIAO-DISPONIVEL-LOOP.
035500     ADD 1 TO IX-CAM.
035600     IF IX-CAM > QT-CAM
035700        GO TO ACHA-CAMIAO-DISPONIVEL-FIM.
035800     IF NOT TB-CAM-ESTA-ATIVO(IX-CAM)
035900        GO TO ACHA-CAMIAO-DISPONIVEL-LOOP.
036000     IF NOT TB-CAM-DISP-LIVRE(IX-CAM)
036100        GO TO ACHA-CAMIAO-DISPONIVEL-LOOP.
036200     PERFORM VALIDA-CAPACIDADE THRU VALIDA-CAPACIDADE-FIM.
036300     IF W-CONTENEDOR-NAO-CABE
036400        GO TO ACHA-CAMIAO-DISPONIVEL-LOOP.
036500     MOVE IX-CAM TO IND-ACHA-CAM.
036600 ACHA-CAMIAO-DISPONIVEL-FIM.
036700     EXIT.
036800*
036900*-----[ REGRA DE VALIDACAO DE CAPACIDADE - PESO E VOLUME ]--------
037000 VALIDA-CAPACIDADE.
037100     MOVE "S" TO W-CABE-AUX.
037200     IF TB-CON-PESO(IND-ACHA-CON) > TB-CAM-CAPAC-PESO-MAX(IX-CAM)
037300        MOVE "N" TO W-CABE-AUX
037400        GO TO VALIDA-CAPACIDADE-FIM.
037500     IF TB-CON-VOLUMEN(IND-ACHA-CON) > TB-CAM-CAPAC-VOLUME-MAX(IX-CAM)
037600        MOVE "N" TO W-CABE-AUX.
037700 VALIDA-CAPACIDADE-FIM.
037800     EXIT.
037900*
038000*-----[ GRAVA O DOMINIO NO TRAMO E MARCA O CAMIAO OCUPADO ]-------
038100 ATRIBUI-CAMIAO.
038200     MOVE TB-CAM-DOMINIO(IND-ACHA-CAM) TO TB-TRM-CAMIAO-DOMINIO(IND-TRM).
038300     MOVE "N" TO TB-CAM-DISPONIVEL-AUX(IND-ACHA-CAM).
038400 ATRIBUI-CAMIAO-FIM.
038500     EXIT.
038600*
038700*-----[ REGRAVA TRAMO E CAMION NA INTEGRA ]-----------------------
038800 R7-GRAVA-TRAMO.
038900     OPEN OUTPUT F-TRAMO.
039000     MOVE ZERO TO IND-TRM.
039100 R7-GRAVA-TRAMO-LOOP.
039200     ADD 1 TO IND-TRM.
039300     IF IND-TRM > QT-TRM
039400        GO TO R7-GRAVA-TRAMO-FIM.
039500     MOVE TB-TRM-ENT(IND-TRM) TO REG-TRAMO.
039600     WRITE REG-TRAMO.
039700     GO TO R7-GRAVA-TRAMO-LOOP.
039800 R7-GRAVA-TRAMO-FIM.
039900     CLOSE F-TRAMO.
040000*
040100 R8-GRAVA-CAMION.
040200     OPEN OUTPUT F-CAMION.
040300     MOVE ZERO TO IND-CAM.
040400 R8-GRAVA-CAMION-LOOP.
040500     ADD 1 TO IND-CAM.
040600     IF IND-CAM > QT-CAM
040700        GO TO ROT-FIM.
040800     MOVE TB-CAM-ENT(IND-CAM) TO REG-CAMION.
040900     WRITE REG-CAMION.
041000     GO TO R8-GRAVA-CAMION-LOOP.
041100*
041200**********************
041300* ROTINA DE FIM      *
041400**********************
041500 ROT-FIM.
041600     CLOSE F-CAMION.
041700     EXIT PROGRAM.
041800 ROT-FIM1.
041900     STOP RUN.
042000*
042100**********************
042200* ROTINA DE MENSAGEM *
042300**********************
042400 ROT-MENS.
042500     MOVE ZEROS TO W-CONT.
042600     DISPLAY MENS.
042700 ROT-MENS-FIM.
042800     EXIT.
042900*
043000*    FILE STATUS
043100*    00 = OPERACAO REALIZADA COM SUCESSO
043200*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
043300*    22 = REGISTRO JA CADASTRADO
043400*    23 = REGISTRO NAO ENCONTRADO
043500*    30 = ARQUIVO NAO ENCONTRADO
043600*    95 = ISAM NAO CARREGADO
