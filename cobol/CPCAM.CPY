000100******************************************************************
000200* CPCAM    - LAYOUT DO ARQUIVO DE CAMINHOES (CAMION.DAT)         *
000300*------------------------------------------------------------------
000400* HISTORICO DE ALTERACOES                                        *
000500* 1991-05-22 FOC  CRIACAO DO LAYOUT ORIGINAL                      FOC9105 
000600* 1997-02-09 FOC  INCLUSAO DE CAPACIDADE PESO/VOLUME MAXIMA       FOC9702 
000700* 1999-02-01 MSV  AJUSTE Y2K - SEM CAMPO DE DATA NESTE LAYOUT     MSV9902 
000800* 2004-08-19 RCS  PEDIDO 3610 - CONSUMO MEDIO DE COMBUSTIVEL      RCS0408 
000900* 2011-04-27 RCS  PEDIDO 4602 - BYTE DISPONIVEL/ATIVO E 88-NIVEIS RCS1104 
001000******************************************************************
001100*
001200 01  REG-CAMION.
001300     03  CAM-ID-CAMION              PIC 9(9).
001400     03  CAM-DOMINIO                PIC X(10).
001500     03  CAM-MARCA                  PIC X(30).
001600     03  CAM-MODELO                 PIC X(30).
001700     03  CAM-CAPAC-PESO-MAX         PIC S9(7)V99   COMP-3.
001800     03  CAM-CAPAC-VOLUME-MAX       PIC S9(7)V99   COMP-3.
001900     03  CAM-NOME-TRANSPORTISTA     PIC X(60).
002000     03  CAM-COSTO-BASE             PIC S9(7)V99   COMP-3.
002100     03  CAM-COSTO-POR-KM           PIC S9(5)V9999 COMP-3.
002200     03  CAM-CONSUMO-COMB-PROM      PIC S9(3)V9999 COMP-3.
002300     03  CAM-NUMERO-TRANSPORT       PIC 9(2).
002400     03  CAM-DISPONIVEL-AUX         PIC X(1).
002500     03  CAM-DISPONIVEL-IND REDEFINES CAM-DISPONIVEL-AUX
002600                                    PIC X(1).
002700         88  CAM-DISP-LIVRE            VALUE "Y".
002800         88  CAM-DISP-OCUPADO          VALUE "N".
002900     03  CAM-ATIVO-AUX              PIC X(1).
003000     03  CAM-ATIVO-IND   REDEFINES CAM-ATIVO-AUX
003100                                    PIC X(1).
003200         88  CAM-ESTA-ATIVO            VALUE "Y".
003300         88  CAM-ESTA-INATIVO          VALUE "N".
003400     03  CAM-FILLER                 PIC X(20).
