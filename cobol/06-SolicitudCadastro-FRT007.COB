000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT007.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 03/12/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* CADASTRO DE SOLICITUDES DE FRETE - CICLO DE VIDA DA SOLICITUD  *
001000******************************************************************
001100* LE O ARQUIVO DE MOVIMENTO DE SOLICITUDES (F-MOVSOL) COM AS      *
001200* TRANSACOES "I" (INCLUSAO), "C" (CANCELA) E "E" (EXCLUSAO) E      *
001300* APLICA CONTRA OS MESTRES DE SOLICITUD E CONTENEDOR. NA INCLUSAO, *
001400* RESOLVE OU CRIA O CONTENEDOR DO CLIENTE E O MARCA OCUPADO. AS    *
001500* TROCAS DE ESTADO SAO SEMPRE CONFERIDAS CONTRA A TABELA DE        *
001600* TRANSICOES VALIDAS DO COPYBOOK CPEST ANTES DE GRAVAR.           *
001700*------------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                        *
001900* 1993-12-03 FOC  CRIACAO DO PROGRAMA ORIGINAL (CONSULTA DEPEND.) FOC9312 
002000* 1994-07-19 FOC  INCLUSAO DE FILTRO POR NOME DO DEPENDENTE       FOC9407 
002100* 1998-12-20 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9812 
002200* 1999-01-11 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002300* 2006-05-30 RCS  PEDIDO 3822 - REUSO COMO CADASTRO DE SOLICITUD  RCS0605 
002400* 2006-06-12 RCS  PEDIDO 3822 - DESCARTE DA TELA, ROTINA BATCH    RCS0606 
002500* 2006-06-27 RCS  PEDIDO 3822 - RESOLUCAO/CRIACAO DE CONTENEDOR   RCS0606 
002600* 2014-09-15 RCS  PEDIDO 4801 - VALIDACAO DE TRANSICAO VIA CPEST  RCS1409 
002700* 2017-12-09 JPS  PEDIDO 4930 - GUARDA DE EXCLUSAO POR ID-RUTA    JPS1712
002800* 2019-05-06 JPS  PEDIDO 5010 - FIM DA LEITURA DE MOVSOL CAIA NA   JPS1905
002900*                 RESOLUCAO DE CONTENEDOR SEM GRAVAR - GO TO      *
003000*                 EXPLICITO PARA R4-GRAVA-SOLICIT                 *
003100* 2019-06-11 RCS  PEDIDO 5011 - CANCELAMENTO DE SOLICITUD JA       RCS1906
003200*                 CANCELADA ERA REJEITADO; PASSA A SER ACEITO     *
003300*                 SEM OPERACAO, COMO EM FRT008 (REGRA 12)          *
003350* 2019-07-08 FOC  PEDIDO 5012 - FECHA-CREACION DA SOLICITUD NUNCA  FOC1907
003360*                 ERA GRAVADA (SO SPACES) - INCLUIDO RELOGIO DO    *
003370*                 SISTEMA (ACCEPT FROM DATE/TIME) E GRAVACAO DO    *
003380*                 TIMESTAMP COMPLETO NA CRIACAO DA SOLICITUD       *
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS SW-DEBUG-LIGADO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT F-SOLICIT ASSIGN TO SOLICIT
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS SOL-ERRO.
004600     SELECT F-MOVSOL  ASSIGN TO MOVSOL
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS MOV-ERRO.
004900     SELECT F-CONTEN  ASSIGN TO CONTEN
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS CON-ERRO.
005200     SELECT F-CRITICA ASSIGN TO CRITSOL
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS CRI-ERRO.
005500*
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  F-SOLICIT
006000     LABEL RECORD IS STANDARD.
006100     COPY CPSOL.
006200*
006300 FD  F-MOVSOL
006400     LABEL RECORD IS STANDARD.
006500 01  REG-MOVSOL.
006600     03  MOV-TIPO-TRANSACAO        PIC X(01).
006700         88  MOV-E-INCLUSAO            VALUE "I".
006800         88  MOV-E-CANCELA             VALUE "C".
006900         88  MOV-E-EXCLUSAO            VALUE "E".
007000     03  MOV-ID-SOLICITUD          PIC 9(9).
007100     03  MOV-ID-CLIENTE            PIC 9(9).
007200     03  MOV-ID-CONTENEDOR         PIC 9(9).
007300     03  MOV-ORIGEM-LAT            PIC S9(3)V9(6) COMP-3.
007400     03  MOV-ORIGEM-LONG           PIC S9(3)V9(6) COMP-3.
007500     03  MOV-DESTINO-LAT           PIC S9(3)V9(6) COMP-3.
007600     03  MOV-DESTINO-LONG          PIC S9(3)V9(6) COMP-3.
007700     03  MOV-DIRECCION-ORIGEM      PIC X(120).
007800     03  MOV-DIRECCION-DESTINO     PIC X(120).
007900     03  MOV-PESO                  PIC S9(7)V99   COMP-3.
008000     03  MOV-VOLUMEN                PIC S9(7)V99   COMP-3.
008100*
008200 FD  F-CONTEN
008300     LABEL RECORD IS STANDARD.
008400     COPY CPCON.
008500*
008600 FD  F-CRITICA
008700     LABEL RECORD IS STANDARD.
008800 01  REG-CRITICA                   PIC X(80).
008900*
009000 WORKING-STORAGE SECTION.
009100 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
009200 77  MENS                      PIC X(50) VALUE SPACES.
009300 77  SOL-ERRO                  PIC X(02) VALUE "00".
009400 77  MOV-ERRO                  PIC X(02) VALUE "00".
009500 77  CON-ERRO                  PIC X(02) VALUE "00".
009600 77  CRI-ERRO                  PIC X(02) VALUE "00".
009700*
009800 COPY CPEST.
009900*
010000*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
010100 77  IND-SOL                   PIC S9(4) COMP VALUE ZERO.
010200 77  QT-SOL                    PIC S9(4) COMP VALUE ZERO.
010300 77  IND-CON                   PIC S9(4) COMP VALUE ZERO.
010400 77  QT-CON                    PIC S9(4) COMP VALUE ZERO.
010500 77  IND-ACHADO                 PIC S9(4) COMP VALUE ZERO.
010600 77  IX-TRANS                   PIC S9(4) COMP VALUE ZERO.
010700 77  W-MAIOR-SOL                PIC 9(9)      VALUE ZERO.
010800 77  W-MAIOR-CON                PIC 9(9)      VALUE ZERO.
010900 77  W-ACEITOS                  PIC S9(4) COMP VALUE ZERO.
011000 77  W-REJEITADOS               PIC S9(4) COMP VALUE ZERO.
011100*
011200*----[ AUX + REDEFINES - RESULTADO DE VALIDACAO ]-----------------
011300 77  W-MOTIVO-AUX               PIC X(01) VALUE "S".
011400 77  W-MOTIVO-IND REDEFINES W-MOTIVO-AUX.
011500     88  W-TRANSACAO-OK             VALUE "S".
011600     88  W-TRANSACAO-REJEITADA       VALUE "N".
011700 77  W-ACHOU-TRANS-AUX           PIC X(01) VALUE "N".
011800 77  W-ACHOU-TRANS-IND REDEFINES W-ACHOU-TRANS-AUX.
011900     88  W-TRANSICAO-VALIDA          VALUE "S".
012000     88  W-TRANSICAO-INVALIDA        VALUE "N".
012100 77  W-CAUSA                    PIC X(40) VALUE SPACES.
012200*
012300*----[ CAMPOS DE DATA/HORA DO RELOGIO DO SISTEMA (PEDIDO 5012) ]----
012400 77  W-DATA-SISTEMA             PIC 9(6).
012500 77  W-DATA-SIS-R REDEFINES W-DATA-SISTEMA.
012600     03  W-DS-ANO2              PIC 9(2).
012700     03  W-DS-MES               PIC 9(2).
012800     03  W-DS-DIA               PIC 9(2).
012900 77  W-HORA-SISTEMA             PIC 9(8).
013000 77  W-HORA-SIS-R REDEFINES W-HORA-SISTEMA.
013100     03  W-HS-HH                PIC 9(2).
013200     03  W-HS-MM                PIC 9(2).
013300     03  W-HS-SS                PIC 9(2).
013400     03  W-HS-CENT              PIC 9(2).
013500*
013600*----[ TABELA EM MEMORIA DE SOLICITUDES - CARGA + REGRAVACAO ]----
013700 01  TB-SOLICIT.
013800     05  TB-SOL-ENT OCCURS 1000 TIMES INDEXED BY IX-SOL.
013900         07  TB-SOL-ID-SOLICITUD        PIC 9(9).
014000         07  TB-SOL-ID-CLIENTE          PIC 9(9).
014100         07  TB-SOL-ID-CONTENEDOR       PIC 9(9).
014200         07  TB-SOL-FECHA-CREACION      PIC X(26).
014210         07  TB-SOL-FC-R REDEFINES TB-SOL-FECHA-CREACION.
014220             09  TB-SOL-FC-ANO          PIC 9(4).
014230             09  FILLER                  PIC X(1).
014240             09  TB-SOL-FC-MES          PIC 9(2).
014250             09  FILLER                  PIC X(1).
014260             09  TB-SOL-FC-DIA          PIC 9(2).
014270             09  FILLER                  PIC X(1).
014280             09  TB-SOL-FC-HORA         PIC 9(2).
014290             09  FILLER                  PIC X(1).
014295             09  TB-SOL-FC-MINUTO       PIC 9(2).
014297             09  FILLER                  PIC X(1).
014298             09  TB-SOL-FC-SEGUNDO      PIC 9(2).
014299             09  FILLER                  PIC X(7).
014300         07  TB-SOL-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
014400         07  TB-SOL-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
014500         07  TB-SOL-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
014600         07  TB-SOL-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
014700         07  TB-SOL-DIRECCION-ORIGEM    PIC X(120).
014800         07  TB-SOL-DIRECCION-DESTINO   PIC X(120).
014900         07  TB-SOL-ESTADO-AUX          PIC X(20).
015000         07  TB-SOL-ESTADO-IND REDEFINES TB-SOL-ESTADO-AUX.
015100             09  TB-SOL-ESTADO-COD      PIC X(11).
015200             88  TB-SOL-EST-PENDENTE        VALUE "PENDIENTE  ".
015300             88  TB-SOL-EST-PROGRAMADA      VALUE "PROGRAMADA ".
015400             88  TB-SOL-EST-EM-TRANSITO     VALUE "EN_TRANSITO".
015500             88  TB-SOL-EST-COMPLETA        VALUE "COMPLETADA ".
015600             88  TB-SOL-EST-CANCELADA       VALUE "CANCELADA  ".
015700             09  FILLER                   PIC X(9).
015800         07  TB-SOL-COSTO-ESTIMADO      PIC S9(7)V99   COMP-3.
015900         07  TB-SOL-COSTO-FINAL         PIC S9(7)V99   COMP-3.
016000         07  TB-SOL-TIEMPO-ESTIMADO     PIC S9(5)V99   COMP-3.
016100         07  TB-SOL-TIEMPO-REAL         PIC S9(5)V99   COMP-3.
016200         07  TB-SOL-ID-RUTA             PIC 9(9).
016300         07  TB-SOL-ID-TARIFA           PIC 9(9).
016400         07  TB-SOL-APAGAR-AUX          PIC X(1).
016500         07  TB-SOL-APAGAR-IND REDEFINES TB-SOL-APAGAR-AUX
016600                                        PIC X(1).
016700             88  TB-SOL-VAI-APAGAR          VALUE "S".
016800         07  TB-SOL-FILLER              PIC X(19).
016900*
017000*----[ TABELA EM MEMORIA DE CONTENEDORES - CARGA + REGRAVACAO ]---
017100 01  TB-CONTEN.
017200     05  TB-CON-ENT OCCURS 1000 TIMES INDEXED BY IX-CON.
017300         07  TB-CON-ID-CONTENEDOR       PIC 9(9).
017400         07  TB-CON-PESO                PIC S9(7)V99   COMP-3.
017500         07  TB-CON-VOLUMEN             PIC S9(7)V99   COMP-3.
017600         07  TB-CON-ESTADO-AUX          PIC X(20).
017700         07  TB-CON-ESTADO-IND REDEFINES TB-CON-ESTADO-AUX.
017800             09  TB-CON-ESTADO-COD      PIC X(12).
017900             88  TB-CON-EST-LIBRE           VALUE "LIBRE       ".
018000             88  TB-CON-EST-OCUPADO         VALUE "OCUPADO     ".
018100             88  TB-CON-EST-ASIGNADO        VALUE "ASIGNADO    ".
018200             88  TB-CON-EST-EM-TRANSITO     VALUE "EN_TRANSITO ".
018300             88  TB-CON-EST-EM-DEPOSITO     VALUE "EN_DEPOSITO ".
018400             88  TB-CON-EST-ENTREGADO       VALUE "ENTREGADO   ".
018500             09  FILLER                   PIC X(8).
018600         07  TB-CON-ID-CLIENTE          PIC 9(9).
018700         07  TB-CON-FILLER              PIC X(20).
018800*
018900*-----------------------------------------------------------------
019000 PROCEDURE DIVISION.
019100*
019200 R0.
019300     OPEN INPUT  F-SOLICIT.
019400     OPEN INPUT  F-MOVSOL.
019500     OPEN INPUT  F-CONTEN.
019600     OPEN OUTPUT F-CRITICA.
019700     MOVE ZERO TO W-ACEITOS W-REJEITADOS.
019800*
019900 R1-CARGA-SOLICIT.
020000     MOVE ZERO TO QT-SOL W-MAIOR-SOL.
020100 R1-CARGA-SOLICIT-LOOP.
020200     READ F-SOLICIT NEXT RECORD
020300          AT END GO TO R1-CARGA-SOLICIT-FIM.
020400     ADD 1 TO QT-SOL.
020500     MOVE REG-SOLICITUD TO TB-SOL-ENT(QT-SOL).
020600     IF TB-SOL-ID-SOLICITUD(QT-SOL) > W-MAIOR-SOL
020700        MOVE TB-SOL-ID-SOLICITUD(QT-SOL) TO W-MAIOR-SOL.
020800     GO TO R1-CARGA-SOLICIT-LOOP.
020900 R1-CARGA-SOLICIT-FIM.
021000     CLOSE F-SOLICIT.
021100*
021200 R2-CARGA-CONTEN.
021300     MOVE ZERO TO QT-CON W-MAIOR-CON.
021400 R2-CARGA-CONTEN-LOOP.
021500     READ F-CONTEN NEXT RECORD
021600          AT END GO TO R2-CARGA-CONTEN-FIM.
021700     ADD 1 TO QT-CON.
021800     MOVE REG-CONTENEDOR TO TB-CON-ENT(QT-CON).
021900     IF TB-CON-ID-CONTENEDOR(QT-CON) > W-MAIOR-CON
022000        MOVE TB-CON-ID-CONTENEDOR(QT-CON) TO W-MAIOR-CON.
022100     GO TO R2-CARGA-CONTEN-LOOP.
022200 R2-CARGA-CONTEN-FIM.
022300     CLOSE F-CONTEN.
022400*
022500*-----[ PROCESSA O MOVIMENTO DE SOLICITUDES ]---------------------
022600 R3-LER-MOVSOL.
022700     IF MOV-ERRO = "30"
022800        GO TO R3-LER-MOVSOL-FIM.
022850     ACCEPT W-DATA-SISTEMA FROM DATE.
022875     ACCEPT W-HORA-SISTEMA FROM TIME.
022900 R3-LER-MOVSOL-LOOP.
023000     READ F-MOVSOL NEXT RECORD
023100          AT END GO TO R3-LER-MOVSOL-FIM.
023200     MOVE "S" TO W-MOTIVO-AUX.
023300     MOVE SPACES TO W-CAUSA.
023400     IF MOV-E-INCLUSAO
023500        PERFORM CRIA-SOLICITUD THRU CRIA-SOLICITUD-FIM.
023600     IF MOV-E-CANCELA
023700        PERFORM CANCELA-SOLICITUD THRU CANCELA-SOLICITUD-FIM.
023800     IF MOV-E-EXCLUSAO
023900        PERFORM EXC-SOLICITUD THRU EXC-SOLICITUD-FIM.
024000     IF W-TRANSACAO-REJEITADA
024100        PERFORM GRAVA-CRITICA THRU GRAVA-CRITICA-FIM
024200        ADD 1 TO W-REJEITADOS
024300     ELSE
024400        ADD 1 TO W-ACEITOS.
024500     GO TO R3-LER-MOVSOL-LOOP.
024600 R3-LER-MOVSOL-FIM.
024700     CLOSE F-MOVSOL.
024800     GO TO R4-GRAVA-SOLICIT.
024900*
025000*-----[ CRIACAO DE SOLICITUD (SHIPMENTLIFECYCLE - CREATE) ]-------
025100 CRIA-SOLICITUD.
025200     IF MOV-DIRECCION-ORIGEM = SPACES
025300        MOVE "N" TO W-MOTIVO-AUX
025400        MOVE "DIRECCION ORIGEM EM BRANCO" TO W-CAUSA
025500        GO TO CRIA-SOLICITUD-FIM.
025600     IF MOV-DIRECCION-DESTINO = SPACES
025700        MOVE "N" TO W-MOTIVO-AUX
025800        MOVE "DIRECCION DESTINO EM BRANCO" TO W-CAUSA
025900        GO TO CRIA-SOLICITUD-FIM.
026000     IF MOV-DIRECCION-ORIGEM = MOV-DIRECCION-DESTINO
026100        MOVE "N" TO W-MOTIVO-AUX
026200        MOVE "ORIGEM IGUAL AO DESTINO" TO W-CAUSA
026300        GO TO CRIA-SOLICITUD-FIM.
026400     IF QT-SOL >= 1000
026500        MOVE "N" TO W-MOTIVO-AUX
026600        MOVE "TABELA DE SOLICITUD CHEIA" TO W-CAUSA
026700        GO TO CRIA-SOLICITUD-FIM.
026800     PERFORM RESOLVE-CONTENEDOR THRU RESOLVE-CONTENEDOR-FIM.
026900     IF W-TRANSACAO-REJEITADA
027000        GO TO CRIA-SOLICITUD-FIM.
027100     ADD 1 TO QT-SOL.
027200     ADD 1 TO W-MAIOR-SOL.
027300     MOVE W-MAIOR-SOL             TO TB-SOL-ID-SOLICITUD(QT-SOL).
027400     MOVE MOV-ID-CLIENTE          TO TB-SOL-ID-CLIENTE(QT-SOL).
027500     MOVE TB-CON-ID-CONTENEDOR(IND-ACHADO)
027600                                   TO TB-SOL-ID-CONTENEDOR(QT-SOL).
027700     MOVE SPACES                  TO TB-SOL-FECHA-CREACION(QT-SOL).
027710     MOVE W-DS-ANO2                TO TB-SOL-FC-ANO(QT-SOL).
027720     ADD 2000                      TO TB-SOL-FC-ANO(QT-SOL).
027730     MOVE W-DS-MES                 TO TB-SOL-FC-MES(QT-SOL).
027740     MOVE W-DS-DIA                 TO TB-SOL-FC-DIA(QT-SOL).
027750     MOVE W-HS-HH                  TO TB-SOL-FC-HORA(QT-SOL).
027760     MOVE W-HS-MM                  TO TB-SOL-FC-MINUTO(QT-SOL).
027770     MOVE W-HS-SS                  TO TB-SOL-FC-SEGUNDO(QT-SOL).
027780     MOVE "-" TO TB-SOL-FECHA-CREACION(QT-SOL)(5:1).
027790     MOVE "-" TO TB-SOL-FECHA-CREACION(QT-SOL)(8:1).
027795     MOVE "-" TO TB-SOL-FECHA-CREACION(QT-SOL)(11:1).
027797     MOVE ":" TO TB-SOL-FECHA-CREACION(QT-SOL)(14:1).
027798     MOVE ":" TO TB-SOL-FECHA-CREACION(QT-SOL)(17:1).
027800     MOVE MOV-ORIGEM-LAT          TO TB-SOL-ORIGEM-LAT(QT-SOL).
027900     MOVE MOV-ORIGEM-LONG         TO TB-SOL-ORIGEM-LONG(QT-SOL).
028000     MOVE MOV-DESTINO-LAT         TO TB-SOL-DESTINO-LAT(QT-SOL).
028100     MOVE MOV-DESTINO-LONG        TO TB-SOL-DESTINO-LONG(QT-SOL).
028200     MOVE MOV-DIRECCION-ORIGEM    TO TB-SOL-DIRECCION-ORIGEM(QT-SOL).
028300     MOVE MOV-DIRECCION-DESTINO   TO TB-SOL-DIRECCION-DESTINO(QT-SOL).
028400     MOVE "PENDIENTE  "           TO TB-SOL-ESTADO-COD(QT-SOL).
028500     MOVE ZERO                    TO TB-SOL-COSTO-ESTIMADO(QT-SOL)
028600                                      TB-SOL-COSTO-FINAL(QT-SOL)
028700                                      TB-SOL-TIEMPO-ESTIMADO(QT-SOL)
028800                                      TB-SOL-TIEMPO-REAL(QT-SOL)
028900                                      TB-SOL-ID-RUTA(QT-SOL)
029000                                      TB-SOL-ID-TARIFA(QT-SOL).
029100     MOVE "N"                     TO TB-SOL-APAGAR-AUX(QT-SOL).
029200 CRIA-SOLICITUD-FIM.
029300     EXIT.
029400*
029500*-----[ RESOLVE OU CRIA O CONTENEDOR DO CLIENTE ]------------------
029600 RESOLVE-CONTENEDOR.
029700     MOVE ZERO TO IND-ACHADO.
029800     IF MOV-ID-CONTENEDOR NOT = ZERO
029900        PERFORM ACHA-CONTENEDOR-ID THRU ACHA-CONTENEDOR-ID-FIM
030000        IF IND-ACHADO NOT = ZERO
030100           GO TO RESOLVE-CONTENEDOR-ATRIBUI.
030200     PERFORM ACHA-CONTENEDOR-CLIENTE THRU ACHA-CONTENEDOR-CLIENTE-FIM.
030300     IF IND-ACHADO NOT = ZERO
030400        GO TO RESOLVE-CONTENEDOR-ATRIBUI.
030500     IF MOV-PESO <= ZERO OR MOV-VOLUMEN <= ZERO
030600        MOVE "N" TO W-MOTIVO-AUX
030700        MOVE "PESO/VOLUMEN INVALIDO P/NOVO CONTENEDOR" TO W-CAUSA
030800        GO TO RESOLVE-CONTENEDOR-FIM.
030900     IF QT-CON >= 1000
031000        MOVE "N" TO W-MOTIVO-AUX
031100        MOVE "TABELA DE CONTENEDOR CHEIA" TO W-CAUSA
031200        GO TO RESOLVE-CONTENEDOR-FIM.
031300     ADD 1 TO QT-CON.
031400     ADD 1 TO W-MAIOR-CON.
031500     MOVE W-MAIOR-CON          TO TB-CON-ID-CONTENEDOR(QT-CON).
031600     MOVE MOV-PESO             TO TB-CON-PESO(QT-CON).
031700     MOVE MOV-VOLUMEN          TO TB-CON-VOLUMEN(QT-CON).
031800     MOVE MOV-ID-CLIENTE       TO TB-CON-ID-CLIENTE(QT-CON).
031900     MOVE "LIBRE       "       TO TB-CON-ESTADO-COD(QT-CON).
032000     MOVE QT-CON               TO IND-ACHADO.
032100 RESOLVE-CONTENEDOR-ATRIBUI.
032200     PERFORM VALIDA-TRANSICAO-CON THRU VALIDA-TRANSICAO-CON-FIM.
032300     IF W-TRANSACAO-REJEITADA
032400        GO TO RESOLVE-CONTENEDOR-FIM.
032500     MOVE "ASIGNADO    " TO TB-CON-ESTADO-COD(IND-ACHADO).
032600 RESOLVE-CONTENEDOR-FIM.
032700     EXIT.
032800*
032900 ACHA-CONTENEDOR-ID.
033000     MOVE ZERO TO IND-ACHADO.
033100     MOVE ZERO TO IX-CON.
033200 ACHA-CONTENEDOR-ID-LOOP.
033300     ADD 1 TO IX-CON.
033400     IF IX-CON > QT-CON
033500        GO TO ACHA-CONTENEDOR-ID-FIM.
033600     IF TB-CON-ID-CONTENEDOR(IX-CON) = MOV-ID-CONTENEDOR
033700        MOVE IX-CON TO IND-ACHADO
033800        GO TO ACHA-CONTENEDOR-ID-FIM.
033900     GO TO ACHA-CONTENEDOR-ID-LOOP.
034000 ACHA-CONTENEDOR-ID-FIM.
034100     EXIT.
034200*
034300 ACHA-CONTENEDOR-CLIENTE.
034400     MOVE ZERO TO IND-ACHADO.
034500     MOVE ZERO TO IX-CON.
034600 ACHA-CONTENEDOR-CLIENTE-LOOP.
034700     ADD 1 TO IX-CON.
034800     IF IX-CON > QT-CON
034900        GO TO ACHA-CONTENEDOR-CLIENTE-FIM.
035000     IF TB-CON-ID-CLIENTE(IX-CON) = MOV-ID-CLIENTE
035100        AND TB-CON-EST-LIBRE(IX-CON)
035200        MOVE IX-CON TO IND-ACHADO
035300        GO TO ACHA-CONTENEDOR-CLIENTE-FIM.
035400     GO TO ACHA-CONTENEDOR-CLIENTE-LOOP.
035500 ACHA-CONTENEDOR-CLIENTE-FIM.
035600     EXIT.
035700*
035800*-----[ CANCELA SOLICITUD (VIA TABELA DE TRANSICOES) ]------------
035900 CANCELA-SOLICITUD.
036000     PERFORM ACHA-SOLICITUD-ID THRU ACHA-SOLICITUD-ID-FIM.
036100     IF IND-ACHADO = ZERO
036200        MOVE "N" TO W-MOTIVO-AUX
036300        MOVE "SOLICITUD NAO ENCONTRADA" TO W-CAUSA
036400        GO TO CANCELA-SOLICITUD-FIM.
036500     IF TB-SOL-ESTADO-COD(IND-ACHADO) = "CANCELADA  "
036600        GO TO CANCELA-SOLICITUD-FIM.
036700     PERFORM VALIDA-TRANSICAO-SOL THRU VALIDA-TRANSICAO-SOL-FIM.
036800     IF W-TRANSACAO-REJEITADA
036900        GO TO CANCELA-SOLICITUD-FIM.
037000     MOVE "CANCELADA  " TO TB-SOL-ESTADO-COD(IND-ACHADO).
037100 CANCELA-SOLICITUD-FIM.
037200     EXIT.
037300*
037400*-----[ EXCLUSAO DE SOLICITUD (REGRA DE NEGOCIO 17) ]-------------
037500 EXC-SOLICITUD.
037600     PERFORM ACHA-SOLICITUD-ID THRU ACHA-SOLICITUD-ID-FIM.
037700     IF IND-ACHADO = ZERO
037800        MOVE "N" TO W-MOTIVO-AUX
037900        MOVE "SOLICITUD NAO ENCONTRADA" TO W-CAUSA
038000        GO TO EXC-SOLICITUD-FIM.
038100     IF TB-SOL-ID-RUTA(IND-ACHADO) NOT = ZERO
038200        MOVE "N" TO W-MOTIVO-AUX
038300        MOVE "SOLICITUD JA POSSUI RUTA ATRIBUIDA" TO W-CAUSA
038400        GO TO EXC-SOLICITUD-FIM.
038500     MOVE "S" TO TB-SOL-APAGAR-AUX(IND-ACHADO).
038600 EXC-SOLICITUD-FIM.
038700     EXIT.
038800*
038900 ACHA-SOLICITUD-ID.
039000     MOVE ZERO TO IND-ACHADO.
039100     MOVE ZERO TO IX-SOL.
039200 ACHA-SOLICITUD-ID-LOOP.
039300     ADD 1 TO IX-SOL.
039400     IF IX-SOL > QT-SOL
039500        GO TO ACHA-SOLICITUD-ID-FIM.
039600     IF TB-SOL-ID-SOLICITUD(IX-SOL) = MOV-ID-SOLICITUD
039700        MOVE IX-SOL TO IND-ACHADO
039800        GO TO ACHA-SOLICITUD-ID-FIM.
039900     GO TO ACHA-SOLICITUD-ID-LOOP.
040000 ACHA-SOLICITUD-ID-FIM.
040100     EXIT.
040200*
040300*-----[ STATETRANSITIONVALIDATION - SOLICITUD (REGRA 12) ]-------
040400 VALIDA-TRANSICAO-SOL.
040500     MOVE "S" TO W-MOTIVO-AUX.
040600     MOVE "N" TO W-ACHOU-TRANS-AUX.
040700     MOVE ZERO TO IX-TRANS.
040800 VALIDA-TRANSICAO-SOL-LOOP.
040900     ADD 1 TO IX-TRANS.
041000     IF IX-TRANS > 6
041100        GO TO VALIDA-TRANSICAO-SOL-TESTE.
041200     IF TB-SOL-DE(IX-TRANS) = TB-SOL-ESTADO-COD(IND-ACHADO)
041300        AND TB-SOL-PARA(IX-TRANS) = "CANCELADA  "
041400        MOVE "S" TO W-ACHOU-TRANS-AUX
041500        GO TO VALIDA-TRANSICAO-SOL-TESTE.
041600     GO TO VALIDA-TRANSICAO-SOL-LOOP.
041700 VALIDA-TRANSICAO-SOL-TESTE.
041800     IF W-TRANSICAO-INVALIDA
041900        MOVE "N" TO W-MOTIVO-AUX
042000        MOVE "TRANSICAO INVALIDA P/CANCELADA" TO W-CAUSA.
042100 VALIDA-TRANSICAO-SOL-FIM.
042200     EXIT.
042300*
042400*-----[ STATETRANSITIONVALIDATION - CONTENEDOR (REGRA 13) ]-------
042500*    USADA AO ATRIBUIR UM CONTENEDOR (LIBRE/ASIGNADO SAO TRATADOS*
042600*    COMO SINONIMOS DE OCUPADO PARA EFEITO DE TRANSICAO)         *
042700 VALIDA-TRANSICAO-CON.
042800     MOVE "S" TO W-MOTIVO-AUX.
042900     IF TB-CON-EST-OCUPADO(IND-ACHADO)
043000        OR TB-CON-EST-ASIGNADO(IND-ACHADO)
043100        GO TO VALIDA-TRANSICAO-CON-FIM.
043200     MOVE "N" TO W-ACHOU-TRANS-AUX.
043300     MOVE ZERO TO IX-TRANS.
043400 VALIDA-TRANSICAO-CON-LOOP.
043500     ADD 1 TO IX-TRANS.
043600     IF IX-TRANS > 7
043700        GO TO VALIDA-TRANSICAO-CON-TESTE.
043800     IF TB-CON-DE(IX-TRANS) = TB-CON-ESTADO-COD(IND-ACHADO)
043900        AND TB-CON-PARA(IX-TRANS) = "OCUPADO     "
044000        MOVE "S" TO W-ACHOU-TRANS-AUX
044100        GO TO VALIDA-TRANSICAO-CON-TESTE.
044200     GO TO VALIDA-TRANSICAO-CON-LOOP.
044300 VALIDA-TRANSICAO-CON-TESTE.
044400     IF W-TRANSICAO-INVALIDA
044500        MOVE "N" TO W-MOTIVO-AUX
044600        MOVE "TRANSICAO INVALIDA P/OCUPADO" TO W-CAUSA.
044700 VALIDA-TRANSICAO-CON-FIM.
044800     EXIT.
044900*
045000*-----[ GRAVA LINHA NA CRITICA DE REJEITADOS ]--------------------
045100 GRAVA-CRITICA.
045200     MOVE SPACES TO REG-CRITICA.
045300     STRING "SOL " MOV-TIPO-TRANSACAO " ID="
045400            MOV-ID-SOLICITUD " - " W-CAUSA
045500            DELIMITED BY SIZE INTO REG-CRITICA.
045600     WRITE REG-CRITICA.
045700 GRAVA-CRITICA-FIM.
045800     EXIT.
045900*
046000*-----[ REGRAVA SOLICITUD/CONTENEDOR NA INTEGRA ]------------------
046100 R4-GRAVA-SOLICIT.
046200     OPEN OUTPUT F-SOLICIT.
046300     MOVE ZERO TO IND-SOL.
046400 R4-GRAVA-SOLICIT-LOOP.
046500     ADD 1 TO IND-SOL.
046600     IF IND-SOL > QT-SOL
046700        GO TO R4-GRAVA-SOLICIT-FIM.
046800     IF TB-SOL-VAI-APAGAR(IND-SOL)
046900        GO TO R4-GRAVA-SOLICIT-LOOP.
047000     MOVE TB-SOL-ENT(IND-SOL) TO REG-SOLICITUD.
047100     WRITE REG-SOLICITUD.
047200     GO TO R4-GRAVA-SOLICIT-LOOP.
047300 R4-GRAVA-SOLICIT-FIM.
047400     CLOSE F-SOLICIT.
047500*
047600     OPEN OUTPUT F-CONTEN.
047700     MOVE ZERO TO IND-CON.
047800 R5-GRAVA-CONTEN-LOOP.
047900     ADD 1 TO IND-CON.
048000     IF IND-CON > QT-CON
048100        GO TO ROT-FIM.
048200     MOVE TB-CON-ENT(IND-CON) TO REG-CONTENEDOR.
048300     WRITE REG-CONTENEDOR.
048400     GO TO R5-GRAVA-CONTEN-LOOP.
048500*
048600**********************
048700* ROTINA DE FIM      *
048800**********************
048900 ROT-FIM.
049000     CLOSE F-CONTEN.
049100     CLOSE F-CRITICA.
049200     EXIT PROGRAM.
049300 ROT-FIM1.
049400     STOP RUN.
049500*
049600**********************
049700* ROTINA DE MENSAGEM *
049800**********************
049900 ROT-MENS.
050000     MOVE ZEROS TO W-CONT.
050100     DISPLAY MENS.
050200 ROT-MENS-FIM.
050300     EXIT.
050400*
050500*    FILE STATUS
050600*    00 = OPERACAO REALIZADA COM SUCESSO
050700*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
050800*    22 = REGISTRO JA CADASTRADO
050900*    23 = REGISTRO NAO ENCONTRADO
051000*    30 = ARQUIVO NAO ENCONTRADO
051100*    95 = ISAM NAO CARREGADO
