000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT001.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 11/03/91.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* CALCULO DE TARIFA DE FRETE - PRECO E TEMPO ESTIMADO            *
001000******************************************************************
001100* ROTINA BATCH QUE PERCORRE O ARQUIVO DE SOLICITACOES PENDENTES  *
001200* DE PRECO (SOL-ID-TARIFA = ZERO), CALCULA A DISTANCIA ENTRE A   *
001300* ORIGEM E O DESTINO PELA FORMULA DE HAVERSINE (NAO HA ROTEIRI-  *
001400* ZACAO POR VIA REAL NESTE SITIO), BUSCA A TARIFA MAIS RECENTE E *
001500* A FAIXA DE PESO/VOLUME CORRESPONDENTE AO CONTENEDOR DA SOLICI- *
001600* TACAO, E GRAVA O CUSTO E O TEMPO ESTIMADO DE VOLTA NO REGISTRO *
001700* DA SOLICITACAO.                                                *
001800*------------------------------------------------------------------
001900* HISTORICO DE ALTERACOES                                        *
002000* 1991-03-11 FOC  CRIACAO DO PROGRAMA ORIGINAL (CADASTRO DEPTO)   FOC9103 
002100* 1991-03-20 FOC  AJUSTE NA ROTINA DE MENSAGEM                    FOC9103 
002200* 1992-08-14 FOC  INCLUSAO DE VALIDACAO DE CODIGO                 FOC9208 
002300* 1994-07-05 FOC  PEDIDO 1180 - NOVO LAYOUT DE DEPARTAMENTO       FOC9407 
002400* 1996-02-09 FOC  PEDIDO 1340 - CORRECAO DE ARREDONDAMENTO        FOC9602 
002500* 1998-11-30 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9811 
002600* 1999-01-08 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002700* 2001-05-22 RCS  PEDIDO 2870 - REUSO COMO MOTOR DE CUSTEIO       RCS0105 
002800* 2001-06-02 RCS  PEDIDO 2870 - DESCARTE DA TELA, ROTINA BATCH    RCS0106 
002900* 2001-06-18 RCS  PEDIDO 2870 - INCLUSAO DA FORMULA DE HAVERSINE  RCS0106 
003000* 2002-03-11 RCS  PEDIDO 2955 - BUSCA DE FAIXA PESO/VOLUME        RCS0203 
003100* 2003-02-18 RCS  PEDIDO 3301 - CALCULO DO PRECO ESTIMADO         RCS0302 
003200* 2004-04-19 RCS  PEDIDO 3550 - SERIE TRIGONOMETRICA (CPTRGP)     RCS0404 
003300* 2005-09-30 RCS  PEDIDO 3702 - TEMPO ESTIMADO A 60 KM/H          RCS0509 
003400* 2007-11-12 RCS  PEDIDO 3988 - DEFAULT DE PESO/VOLUME SEM FAIXA  RCS0711 
003500* 2010-01-15 JPS  PEDIDO 4205 - REVISAO DE LIMITES DE TABELA      JPS1001 
003600* 2013-08-07 JPS  PEDIDO 4680 - AJUSTE FINO DE ARREDONDAMENTO     JPS1308 
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SW-DEBUG-LIGADO.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT F-TARIFA  ASSIGN TO TARIFA
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS TAR-ERRO.
004900     SELECT F-FAIXA   ASSIGN TO TARIFAVP
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FAX-ERRO.
005200     SELECT F-CONTEN  ASSIGN TO CONTENED
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS CON-ERRO.
005500     SELECT F-SOLICIT ASSIGN TO SOLICIT
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS ST-ERRO.
005800*
005900*-----------------------------------------------------------------
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-TARIFA
006300     LABEL RECORD IS STANDARD.
006400     COPY CPTAR.
006500*
006600 FD  F-FAIXA
006700     LABEL RECORD IS STANDARD.
006800     COPY CPFAX.
006900*
007000 FD  F-CONTEN
007100     LABEL RECORD IS STANDARD.
007200     COPY CPCON.
007300*
007400 FD  F-SOLICIT
007500     LABEL RECORD IS STANDARD.
007600     COPY CPSOL.
007700*
007800 WORKING-STORAGE SECTION.
007900 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
008000 77  MENS                       PIC X(50) VALUE SPACES.
008100 77  TAR-ERRO                   PIC X(02) VALUE "00".
008200 77  FAX-ERRO                   PIC X(02) VALUE "00".
008300 77  CON-ERRO                   PIC X(02) VALUE "00".
008400 77  ST-ERRO                    PIC X(02) VALUE "00".
008500*
008600*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
008700 77  IND-TAR                    PIC S9(4) COMP VALUE ZERO.
008800 77  IND-FAX                    PIC S9(4) COMP VALUE ZERO.
008900 77  IND-CON                    PIC S9(4) COMP VALUE ZERO.
009000 77  IND-SOL                    PIC S9(4) COMP VALUE ZERO.
009100 77  QT-TAR                     PIC S9(4) COMP VALUE ZERO.
009200 77  QT-FAX                     PIC S9(4) COMP VALUE ZERO.
009300 77  QT-CON                     PIC S9(4) COMP VALUE ZERO.
009400 77  QT-SOL                     PIC S9(4) COMP VALUE ZERO.
009500 77  IND-ATUAL                  PIC S9(4) COMP VALUE ZERO.
009600 77  IND-BANDA                  PIC S9(4) COMP VALUE ZERO.
009700 77  W-MAIOR-TAR                PIC 9(9)       VALUE ZERO.
009800*
009900*----[ AREA DE TRABALHO DO CALCULO DE HAVERSINE ]-----------------
010000 77  WS-LAT1-RAD                PIC S9(2)V9(10) COMP-3.
010100 77  WS-LAT2-RAD                PIC S9(2)V9(10) COMP-3.
010200 77  WS-DLAT-RAD                PIC S9(2)V9(10) COMP-3.
010300 77  WS-DLON-RAD                PIC S9(2)V9(10) COMP-3.
010400 77  WS-SEN-A                   PIC S9(2)V9(10) COMP-3.
010500 77  WS-SEN-B                   PIC S9(2)V9(10) COMP-3.
010600 77  WS-COS-1                   PIC S9(2)V9(10) COMP-3.
010700 77  WS-COS-2                   PIC S9(2)V9(10) COMP-3.
010800 77  WS-VALOR-A                 PIC S9(2)V9(10) COMP-3.
010900 77  WS-RAIZ-A                  PIC S9(2)V9(10) COMP-3.
011000 77  WS-RAIZ-1MA                PIC S9(2)V9(10) COMP-3.
011100 77  WS-VALOR-C                 PIC S9(2)V9(10) COMP-3.
011200 77  WS-DISTANCIA               PIC S9(7)V99    COMP-3.
011300 77  WS-PESO-DEFAULT            PIC S9(7)V99    COMP-3
011400                                 VALUE 1000.00.
011500 77  WS-VOLUME-DEFAULT          PIC S9(7)V99    COMP-3
011600                                 VALUE 10.00.
011700 77  WS-USOU-DEFAULT            PIC S9(1)       COMP VALUE ZERO.
011800*
011900     COPY CPTRG.
012000*
012100*----[ TABELA EM MEMORIA DE TARIFAS - CARGA INTEGRAL DO ARQUIVO ]-
012200*    (CAMPOS REPETIDOS A PARTIR DO LAYOUT CPTAR - A TABELA USA
012300*     NOMES PROPRIOS PARA PERMITIR BUSCA POR INDICE SEM CONFLITO
012400*     COM O REGISTRO DO FD)
012500 01  TB-TARIFA.
012600     05  TB-TAR-ENT OCCURS 50 TIMES INDEXED BY IX-TAR.
012700         07  TB-TAR-ID-TARIFA          PIC 9(9).
012800         07  TB-TAR-COSTO-BASE-GESTION PIC S9(7)V99   COMP-3.
012900         07  TB-TAR-VALOR-LITRO-COMB   PIC S9(7)V99   COMP-3.
013000         07  TB-TAR-FILLER             PIC X(20).
013100*
013200*----[ TABELA EM MEMORIA DE FAIXAS DE PESO/VOLUME ]---------------
013300 01  TB-FAIXA.
013400     05  TB-FAX-ENT OCCURS 300 TIMES INDEXED BY IX-FAX.
013500         07  TB-FAX-ID-RANGO           PIC 9(9).
013600         07  TB-FAX-ID-TARIFA          PIC 9(9).
013700         07  TB-FAX-VOLUMEN-MIN        PIC S9(7)V99   COMP-3.
013800         07  TB-FAX-VOLUMEN-MAX        PIC S9(7)V99   COMP-3.
013900         07  TB-FAX-PESO-MIN           PIC S9(7)V99   COMP-3.
014000         07  TB-FAX-PESO-MAX           PIC S9(7)V99   COMP-3.
014100         07  TB-FAX-COSTO-KM-BASE      PIC S9(5)V9999 COMP-3.
014200         07  TB-FAX-FILLER             PIC X(20).
014300*
014400*----[ TABELA EM MEMORIA DE CONTENEDORES ]------------------------
014500 01  TB-CONTEN.
014600     05  TB-CON-ENT OCCURS 1000 TIMES INDEXED BY IX-CON.
014700         07  TB-CON-ID-CONTENEDOR      PIC 9(9).
014800         07  TB-CON-PESO               PIC S9(7)V99   COMP-3.
014900         07  TB-CON-VOLUMEN            PIC S9(7)V99   COMP-3.
015000         07  TB-CON-ESTADO-AUX         PIC X(20).
015100         07  TB-CON-ESTADO-IND REDEFINES TB-CON-ESTADO-AUX.
015200             09  TB-CON-ESTADO-COD     PIC X(12).
015300             88  TB-CON-EST-LIBRE          VALUE "LIBRE       ".
015400             09  FILLER                 PIC X(08).
015500         07  TB-CON-ID-CLIENTE         PIC 9(9).
015600         07  TB-CON-FILLER             PIC X(20).
015700*
015800*----[ TABELA EM MEMORIA DE SOLICITACOES ]------------------------
015900 01  TB-SOLICIT.
016000     05  TB-SOL-ENT OCCURS 1000 TIMES INDEXED BY IX-SOL.
016100         07  TB-SOL-ID-SOLICITUD        PIC 9(9).
016200         07  TB-SOL-ID-CLIENTE          PIC 9(9).
016300         07  TB-SOL-ID-CONTENEDOR       PIC 9(9).
016400         07  TB-SOL-FECHA-CREACION      PIC X(26).
016500         07  TB-SOL-FHC-R REDEFINES TB-SOL-FECHA-CREACION.
016600             09  TB-SOL-FHC-ANO         PIC 9(4).
016700             09  FILLER                  PIC X(1).
016800             09  TB-SOL-FHC-MES         PIC 9(2).
016900             09  FILLER                  PIC X(1).
017000             09  TB-SOL-FHC-DIA         PIC 9(2).
017100             09  FILLER                  PIC X(16).
017200         07  TB-SOL-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
017300         07  TB-SOL-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
017400         07  TB-SOL-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
017500         07  TB-SOL-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
017600         07  TB-SOL-DIRECCION-ORIGEM    PIC X(120).
017700         07  TB-SOL-DIRECCION-DESTINO   PIC X(120).
017800         07  TB-SOL-ESTADO-AUX          PIC X(20).
017900         07  TB-SOL-ESTADO-IND REDEFINES TB-SOL-ESTADO-AUX.
018000             09  TB-SOL-ESTADO-COD      PIC X(11).
018100             88  TB-SOL-EST-PENDENTE        VALUE "PENDIENTE  ".
018200             09  FILLER                 PIC X(09).
018300         07  TB-SOL-COSTO-ESTIMADO      PIC S9(7)V99   COMP-3.
018400         07  TB-SOL-COSTO-FINAL         PIC S9(7)V99   COMP-3.
018500         07  TB-SOL-TIEMPO-ESTIMADO     PIC S9(5)V99   COMP-3.
018600         07  TB-SOL-TIEMPO-REAL         PIC S9(5)V99   COMP-3.
018700         07  TB-SOL-ID-RUTA             PIC 9(9).
018800         07  TB-SOL-ID-TARIFA           PIC 9(9).
018900         07  TB-SOL-FILLER              PIC X(20).
019000*
019100*-----------------------------------------------------------------
019200 PROCEDURE DIVISION.
019300*
019400*-----[ ABERTURA DOS ARQUIVOS E CARGA DAS TABELAS ]---------------
019500 R0.
019600     OPEN INPUT F-TARIFA.
019700     IF TAR-ERRO NOT = "00"
019800        MOVE "ERRO NA ABERTURA DO ARQUIVO TARIFA" TO MENS
019900        PERFORM ROT-MENS THRU ROT-MENS-FIM
020000        GO TO ROT-FIM.
020100     OPEN INPUT F-FAIXA.
020200     IF FAX-ERRO NOT = "00"
020300        MOVE "ERRO NA ABERTURA DO ARQUIVO TARIFAVP" TO MENS
020400        PERFORM ROT-MENS THRU ROT-MENS-FIM
020500        GO TO ROT-FIM.
020600     OPEN INPUT F-CONTEN.
020700     IF CON-ERRO NOT = "00"
020800        MOVE "ERRO NA ABERTURA DO ARQUIVO CONTENED" TO MENS
020900        PERFORM ROT-MENS THRU ROT-MENS-FIM
021000        GO TO ROT-FIM.
021100     OPEN I-O F-SOLICIT.
021200     IF ST-ERRO NOT = "00"
021300        MOVE "ERRO NA ABERTURA DO ARQUIVO SOLICIT" TO MENS
021400        PERFORM ROT-MENS THRU ROT-MENS-FIM
021500        GO TO ROT-FIM.
021600*
021700 R1-CARGA-TARIFA.
021800     MOVE ZERO TO QT-TAR.
021900 R1-CARGA-TARIFA-LOOP.
022000     READ F-TARIFA NEXT RECORD
022100          AT END GO TO R1-CARGA-TARIFA-FIM.
022200     ADD 1 TO QT-TAR.
022300     MOVE REG-TARIFA TO TB-TAR-ENT(QT-TAR).
022400     GO TO R1-CARGA-TARIFA-LOOP.
022500 R1-CARGA-TARIFA-FIM.
022600     CLOSE F-TARIFA.
022700*
022800 R2-CARGA-FAIXA.
022900     MOVE ZERO TO QT-FAX.
023000 R2-CARGA-FAIXA-LOOP.
023100     READ F-FAIXA NEXT RECORD
023200          AT END GO TO R2-CARGA-FAIXA-FIM.
023300     ADD 1 TO QT-FAX.
023400     MOVE REG-TARIFA-FAIXA TO TB-FAX-ENT(QT-FAX).
023500     GO TO R2-CARGA-FAIXA-LOOP.
023600 R2-CARGA-FAIXA-FIM.
023700     CLOSE F-FAIXA.
023800*
023900 R3-CARGA-CONTEN.
024000     MOVE ZERO TO QT-CON.
024100 R3-CARGA-CONTEN-LOOP.
024200     READ F-CONTEN NEXT RECORD
024300          AT END GO TO R3-CARGA-CONTEN-FIM.
024400     ADD 1 TO QT-CON.
024500     MOVE REG-CONTENEDOR TO TB-CON-ENT(QT-CON).
024600     GO TO R3-CARGA-CONTEN-LOOP.
024700 R3-CARGA-CONTEN-FIM.
024800     CLOSE F-CONTEN.
024900*
025000*----[ SELECIONA A TARIFA VIGENTE - MAIOR ID-TARIFA (REGRA 2) ]---
025100 R4-TARIFA-ATUAL.
025200     MOVE ZERO TO IND-ATUAL W-MAIOR-TAR.
025300     MOVE ZERO TO IND-TAR.
025400 R4-TARIFA-ATUAL-LOOP.
025500     ADD 1 TO IND-TAR.
025600     IF IND-TAR > QT-TAR
025700        GO TO R4-TARIFA-ATUAL-FIM.
025800     IF TB-TAR-ID-TARIFA(IND-TAR) > W-MAIOR-TAR
025900        MOVE TB-TAR-ID-TARIFA(IND-TAR) TO W-MAIOR-TAR
026000        MOVE IND-TAR TO IND-ATUAL.
026100     GO TO R4-TARIFA-ATUAL-LOOP.
026200 R4-TARIFA-ATUAL-FIM.
026300     IF IND-ATUAL = ZERO
026400        MOVE "*** NENHUMA TARIFA CADASTRADA - ABORTADO ***"
026500                                          TO MENS
026600        PERFORM ROT-MENS THRU ROT-MENS-FIM
026700        GO TO ROT-FIM.
026800*
026900*-----[ PROCESSA CADA SOLICITACAO PENDENTE DE PRECO ]-------------
027000 R5-LER-SOLICIT.
027100     MOVE ZERO TO QT-SOL.
027200 R5-LER-SOLICIT-LOOP.
027300     READ F-SOLICIT NEXT RECORD
027400          AT END GO TO R5-LER-SOLICIT-FIM.
027500     ADD 1 TO QT-SOL.
027600     MOVE REG-SOLICITUD TO TB-SOL-ENT(QT-SOL).
027700     IF TB-SOL-ID-TARIFA(QT-SOL) = ZERO
027800        AND TB-SOL-EST-PENDENTE(QT-SOL)
027900        PERFORM CALC-1-HAVERSINE THRU CALC-1-FIM
028000        PERFORM CALC-2-FAIXA-CONTEN THRU CALC-2-FIM
028100        PERFORM CALC-3-FAIXA THRU CALC-3-FIM
028200        PERFORM CALC-4-PRECO THRU CALC-4-FIM
028300        PERFORM CALC-5-TEMPO THRU CALC-5-FIM.
028400     GO TO R5-LER-SOLICIT-LOOP.
028500 R5-LER-SOLICIT-FIM.
028600     CONTINUE.
028700*
028800*-----[ REGRAVA O ARQUIVO DE SOLICITACOES NA INTEGRA ]------------
028900 R6-GRAVA-SOLICIT.
029000     CLOSE F-SOLICIT.
029100     OPEN OUTPUT F-SOLICIT.
029200     IF ST-ERRO NOT = "00"
029300        MOVE "ERRO NA REABERTURA DO ARQUIVO SOLICIT" TO MENS
029400        PERFORM ROT-MENS THRU ROT-MENS-FIM
029500        GO TO ROT-FIM.
029600     MOVE ZERO TO IND-SOL.
029700 R6-GRAVA-SOLICIT-LOOP.
029800     ADD 1 TO IND-SOL.
029900     IF IND-SOL > QT-SOL
030000        GO TO ROT-FIM.
030100     MOVE TB-SOL-ENT(IND-SOL) TO REG-SOLICITUD.
030200     WRITE REG-SOLICITUD.
030300     GO TO R6-GRAVA-SOLICIT-LOOP.
030400*
030500*-----[ CALC-1 - DISTANCIA ENTRE ORIGEM E DESTINO (HAVERSINE) ]---
030600 CALC-1-HAVERSINE.
030700     COMPUTE WS-LAT1-RAD =
030800             TB-SOL-ORIGEM-LAT(QT-SOL)  * WS-PI / 180.
030900     COMPUTE WS-LAT2-RAD =
031000             TB-SOL-DESTINO-LAT(QT-SOL) * WS-PI / 180.
031100     COMPUTE WS-DLAT-RAD =
031200             (TB-SOL-DESTINO-LAT(QT-SOL)
031300               - TB-SOL-ORIGEM-LAT(QT-SOL))
031400             * WS-PI / 180 / 2.
031500     COMPUTE WS-DLON-RAD =
031600             (TB-SOL-DESTINO-LONG(QT-SOL)
031700               - TB-SOL-ORIGEM-LONG(QT-SOL))
031800             * WS-PI / 180 / 2.
031900*
032000     MOVE WS-DLAT-RAD TO WU-X.
032100     PERFORM SEN-SERIE THRU SEN-SERIE-FIM.
032200     MOVE WU-RESULT TO WS-SEN-A.
032300*
032400     MOVE WS-DLON-RAD TO WU-X.
032500     PERFORM SEN-SERIE THRU SEN-SERIE-FIM.
032600     MOVE WU-RESULT TO WS-SEN-B.
032700*
032800     MOVE WS-LAT1-RAD TO WU-X.
032900     PERFORM COS-SERIE THRU COS-SERIE-FIM.
033000     MOVE WU-RESULT TO WS-COS-1.
033100*
033200     MOVE WS-LAT2-RAD TO WU-X.
033300     PERFORM COS-SERIE THRU COS-SERIE-FIM.
033400     MOVE WU-RESULT TO WS-COS-2.
033500*
033600     COMPUTE WS-VALOR-A = (WS-SEN-A * WS-SEN-A)
033700             + (WS-COS-1 * WS-COS-2 * WS-SEN-B * WS-SEN-B).
033800*
033900     MOVE WS-VALOR-A TO WU-X.
034000     PERFORM SQRT-NEWTON THRU SQRT-NEWTON-FIM.
034100     MOVE WU-RESULT TO WS-RAIZ-A.
034200*
034300     COMPUTE WU-X = 1 - WS-VALOR-A.
034400     PERFORM SQRT-NEWTON THRU SQRT-NEWTON-FIM.
034500     MOVE WU-RESULT TO WS-RAIZ-1MA.
034600*
034700     IF WS-RAIZ-1MA = ZERO
034800        COMPUTE WS-VALOR-C = WS-PI
034900     ELSE
035000        COMPUTE WU-X = WS-RAIZ-A / WS-RAIZ-1MA
035100        PERFORM ATAN-SERIE THRU ATAN-SERIE-FIM
035200        COMPUTE WS-VALOR-C = 2 * WU-RESULT.
035300*
035400     COMPUTE WS-DISTANCIA ROUNDED = 6371 * WS-VALOR-C.
035500 CALC-1-FIM.
035600     EXIT.
035700*
035800*-----[ CALC-2 - LOCALIZA O CONTENEDOR DA SOLICITACAO ]-----------
035900 CALC-2-FAIXA-CONTEN.
036000     MOVE ZERO TO IND-CON.
036100     MOVE ZERO TO WS-USOU-DEFAULT.
036200 CALC-2-FAIXA-CONTEN-LOOP.
036300     ADD 1 TO IND-CON.
036400     IF IND-CON > QT-CON
036500        MOVE 1 TO WS-USOU-DEFAULT
036600        GO TO CALC-2-FIM.
036700     IF TB-CON-ID-CONTENEDOR(IND-CON)
036800             = TB-SOL-ID-CONTENEDOR(QT-SOL)
036900        GO TO CALC-2-FIM.
037000     GO TO CALC-2-FAIXA-CONTEN-LOOP.
037100 CALC-2-FIM.
037200     EXIT.
037300*
037400*-----[ CALC-3 - BUSCA A FAIXA DE PESO/VOLUME (REGRA 2) ]---------
037500 CALC-3-FAIXA.
037600     IF WS-USOU-DEFAULT = 1
037700        MOVE WS-PESO-DEFAULT   TO WS-RAIZ-A
037800        MOVE WS-VOLUME-DEFAULT TO WS-RAIZ-1MA
037900     ELSE
038000        MOVE TB-CON-PESO(IND-CON)    TO WS-RAIZ-A
038100        MOVE TB-CON-VOLUMEN(IND-CON) TO WS-RAIZ-1MA.
038200     MOVE ZERO TO IND-BANDA.
038300     MOVE ZERO TO IND-FAX.
038400 CALC-3-FAIXA-LOOP.
038500     ADD 1 TO IND-FAX.
038600     IF IND-FAX > QT-FAX
038700        IF WS-USOU-DEFAULT = 1
038800           GO TO CALC-3-FIM
038900        ELSE
039000           MOVE WS-PESO-DEFAULT   TO WS-RAIZ-A
039100           MOVE WS-VOLUME-DEFAULT TO WS-RAIZ-1MA
039200           MOVE 1 TO WS-USOU-DEFAULT
039300           MOVE ZERO TO IND-FAX
039400           GO TO CALC-3-FAIXA-LOOP.
039500     IF TB-FAX-ID-TARIFA(IND-FAX) = TB-TAR-ID-TARIFA(IND-ATUAL)
039600        AND WS-RAIZ-A   >= TB-FAX-PESO-MIN(IND-FAX)
039700        AND WS-RAIZ-A   <= TB-FAX-PESO-MAX(IND-FAX)
039800        AND WS-RAIZ-1MA >= TB-FAX-VOLUMEN-MIN(IND-FAX)
039900        AND WS-RAIZ-1MA <= TB-FAX-VOLUMEN-MAX(IND-FAX)
040000        MOVE IND-FAX TO IND-BANDA
040100        GO TO CALC-3-FIM.
040200     GO TO CALC-3-FAIXA-LOOP.
040300 CALC-3-FIM.
040400     EXIT.
040500*
040600*-----[ CALC-4 - PRECO ESTIMADO (REGRA 3) ]-----------------------
040700 CALC-4-PRECO.
040800     IF IND-BANDA = ZERO
040900        MOVE ZERO TO TB-SOL-COSTO-ESTIMADO(QT-SOL)
041000        GO TO CALC-4-FIM.
041100     COMPUTE TB-SOL-COSTO-ESTIMADO(QT-SOL) ROUNDED =
041200             TB-TAR-COSTO-BASE-GESTION(IND-ATUAL)
041300             + (TB-FAX-COSTO-KM-BASE(IND-BANDA) * WS-DISTANCIA).
041400     MOVE TB-TAR-ID-TARIFA(IND-ATUAL) TO TB-SOL-ID-TARIFA(QT-SOL).
041500 CALC-4-FIM.
041600     EXIT.
041700*
041800*-----[ CALC-5 - TEMPO ESTIMADO A 60 KM/H (REGRA 4) ]-------------
041900 CALC-5-TEMPO.
042000     COMPUTE TB-SOL-TIEMPO-ESTIMADO(QT-SOL) ROUNDED =
042100             WS-DISTANCIA / 60.
042200 CALC-5-FIM.
042300     EXIT.
042400*
042500     COPY CPTRGP.
042600*
042700**********************
042800* ROTINA DE FIM      *
042900**********************
043000 ROT-FIM.
043100     CLOSE F-SOLICIT.
043200     EXIT PROGRAM.
043300 ROT-FIM1.
043400     STOP RUN.
043500*
043600**********************
043700* ROTINA DE MENSAGEM *
043800**********************
043900 ROT-MENS.
044000     MOVE ZEROS TO W-CONT.
044100     DISPLAY MENS.
044200 ROT-MENS-FIM.
044300     EXIT.
044400*
044500*    FILE STATUS
044600*    00 = OPERACAO REALIZADA COM SUCESSO
044700*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
044800*    22 = REGISTRO JA CADASTRADO
044900*    23 = REGISTRO NAO ENCONTRADO
045000*    30 = ARQUIVO NAO ENCONTRADO
045100*    95 = ISAM NAO CARREGADO
