000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT008.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 11/12/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* CADASTRO DE CONTENEDORES - CICLO DE VIDA DO CONTENEDOR         *
001000******************************************************************
001100* LE O ARQUIVO DE MOVIMENTO DE CONTENEDORES (F-MOVCON) COM AS     *
001200* TRANSACOES "I" (INCLUSAO), "M" (MUDA ESTADO) E "E" (EXCLUSAO) E *
001300* APLICA CONTRA O MESTRE DE CONTENEDORES. TODA MUDANCA DE ESTADO  *
001400* PASSA PELA TABELA DE TRANSICOES VALIDAS DO COPYBOOK CPEST; SE A *
001500* MUDANCA FOR PARA ENTREGADO, LOCALIZA A SOLICITUD EM TRANSITO    *
001600* CONTRA ESTE CONTENEDOR E A AVANCA PARA COMPLETADA.              *
001700*------------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                        *
001900* 1993-12-11 FOC  CRIACAO DO PROGRAMA ORIGINAL (CONSULTA FUNCION.)FOC9312 
002000* 1995-03-02 FOC  INCLUSAO DE FILTRO POR CARGO NA CONSULTA        FOC9503 
002100* 1998-12-22 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9812 
002200* 1999-01-14 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002300* 2007-02-19 RCS  PEDIDO 3900 - REUSO COMO CADASTRO DE CONTENEDOR RCS0702 
002400* 2007-03-05 RCS  PEDIDO 3900 - DESCARTE DA TELA, ROTINA BATCH    RCS0703 
002500* 2014-09-22 RCS  PEDIDO 4801 - VALIDACAO DE TRANSICAO VIA CPEST  RCS1409 
002600* 2017-12-14 JPS  PEDIDO 4930 - CASCATA P/SOLICITUD AO ENTREGAR   JPS1712 
002700* 2018-01-09 JPS  PEDIDO 4930 - GUARDA DE EXCLUSAO POR SOLICITUD  JPS1801
002750* 2019-05-06 JPS  PEDIDO 5010 - FIM DA LEITURA DE MOVCON CAIA NA   JPS1905
002770*                 CRIACAO DE CONTENEDOR SEM GRAVAR - GO TO        *
002785*                 EXPLICITO PARA R4-GRAVA-CONTEN                  *
002800******************************************************************
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 IS SW-DEBUG-LIGADO.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT F-CONTEN  ASSIGN TO CONTEN
003800            ORGANIZATION IS SEQUENTIAL
003900            FILE STATUS  IS CON-ERRO.
004000     SELECT F-MOVCON  ASSIGN TO MOVCON
004100            ORGANIZATION IS SEQUENTIAL
004200            FILE STATUS  IS MOV-ERRO.
004300     SELECT F-SOLICIT ASSIGN TO SOLICIT
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS SOL-ERRO.
004600     SELECT F-CRITICA ASSIGN TO CRITCON
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS CRI-ERRO.
004900*
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  F-CONTEN
005400     LABEL RECORD IS STANDARD.
005500     COPY CPCON.
005600*
005700 FD  F-MOVCON
005800     LABEL RECORD IS STANDARD.
005900 01  REG-MOVCON.
006000     03  MOV-TIPO-TRANSACAO        PIC X(01).
006100         88  MOV-E-INCLUSAO            VALUE "I".
006200         88  MOV-E-MUDA-ESTADO         VALUE "M".
006300         88  MOV-E-EXCLUSAO            VALUE "E".
006400     03  MOV-ID-CONTENEDOR         PIC 9(9).
006500     03  MOV-ID-CLIENTE            PIC 9(9).
006600     03  MOV-PESO                  PIC S9(7)V99   COMP-3.
006700     03  MOV-VOLUMEN               PIC S9(7)V99   COMP-3.
006800     03  MOV-ESTADO-NOVO           PIC X(12).
006900*
007000 FD  F-SOLICIT
007100     LABEL RECORD IS STANDARD.
007200     COPY CPSOL.
007300*
007400 FD  F-CRITICA
007500     LABEL RECORD IS STANDARD.
007600 01  REG-CRITICA                   PIC X(80).
007700*
007800 WORKING-STORAGE SECTION.
007900 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
008000 77  MENS                      PIC X(50) VALUE SPACES.
008100 77  CON-ERRO                  PIC X(02) VALUE "00".
008200 77  MOV-ERRO                  PIC X(02) VALUE "00".
008300 77  SOL-ERRO                  PIC X(02) VALUE "00".
008400 77  CRI-ERRO                  PIC X(02) VALUE "00".
008500*
008600 COPY CPEST.
008700*
008800*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
008900 77  IND-CON                   PIC S9(4) COMP VALUE ZERO.
009000 77  QT-CON                    PIC S9(4) COMP VALUE ZERO.
009100 77  IND-SOL                   PIC S9(4) COMP VALUE ZERO.
009200 77  QT-SOL                    PIC S9(4) COMP VALUE ZERO.
009300 77  IND-ACHADO                 PIC S9(4) COMP VALUE ZERO.
009400 77  IX-TRANS                   PIC S9(4) COMP VALUE ZERO.
009500 77  W-MAIOR-CON                PIC 9(9)      VALUE ZERO.
009600 77  W-ACEITOS                  PIC S9(4) COMP VALUE ZERO.
009700 77  W-REJEITADOS               PIC S9(4) COMP VALUE ZERO.
009800 77  W-REFERENCIADO-CONT         PIC S9(4) COMP VALUE ZERO.
009900*
010000*----[ AUX + REDEFINES - RESULTADO DE VALIDACAO ]-----------------
010100 77  W-MOTIVO-AUX               PIC X(01) VALUE "S".
010200 77  W-MOTIVO-IND REDEFINES W-MOTIVO-AUX.
010300     88  W-TRANSACAO-OK             VALUE "S".
010400     88  W-TRANSACAO-REJEITADA       VALUE "N".
010500 77  W-ACHOU-TRANS-AUX           PIC X(01) VALUE "N".
010600 77  W-ACHOU-TRANS-IND REDEFINES W-ACHOU-TRANS-AUX.
010700     88  W-TRANSICAO-VALIDA          VALUE "S".
010800     88  W-TRANSICAO-INVALIDA        VALUE "N".
010900 77  W-REFERENCIADO-AUX          PIC X(01) VALUE "N".
011000 77  W-REFERENCIADO-IND REDEFINES W-REFERENCIADO-AUX.
011100     88  W-CONTENEDOR-REFERENCIADO   VALUE "S".
011200 77  W-CAUSA                    PIC X(40) VALUE SPACES.
011300*
011400*----[ TABELA EM MEMORIA DE CONTENEDORES - CARGA + REGRAVACAO ]---
011500 01  TB-CONTEN.
011600     05  TB-CON-ENT OCCURS 1000 TIMES INDEXED BY IX-CON.
011700         07  TB-CON-ID-CONTENEDOR       PIC 9(9).
011800         07  TB-CON-PESO                PIC S9(7)V99   COMP-3.
011900         07  TB-CON-VOLUMEN             PIC S9(7)V99   COMP-3.
012000         07  TB-CON-ESTADO-AUX          PIC X(20).
012100         07  TB-CON-ESTADO-IND REDEFINES TB-CON-ESTADO-AUX.
012200             09  TB-CON-ESTADO-COD      PIC X(12).
012300             88  TB-CON-EST-LIBRE           VALUE "LIBRE       ".
012400             88  TB-CON-EST-OCUPADO         VALUE "OCUPADO     ".
012500             88  TB-CON-EST-ASIGNADO        VALUE "ASIGNADO    ".
012600             88  TB-CON-EST-EM-TRANSITO     VALUE "EN_TRANSITO ".
012700             88  TB-CON-EST-EM-DEPOSITO     VALUE "EN_DEPOSITO ".
012800             88  TB-CON-EST-ENTREGADO       VALUE "ENTREGADO   ".
012900             09  FILLER                   PIC X(8).
013000         07  TB-CON-ID-CLIENTE          PIC 9(9).
013100         07  TB-CON-APAGAR-AUX          PIC X(1).
013200         07  TB-CON-APAGAR-IND REDEFINES TB-CON-APAGAR-AUX
013300                                        PIC X(1).
013400             88  TB-CON-VAI-APAGAR           VALUE "S".
013500         07  TB-CON-FILLER              PIC X(19).
013600*
013700*----[ TABELA EM MEMORIA DE SOLICITUDES - SO LEITURA/CASCATA ]----
013800 01  TB-SOLICIT.
013900     05  TB-SOL-ENT OCCURS 1000 TIMES INDEXED BY IX-SOL.
014000         07  TB-SOL-ID-SOLICITUD        PIC 9(9).
014100         07  TB-SOL-ID-CLIENTE          PIC 9(9).
014200         07  TB-SOL-ID-CONTENEDOR       PIC 9(9).
014300         07  TB-SOL-FECHA-CREACION      PIC X(26).
014400         07  TB-SOL-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
014500         07  TB-SOL-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
014600         07  TB-SOL-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
014700         07  TB-SOL-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
014800         07  TB-SOL-DIRECCION-ORIGEM    PIC X(120).
014900         07  TB-SOL-DIRECCION-DESTINO   PIC X(120).
015000         07  TB-SOL-ESTADO-AUX          PIC X(20).
015100         07  TB-SOL-ESTADO-IND REDEFINES TB-SOL-ESTADO-AUX.
015200             09  TB-SOL-ESTADO-COD      PIC X(11).
015300             88  TB-SOL-EST-EM-TRANSITO     VALUE "EN_TRANSITO".
015400             09  FILLER                   PIC X(9).
015500         07  TB-SOL-COSTO-ESTIMADO      PIC S9(7)V99   COMP-3.
015600         07  TB-SOL-COSTO-FINAL         PIC S9(7)V99   COMP-3.
015700         07  TB-SOL-TIEMPO-ESTIMADO     PIC S9(5)V99   COMP-3.
015800         07  TB-SOL-TIEMPO-REAL         PIC S9(5)V99   COMP-3.
015900         07  TB-SOL-ID-RUTA             PIC 9(9).
016000         07  TB-SOL-ID-TARIFA           PIC 9(9).
016100         07  TB-SOL-FILLER              PIC X(20).
016200*
016300*-----------------------------------------------------------------
016400 PROCEDURE DIVISION.
016500*
016600 R0.
016700     OPEN INPUT  F-CONTEN.
016800     OPEN INPUT  F-MOVCON.
016900     OPEN INPUT  F-SOLICIT.
017000     OPEN OUTPUT F-CRITICA.
017100     MOVE ZERO TO W-ACEITOS W-REJEITADOS.
017200*
017300 R1-CARGA-CONTEN.
017400     MOVE ZERO TO QT-CON W-MAIOR-CON.
017500 R1-CARGA-CONTEN-LOOP.
017600     READ F-CONTEN NEXT RECORD
017700          AT END GO TO R1-CARGA-CONTEN-FIM.
017800     ADD 1 TO QT-CON.
017900     MOVE REG-CONTENEDOR TO TB-CON-ENT(QT-CON).
018000     IF TB-CON-ID-CONTENEDOR(QT-CON) > W-MAIOR-CON
018100        MOVE TB-CON-ID-CONTENEDOR(QT-CON) TO W-MAIOR-CON.
018200     GO TO R1-CARGA-CONTEN-LOOP.
018300 R1-CARGA-CONTEN-FIM.
018400     CLOSE F-CONTEN.
018500*
018600 R2-CARGA-SOLICIT.
018700     MOVE ZERO TO QT-SOL.
018800 R2-CARGA-SOLICIT-LOOP.
018900     READ F-SOLICIT NEXT RECORD
019000          AT END GO TO R2-CARGA-SOLICIT-FIM.
019100     ADD 1 TO QT-SOL.
019200     MOVE REG-SOLICITUD TO TB-SOL-ENT(QT-SOL).
019300     GO TO R2-CARGA-SOLICIT-LOOP.
019400 R2-CARGA-SOLICIT-FIM.
019500     CLOSE F-SOLICIT.
019600*
019700*-----[ PROCESSA O MOVIMENTO DE CONTENEDORES ]--------------------
019800 R3-LER-MOVCON.
019900     IF MOV-ERRO = "30"
020000        GO TO R3-LER-MOVCON-FIM.
020100 R3-LER-MOVCON-LOOP.
020200     READ F-MOVCON NEXT RECORD
020300          AT END GO TO R3-LER-MOVCON-FIM.
020400     MOVE "S" TO W-MOTIVO-AUX.
020500     MOVE SPACES TO W-CAUSA.
020600     IF MOV-E-INCLUSAO
020700        PERFORM CRIA-CONTENEDOR THRU CRIA-CONTENEDOR-FIM.
020800     IF MOV-E-MUDA-ESTADO
020900        PERFORM MUDA-ESTADO-CON THRU MUDA-ESTADO-CON-FIM.
021000     IF MOV-E-EXCLUSAO
021100        PERFORM EXC-CONTENEDOR THRU EXC-CONTENEDOR-FIM.
021200     IF W-TRANSACAO-REJEITADA
021300        PERFORM GRAVA-CRITICA THRU GRAVA-CRITICA-FIM
021400        ADD 1 TO W-REJEITADOS
021500     ELSE
021600        ADD 1 TO W-ACEITOS.
021700     GO TO R3-LER-MOVCON-LOOP.
021800 R3-LER-MOVCON-FIM.
021950     CLOSE F-MOVCON.
021975     GO TO R4-GRAVA-CONTEN.
022000*
022100*-----[ CRIACAO DE CONTENEDOR (CONTAINERLIFECYCLE - CREATE) ]-----
022200 CRIA-CONTENEDOR.
022300     IF MOV-ID-CLIENTE = ZERO
022400        MOVE "N" TO W-MOTIVO-AUX
022500        MOVE "ID-CLIENTE AUSENTE" TO W-CAUSA
022600        GO TO CRIA-CONTENEDOR-FIM.
022700     IF MOV-PESO NOT = ZERO AND MOV-PESO <= ZERO
022800        MOVE "N" TO W-MOTIVO-AUX
022900        MOVE "PESO INVALIDO" TO W-CAUSA
023000        GO TO CRIA-CONTENEDOR-FIM.
023100     IF MOV-VOLUMEN NOT = ZERO AND MOV-VOLUMEN <= ZERO
023200        MOVE "N" TO W-MOTIVO-AUX
023300        MOVE "VOLUMEN INVALIDO" TO W-CAUSA
023400        GO TO CRIA-CONTENEDOR-FIM.
023500     IF QT-CON >= 1000
023600        MOVE "N" TO W-MOTIVO-AUX
023700        MOVE "TABELA DE CONTENEDOR CHEIA" TO W-CAUSA
023800        GO TO CRIA-CONTENEDOR-FIM.
023900     ADD 1 TO QT-CON.
024000     ADD 1 TO W-MAIOR-CON.
024100     MOVE W-MAIOR-CON      TO TB-CON-ID-CONTENEDOR(QT-CON).
024200     MOVE MOV-PESO         TO TB-CON-PESO(QT-CON).
024300     MOVE MOV-VOLUMEN      TO TB-CON-VOLUMEN(QT-CON).
024400     MOVE MOV-ID-CLIENTE   TO TB-CON-ID-CLIENTE(QT-CON).
024500     MOVE "LIBRE       "   TO TB-CON-ESTADO-COD(QT-CON).
024600     MOVE "N"              TO TB-CON-APAGAR-AUX(QT-CON).
024700 CRIA-CONTENEDOR-FIM.
024800     EXIT.
024900*
025000*-----[ MUDANCA DE ESTADO (VIA TABELA DE TRANSICOES - REGRA 13) ]-
025100 MUDA-ESTADO-CON.
025200     PERFORM ACHA-CONTENEDOR-ID THRU ACHA-CONTENEDOR-ID-FIM.
025300     IF IND-ACHADO = ZERO
025400        MOVE "N" TO W-MOTIVO-AUX
025500        MOVE "CONTENEDOR NAO ENCONTRADO" TO W-CAUSA
025600        GO TO MUDA-ESTADO-CON-FIM.
025700     IF MOV-ESTADO-NOVO = TB-CON-ESTADO-COD(IND-ACHADO)
025800        GO TO MUDA-ESTADO-CON-FIM.
025900     PERFORM VALIDA-TRANSICAO-CON THRU VALIDA-TRANSICAO-CON-FIM.
026000     IF W-TRANSACAO-REJEITADA
026100        GO TO MUDA-ESTADO-CON-FIM.
026200     MOVE MOV-ESTADO-NOVO TO TB-CON-ESTADO-COD(IND-ACHADO).
026300     IF TB-CON-EST-ENTREGADO(IND-ACHADO)
026400        PERFORM ACHA-SOLICIT-EM-TRANSITO
026500                THRU ACHA-SOLICIT-EM-TRANSITO-FIM
026600        IF IND-SOL NOT = ZERO
026700           MOVE "COMPLETADA " TO TB-SOL-ESTADO-COD(IND-SOL).
026800 MUDA-ESTADO-CON-FIM.
026900     EXIT.
027000*
027100 ACHA-CONTENEDOR-ID.
027200     MOVE ZERO TO IND-ACHADO.
027300     MOVE ZERO TO IX-CON.
027400 ACHA-CONTENEDOR-ID-LOOP.
027500     ADD 1 TO IX-CON.
027600     IF IX-CON > QT-CON
027700        GO TO ACHA-CONTENEDOR-ID-FIM.
027800     IF TB-CON-ID-CONTENEDOR(IX-CON) = MOV-ID-CONTENEDOR
027900        MOVE IX-CON TO IND-ACHADO
028000        GO TO ACHA-CONTENEDOR-ID-FIM.
028100     GO TO ACHA-CONTENEDOR-ID-LOOP.
028200 ACHA-CONTENEDOR-ID-FIM.
028300     EXIT.
028400*
028500*-----[ LOCALIZA A SOLICITUD EN_TRANSITO CONTRA ESTE CONTENEDOR ]-
028600 ACHA-SOLICIT-EM-TRANSITO.
028700     MOVE ZERO TO IND-SOL.
028800     MOVE ZERO TO IX-SOL.
028900 ACHA-SOLICIT-EM-TRANSITO-LOOP.
029000     ADD 1 TO IX-SOL.
029100     IF IX-SOL > QT-SOL
029200        GO TO ACHA-SOLICIT-EM-TRANSITO-FIM.
029300     IF TB-SOL-ID-CONTENEDOR(IX-SOL) = TB-CON-ID-CONTENEDOR(IND-ACHADO)
029400        AND TB-SOL-EST-EM-TRANSITO(IX-SOL)
029500        MOVE IX-SOL TO IND-SOL
029600        GO TO ACHA-SOLICIT-EM-TRANSITO-FIM.
029700     GO TO ACHA-SOLICIT-EM-TRANSITO-LOOP.
029800 ACHA-SOLICIT-EM-TRANSITO-FIM.
029900     EXIT.
030000*
030100*-----[ EXCLUSAO DE CONTENEDOR (REGRA DE NEGOCIO 16) ]------------
030200 EXC-CONTENEDOR.
030300     PERFORM ACHA-CONTENEDOR-ID THRU ACHA-CONTENEDOR-ID-FIM.
030400     IF IND-ACHADO = ZERO
030500        MOVE "N" TO W-MOTIVO-AUX
030600        MOVE "CONTENEDOR NAO ENCONTRADO" TO W-CAUSA
030700        GO TO EXC-CONTENEDOR-FIM.
030800     PERFORM VERIFICA-REFERENCIA-SOL THRU VERIFICA-REFERENCIA-SOL-FIM.
030900     IF W-CONTENEDOR-REFERENCIADO
031000        MOVE "N" TO W-MOTIVO-AUX
031100        MOVE "CONTENEDOR AINDA REFERENCIADO P/SOLICITUD" TO W-CAUSA
031200        GO TO EXC-CONTENEDOR-FIM.
031300     MOVE "S" TO TB-CON-APAGAR-AUX(IND-ACHADO).
031400 EXC-CONTENEDOR-FIM.
031500     EXIT.
031600*
031700 VERIFICA-REFERENCIA-SOL.
031800     MOVE "N" TO W-REFERENCIADO-AUX.
031900     MOVE ZERO TO IX-SOL.
032000 VERIFICA-REFERENCIA-SOL-LOOP.
032100     ADD 1 TO IX-SOL.
032200     IF IX-SOL > QT-SOL
032300        GO TO VERIFICA-REFERENCIA-SOL-FIM.
032400     IF TB-SOL-ID-CONTENEDOR(IX-SOL) = TB-CON-ID-CONTENEDOR(IND-ACHADO)
032500        MOVE "S" TO W-REFERENCIADO-AUX
032600        GO TO VERIFICA-REFERENCIA-SOL-FIM.
032700     GO TO VERIFICA-REFERENCIA-SOL-LOOP.
032800 VERIFICA-REFERENCIA-SOL-FIM.
032900     EXIT.
033000*
033100*-----[ STATETRANSITIONVALIDATION - CONTENEDOR (REGRA 13) ]-------
033200 VALIDA-TRANSICAO-CON.
033300     MOVE "S" TO W-MOTIVO-AUX.
033400     MOVE "N" TO W-ACHOU-TRANS-AUX.
033500     MOVE ZERO TO IX-TRANS.
033600 VALIDA-TRANSICAO-CON-LOOP.
033700     ADD 1 TO IX-TRANS.
033800     IF IX-TRANS > 7
033900        GO TO VALIDA-TRANSICAO-CON-TESTE.
034000     IF TB-CON-DE(IX-TRANS) = TB-CON-ESTADO-COD(IND-ACHADO)
034100        AND TB-CON-PARA(IX-TRANS) = MOV-ESTADO-NOVO
034200        MOVE "S" TO W-ACHOU-TRANS-AUX
034300        GO TO VALIDA-TRANSICAO-CON-TESTE.
034400     GO TO VALIDA-TRANSICAO-CON-LOOP.
034500 VALIDA-TRANSICAO-CON-TESTE.
034600     IF W-TRANSICAO-INVALIDA
034700        MOVE "N" TO W-MOTIVO-AUX
034800        MOVE "TRANSICAO INVALIDA" TO W-CAUSA.
034900 VALIDA-TRANSICAO-CON-FIM.
035000     EXIT.
035100*
035200*-----[ GRAVA LINHA NA CRITICA DE REJEITADOS ]--------------------
035300 GRAVA-CRITICA.
035400     MOVE SPACES TO REG-CRITICA.
035500     STRING "CON " MOV-TIPO-TRANSACAO " ID="
035600            MOV-ID-CONTENEDOR " - " W-CAUSA
035700            DELIMITED BY SIZE INTO REG-CRITICA.
035800     WRITE REG-CRITICA.
035900 GRAVA-CRITICA-FIM.
036000     EXIT.
036100*
036200*-----[ REGRAVA O MESTRE DE CONTENEDORES NA INTEGRA ]-------------
036300 R4-GRAVA-CONTEN.
036400     OPEN OUTPUT F-CONTEN.
036500     MOVE ZERO TO IND-CON.
036600 R4-GRAVA-CONTEN-LOOP.
036700     ADD 1 TO IND-CON.
036800     IF IND-CON > QT-CON
036900        GO TO R4-GRAVA-CONTEN-FIM.
037000     IF TB-CON-VAI-APAGAR(IND-CON)
037100        GO TO R4-GRAVA-CONTEN-LOOP.
037200     MOVE TB-CON-ENT(IND-CON) TO REG-CONTENEDOR.
037300     WRITE REG-CONTENEDOR.
037400     GO TO R4-GRAVA-CONTEN-LOOP.
037500 R4-GRAVA-CONTEN-FIM.
037600     CLOSE F-CONTEN.
037700*
037800*-----[ REGRAVA O MESTRE DE SOLICITUDES (CASCATA P/COMPLETADA) ]--
037900 R5-GRAVA-SOLICIT.
038000     OPEN OUTPUT F-SOLICIT.
038100     MOVE ZERO TO IND-SOL.
038200 R5-GRAVA-SOLICIT-LOOP.
038300     ADD 1 TO IND-SOL.
038400     IF IND-SOL > QT-SOL
038500        GO TO ROT-FIM.
038600     MOVE TB-SOL-ENT(IND-SOL) TO REG-SOLICITUD.
038700     WRITE REG-SOLICITUD.
038800     GO TO R5-GRAVA-SOLICIT-LOOP.
038900*
039000**********************
039100* ROTINA DE FIM      *
039200**********************
039300 ROT-FIM.
039400     CLOSE F-SOLICIT.
039500     CLOSE F-CRITICA.
039600     EXIT PROGRAM.
039700 ROT-FIM1.
039800     STOP RUN.
039900*
040000**********************
040100* ROTINA DE MENSAGEM *
040200**********************
040300 ROT-MENS.
040400     MOVE ZEROS TO W-CONT.
040500     DISPLAY MENS.
040600 ROT-MENS-FIM.
040700     EXIT.
040800*
040900*    FILE STATUS
041000*    00 = OPERACAO REALIZADA COM SUCESSO
041100*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
041200*    22 = REGISTRO JA CADASTRADO
041300*    23 = REGISTRO NAO ENCONTRADO
041400*    30 = ARQUIVO NAO ENCONTRADO
041500*    95 = ISAM NAO CARREGADO
