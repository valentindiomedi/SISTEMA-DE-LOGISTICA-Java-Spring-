000100******************************************************************
000200* CPTRM    - LAYOUT DOS TRAMOS DE ROTA (TRAMO.DAT)               *
000300*------------------------------------------------------------------
000400* HISTORICO DE ALTERACOES                                        *
000500* 1993-09-14 FOC  CRIACAO DO LAYOUT ORIGINAL                      FOC9309 
000600* 1999-02-01 MSV  AJUSTE Y2K - DATAS PASSAM A X(26) ISO           MSV9902 
000700* 2007-03-29 RCS  PEDIDO 4015 - INCLUSAO DE CUSTO APROXIMADO/REAL RCS0703 
000800* 2013-06-11 RCS  PEDIDO 4755 - ESTADO-TRAMO COM 88-NIVEIS        RCS1306 
000900******************************************************************
001000*
001100 01  REG-TRAMO.
001200     03  TRM-ID-TRAMO               PIC 9(9).
001300     03  TRM-ID-RUTA                PIC 9(9).
001400     03  TRM-ORDEN                  PIC 9(3).
001500     03  TRM-ORIGEM-DEPOSITO-ID     PIC 9(9).
001600     03  TRM-DESTINO-DEPOSITO-ID    PIC 9(9).
001700     03  TRM-ORIGEM-LAT             PIC S9(3)V9(6) COMP-3.
001800     03  TRM-ORIGEM-LONG            PIC S9(3)V9(6) COMP-3.
001900     03  TRM-DESTINO-LAT            PIC S9(3)V9(6) COMP-3.
002000     03  TRM-DESTINO-LONG           PIC S9(3)V9(6) COMP-3.
002100     03  TRM-DISTANCIA              PIC S9(7)V99   COMP-3.
002200     03  TRM-DURACAO-HORAS          PIC S9(5)V99   COMP-3.
002300     03  TRM-TIPO-TRAMO             PIC X(20).
002400     03  TRM-ESTADO-AUX             PIC X(20).
002500     03  TRM-ESTADO      REDEFINES TRM-ESTADO-AUX.
002600         05  TRM-ESTADO-COD         PIC X(10).
002700             88  TRM-EST-PENDENTE       VALUE "PENDIENTE ".
002800             88  TRM-EST-EM-CURSO       VALUE "EN_CURSO  ".
002900             88  TRM-EST-COMPLETO       VALUE "COMPLETADO".
003000         05  FILLER                 PIC X(10).
003100     03  TRM-CAMIAO-DOMINIO         PIC X(10).
003200     03  TRM-CUSTO-APROXIMADO       PIC S9(7)V99   COMP-3.
003300     03  TRM-CUSTO-REAL             PIC S9(7)V99   COMP-3.
003400     03  TRM-FH-INICIO-ESTIMADA     PIC X(26).
003500     03  TRM-FH-FIM-ESTIMADA        PIC X(26).
003600     03  TRM-FH-INICIO-REAL         PIC X(26).
003700     03  TRM-FH-FIM-REAL            PIC X(26).
003800     03  TRM-FILLER                 PIC X(30).
