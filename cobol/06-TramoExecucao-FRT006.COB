000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRT006.
000300 AUTHOR. FERNANDO OLIVEIRA DA COSTA.
000400 INSTALLATION. CTI - CENTRO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 19/11/93.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - TRANSPORTADORA - NAO DISTRIBUIR.
000800******************************************************************
000900* INICIO E FINALIZACAO DE TRAMOS - CUSTEIO REAL E LIQUIDACAO     *
001000******************************************************************
001100* LE O ARQUIVO DE MOVIMENTO DE TRAMOS (F-MOVTRM) COM TRANSACOES   *
001200* "I" (INICIA TRAMO) E "F" (FINALIZA TRAMO) E APLICA CONTRA O     *
001300* MESTRE DE TRAMOS, RESPEITANDO A ORDEM SEQUENCIAL DAS PERNAS DE  *
001400* CADA ROTA. AO INICIAR O PRIMEIRO TRAMO DE UMA ROTA, AVANCA A    *
001500* SOLICITUD E O CONTENEDOR PARA EN_TRANSITO. AO FINALIZAR UM      *
001600* TRAMO, LIBERA O CAMIAO, CALCULA O CUSTO REAL DA PERNA (REGRA DE *
001700* CUSTEIO) E, SE FOR O ULTIMO TRAMO PENDENTE DA ROTA, LIQUIDA O   *
001800* CUSTO FINAL DA SOLICITUD E A MARCA COMO COMPLETADA.             *
001900*------------------------------------------------------------------
002000* HISTORICO DE ALTERACOES                                        *
002100* 1993-11-19 FOC  CRIACAO DO PROGRAMA ORIGINAL (CONSULTA CARGOS)  FOC9311 
002200* 1994-05-09 FOC  INCLUSAO DE IMPRESSAO DE FICHA DE CARGO         FOC9405 
002300* 1998-12-14 MSV  AJUSTE Y2K - REVISAO GERAL DE CAMPOS DE DATA    MSV9812 
002400* 1999-01-08 MSV  AJUSTE Y2K - TESTE DE VIRADA DE SECULO OK       MSV9901 
002500* 2005-02-22 RCS  PEDIDO 3780 - REUSO COMO EXECUCAO DE TRAMOS     RCS0502 
002600* 2005-03-04 RCS  PEDIDO 3780 - DESCARTE DA TELA, ROTINA BATCH    RCS0503 
002700* 2005-03-21 RCS  PEDIDO 3780 - CUSTEIO REAL DO TRAMO AO FINALIZARRCS0503 
002800* 2005-04-02 RCS  PEDIDO 3780 - LIQUIDACAO DO CUSTO FINAL DA ROTA RCS0504 
002900* 2012-08-14 JPS  PEDIDO 4690 - CICLO DO CONTENEDOR NO FINAL TRAMOJPS1208 
003000* 2012-08-14 JPS  NAO TRATA VIRADA DE MES/ANO NO CALCULO DE       JPS1208 
003100*                 NOITES DE ESTADIA - VER OBSERVACAO EM FRT003    *
003150* 2019-05-06 JPS  PEDIDO 5010 - FIM DA LEITURA DE MOVTRM CAIA NA   JPS1905
003170*                 ROTINA DE CUSTEIO COM SUBSCRITO ZERADO - GO TO  *
003185*                 EXPLICITO PARA R9-GRAVA-TRAMO                  *
003200******************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS SW-DEBUG-LIGADO.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-TRAMO   ASSIGN TO TRAMO
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS  IS ST-ERRO.
004400     SELECT F-MOVTRM  ASSIGN TO MOVTRM
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS MOV-ERRO.
004700     SELECT F-CAMION  ASSIGN TO CAMION
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS CAM-ERRO.
005000     SELECT F-RUTA    ASSIGN TO RUTA
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS RUT-ERRO.
005300     SELECT F-SOLICIT ASSIGN TO SOLICIT
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS SOL-ERRO.
005600     SELECT F-CONTEN  ASSIGN TO CONTEN
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS CON-ERRO.
005900     SELECT F-DEPOSIT ASSIGN TO DEPOSITO
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS DEP-ERRO.
006200     SELECT F-TARIFA  ASSIGN TO TARIFA
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS TAR-ERRO.
006500*
006600*-----------------------------------------------------------------
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  F-TRAMO
007000     LABEL RECORD IS STANDARD.
007100     COPY CPTRM.
007200*
007300 FD  F-MOVTRM
007400     LABEL RECORD IS STANDARD.
007500 01  REG-MOVTRM.
007600     03  MOV-TIPO-TRANSACAO        PIC X(01).
007700         88  MOV-E-INICIO              VALUE "I".
007800         88  MOV-E-FINALIZACAO         VALUE "F".
007900     03  MOV-ID-TRAMO               PIC 9(9).
008000     03  MOV-FILLER                 PIC X(20).
008100*
008200 FD  F-CAMION
008300     LABEL RECORD IS STANDARD.
008400     COPY CPCAM.
008500*
008600 FD  F-RUTA
008700     LABEL RECORD IS STANDARD.
008800     COPY CPRUT.
008900*
009000 FD  F-SOLICIT
009100     LABEL RECORD IS STANDARD.
009200     COPY CPSOL.
009300*
009400 FD  F-CONTEN
009500     LABEL RECORD IS STANDARD.
009600     COPY CPCON.
009700*
009800 FD  F-DEPOSIT
009900     LABEL RECORD IS STANDARD.
010000     COPY CPDEP.
010100*
010200 FD  F-TARIFA
010300     LABEL RECORD IS STANDARD.
010400     COPY CPTAR.
010500*
010600 WORKING-STORAGE SECTION.
010700 77  W-CONT                     PIC S9(6) COMP VALUE ZERO.
010800 77  MENS                      PIC X(50) VALUE SPACES.
010900 77  ST-ERRO                   PIC X(02) VALUE "00".
011000 77  MOV-ERRO                  PIC X(02) VALUE "00".
011100 77  CAM-ERRO                  PIC X(02) VALUE "00".
011200 77  RUT-ERRO                  PIC X(02) VALUE "00".
011300 77  SOL-ERRO                  PIC X(02) VALUE "00".
011400 77  CON-ERRO                  PIC X(02) VALUE "00".
011500 77  DEP-ERRO                  PIC X(02) VALUE "00".
011600 77  TAR-ERRO                  PIC X(02) VALUE "00".
011700*
011800*----[ SUBSCRITOS E CONTADORES DE TABELA - TODOS BINARIOS ]------
011900 77  IND-TRM                   PIC S9(4) COMP VALUE ZERO.
012000 77  QT-TRM                    PIC S9(4) COMP VALUE ZERO.
012100 77  IND-CAM                   PIC S9(4) COMP VALUE ZERO.
012200 77  QT-CAM                    PIC S9(4) COMP VALUE ZERO.
012300 77  IND-RUT                   PIC S9(4) COMP VALUE ZERO.
012400 77  QT-RUT                    PIC S9(4) COMP VALUE ZERO.
012500 77  IND-SOL                   PIC S9(4) COMP VALUE ZERO.
012600 77  QT-SOL                    PIC S9(4) COMP VALUE ZERO.
012700 77  IND-CON                   PIC S9(4) COMP VALUE ZERO.
012800 77  QT-CON                    PIC S9(4) COMP VALUE ZERO.
012900 77  IND-DEP                   PIC S9(4) COMP VALUE ZERO.
013000 77  QT-DEP                    PIC S9(4) COMP VALUE ZERO.
013100 77  IND-TAR                   PIC S9(4) COMP VALUE ZERO.
013200 77  QT-TAR                    PIC S9(4) COMP VALUE ZERO.
013300 77  W-MAIOR-TAR                PIC 9(9)      VALUE ZERO.
013400 77  IND-ATUAL-TAR              PIC S9(4) COMP VALUE ZERO.
013500 77  IND-ACHADO                PIC S9(4) COMP VALUE ZERO.
013600 77  IND-ANTERIOR               PIC S9(4) COMP VALUE ZERO.
013700 77  IND-PROXIMO                PIC S9(4) COMP VALUE ZERO.
013800 77  W-INICIADOS                PIC S9(4) COMP VALUE ZERO.
013900 77  W-FINALIZADOS              PIC S9(4) COMP VALUE ZERO.
014000*
014100*----[ CAMPOS DE DATA/HORA DO RELOGIO DO SISTEMA ]----------------
014200 77  W-DATA-SISTEMA             PIC 9(6).
014300 77  W-DATA-SIS-R REDEFINES W-DATA-SISTEMA.
014400     03  W-DS-ANO2              PIC 9(2).
014500     03  W-DS-MES               PIC 9(2).
014600     03  W-DS-DIA               PIC 9(2).
014700 77  W-HORA-SISTEMA             PIC 9(8).
014800 77  W-HORA-SIS-R REDEFINES W-HORA-SISTEMA.
014900     03  W-HS-HH                PIC 9(2).
015000     03  W-HS-MM                PIC 9(2).
015100     03  W-HS-SS                PIC 9(2).
015200     03  W-HS-CENT              PIC 9(2).
015300*
015400*----[ AUX + REDEFINES - RESULTADOS DE VALIDACAO ]----------------
015500 77  W-PODE-AUX                 PIC X(01) VALUE "N".
015600 77  W-PODE-IND REDEFINES W-PODE-AUX.
015700     88  W-PODE-EXECUTAR            VALUE "S".
015800     88  W-NAO-PODE-EXECUTAR         VALUE "N".
015900 77  W-ROTA-COMPLETA-AUX         PIC X(01) VALUE "N".
016000 77  W-ROTA-COMPLETA-IND REDEFINES W-ROTA-COMPLETA-AUX.
016100     88  W-ROTA-ESTA-COMPLETA         VALUE "S".
016200*
016300*----[ CAMPOS DE CALCULO DE CUSTEIO REAL DO TRAMO ]---------------
016400 77  W-COSTO-KM                 PIC S9(7)V99 COMP-3 VALUE ZERO.
016500 77  W-COSTO-COMB                PIC S9(7)V99 COMP-3 VALUE ZERO.
016600 77  W-COSTO-ESTADIA             PIC S9(7)V99 COMP-3 VALUE ZERO.
016700 77  W-NOITES                    PIC S9(3)     COMP VALUE ZERO.
016800 77  W-SOMA-COSTO-REAL            PIC S9(7)V99 COMP-3 VALUE ZERO.
016900*
017000*----[ TABELA EM MEMORIA DE TRAMOS - CARGA + REGRAVACAO ]---------
017100 01  TB-TRAMO.
017200     05  TB-TRM-ENT OCCURS 4000 TIMES INDEXED BY IX-TRM.
017300         07  TB-TRM-ID-TRAMO            PIC 9(9).
017400         07  TB-TRM-ID-RUTA             PIC 9(9).
017500         07  TB-TRM-ORDEN               PIC 9(3).
017600         07  TB-TRM-ORIGEM-DEPOSITO-ID  PIC 9(9).
017700         07  TB-TRM-DESTINO-DEPOSITO-ID PIC 9(9).
017800         07  TB-TRM-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
017900         07  TB-TRM-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
018000         07  TB-TRM-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
018100         07  TB-TRM-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
018200         07  TB-TRM-DISTANCIA           PIC S9(7)V99   COMP-3.
018300         07  TB-TRM-DURACAO-HORAS       PIC S9(5)V99   COMP-3.
018400         07  TB-TRM-TIPO-TRAMO          PIC X(20).
018500         07  TB-TRM-ESTADO-AUX          PIC X(20).
018600         07  TB-TRM-ESTADO-IND REDEFINES TB-TRM-ESTADO-AUX.
018700             09  TB-TRM-ESTADO-COD      PIC X(10).
018800             88  TB-TRM-EST-PENDENTE        VALUE "PENDIENTE ".
018900             88  TB-TRM-EST-EM-CURSO        VALUE "EN_CURSO  ".
019000             88  TB-TRM-EST-COMPLETO        VALUE "COMPLETADO".
019100             09  FILLER                   PIC X(10).
019200         07  TB-TRM-CAMIAO-DOMINIO      PIC X(10).
019300         07  TB-TRM-CUSTO-APROXIMADO    PIC S9(7)V99   COMP-3.
019400         07  TB-TRM-CUSTO-REAL          PIC S9(7)V99   COMP-3.
019500         07  TB-TRM-FH-INICIO-ESTIMADA  PIC X(26).
019600         07  TB-TRM-FH-FIM-ESTIMADA     PIC X(26).
019700         07  TB-TRM-FH-INICIO-REAL      PIC X(26).
019800         07  TB-TRM-FHI-R REDEFINES TB-TRM-FH-INICIO-REAL.
019900             09  TB-TRM-FHI-ANO         PIC 9(4).
020000             09  FILLER                  PIC X(1).
020100             09  TB-TRM-FHI-MES         PIC 9(2).
020200             09  FILLER                  PIC X(1).
020300             09  TB-TRM-FHI-DIA         PIC 9(2).
020400             09  FILLER                  PIC X(14).
020500         07  TB-TRM-FH-FIM-REAL         PIC X(26).
020600         07  TB-TRM-FHF-R REDEFINES TB-TRM-FH-FIM-REAL.
020700             09  TB-TRM-FHF-ANO         PIC 9(4).
020800             09  FILLER                  PIC X(1).
020900             09  TB-TRM-FHF-MES         PIC 9(2).
021000             09  FILLER                  PIC X(1).
021100             09  TB-TRM-FHF-DIA         PIC 9(2).
021200             09  FILLER                  PIC X(14).
021300         07  TB-TRM-FILLER              PIC X(30).
021400*
021500*----[ TABELA EM MEMORIA DE CAMIOES - CARGA + REGRAVACAO ]--------
021600 01  TB-CAMION.
021700     05  TB-CAM-ENT OCCURS 500 TIMES INDEXED BY IX-CAM.
021800         07  TB-CAM-ID-CAMION           PIC 9(9).
021900         07  TB-CAM-DOMINIO             PIC X(10).
022000         07  TB-CAM-MARCA               PIC X(30).
022100         07  TB-CAM-MODELO              PIC X(30).
022200         07  TB-CAM-CAPAC-PESO-MAX      PIC S9(7)V99   COMP-3.
022300         07  TB-CAM-CAPAC-VOLUME-MAX    PIC S9(7)V99   COMP-3.
022400         07  TB-CAM-NOME-TRANSPORTISTA  PIC X(60).
022500         07  TB-CAM-COSTO-BASE          PIC S9(7)V99   COMP-3.
022600         07  TB-CAM-COSTO-POR-KM        PIC S9(5)V9999 COMP-3.
022700         07  TB-CAM-CONSUMO-COMB-PROM   PIC S9(3)V9999 COMP-3.
022800         07  TB-CAM-NUMERO-TRANSPORT    PIC 9(2).
022900         07  TB-CAM-DISPONIVEL-AUX      PIC X(1).
023000         07  TB-CAM-DISPONIVEL-IND REDEFINES TB-CAM-DISPONIVEL-AUX
023100                                        PIC X(1).
023200             88  TB-CAM-DISP-LIVRE          VALUE "Y".
023300             88  TB-CAM-DISP-OCUPADO        VALUE "N".
023400         07  TB-CAM-ATIVO-AUX           PIC X(1).
023500         07  TB-CAM-ATIVO-IND REDEFINES TB-CAM-ATIVO-AUX
023600                                        PIC X(1).
023700             88  TB-CAM-ESTA-ATIVO          VALUE "Y".
023800             88  TB-CAM-ESTA-INATIVO        VALUE "N".
023900         07  TB-CAM-FILLER              PIC X(20).
024000*
024100*----[ TABELA EM MEMORIA DE ROTAS - SO LEITURA ]------------------
024200 01  TB-RUTA.
024300     05  TB-RUT-ENT OCCURS 1000 TIMES INDEXED BY IX-RUT.
024400         07  TB-RUT-ID-RUTA             PIC 9(9).
024500         07  TB-RUT-ID-SOLICITUD        PIC 9(9).
024600         07  TB-RUT-FECHA-CREACION      PIC X(26).
024700         07  TB-RUT-OPCION-SELEC-ID     PIC 9(9).
024800         07  TB-RUT-FILLER              PIC X(20).
024900*
025000*----[ TABELA EM MEMORIA DE SOLICITUDES - CARGA + REGRAVACAO ]----
025100 01  TB-SOLICIT.
025200     05  TB-SOL-ENT OCCURS 1000 TIMES INDEXED BY IX-SOL.
025300         07  TB-SOL-ID-SOLICITUD        PIC 9(9).
025400         07  TB-SOL-ID-CLIENTE          PIC 9(9).
025500         07  TB-SOL-ID-CONTENEDOR       PIC 9(9).
025600         07  TB-SOL-FECHA-CREACION      PIC X(26).
025700         07  TB-SOL-ORIGEM-LAT          PIC S9(3)V9(6) COMP-3.
025800         07  TB-SOL-ORIGEM-LONG         PIC S9(3)V9(6) COMP-3.
025900         07  TB-SOL-DESTINO-LAT         PIC S9(3)V9(6) COMP-3.
026000         07  TB-SOL-DESTINO-LONG        PIC S9(3)V9(6) COMP-3.
026100         07  TB-SOL-DIRECCION-ORIGEM    PIC X(120).
026200         07  TB-SOL-DIRECCION-DESTINO   PIC X(120).
026300         07  TB-SOL-ESTADO-AUX          PIC X(20).
026400         07  TB-SOL-ESTADO-IND REDEFINES TB-SOL-ESTADO-AUX.
026500             09  TB-SOL-ESTADO-COD      PIC X(11).
026600             88  TB-SOL-EST-PENDENTE        VALUE "PENDIENTE  ".
026700             88  TB-SOL-EST-PROGRAMADA      VALUE "PROGRAMADA ".
026800             88  TB-SOL-EST-EM-TRANSITO     VALUE "EN_TRANSITO".
026900             88  TB-SOL-EST-COMPLETA        VALUE "COMPLETADA ".
027000             88  TB-SOL-EST-CANCELADA       VALUE "CANCELADA  ".
027100             09  FILLER                   PIC X(9).
027200         07  TB-SOL-COSTO-ESTIMADO      PIC S9(7)V99   COMP-3.
027300         07  TB-SOL-COSTO-FINAL         PIC S9(7)V99   COMP-3.
027400         07  TB-SOL-TIEMPO-ESTIMADO     PIC S9(5)V99   COMP-3.
027500         07  TB-SOL-TIEMPO-REAL         PIC S9(5)V99   COMP-3.
027600         07  TB-SOL-ID-RUTA             PIC 9(9).
027700         07  TB-SOL-ID-TARIFA           PIC 9(9).
027800         07  TB-SOL-FILLER              PIC X(20).
027900*
028000*----[ TABELA EM MEMORIA DE CONTENEDORES - CARGA + REGRAVACAO ]---
028100 01  TB-CONTEN.
028200     05  TB-CON-ENT OCCURS 1000 TIMES INDEXED BY IX-CON.
028300         07  TB-CON-ID-CONTENEDOR       PIC 9(9).
028400         07  TB-CON-PESO                PIC S9(7)V99   COMP-3.
028500         07  TB-CON-VOLUMEN             PIC S9(7)V99   COMP-3.
028600         07  TB-CON-ESTADO-AUX          PIC X(20).
028700         07  TB-CON-ESTADO-IND REDEFINES TB-CON-ESTADO-AUX.
028800             09  TB-CON-ESTADO-COD      PIC X(12).
028900             88  TB-CON-EST-LIBRE           VALUE "LIBRE       ".
029000             88  TB-CON-EST-OCUPADO         VALUE "OCUPADO     ".
029100             88  TB-CON-EST-ASIGNADO        VALUE "ASIGNADO    ".
029200             88  TB-CON-EST-EM-TRANSITO     VALUE "EN_TRANSITO ".
029300             88  TB-CON-EST-EM-DEPOSITO     VALUE "EN_DEPOSITO ".
029400             88  TB-CON-EST-ENTREGADO       VALUE "ENTREGADO   ".
029500             09  FILLER                   PIC X(8).
029600         07  TB-CON-ID-CLIENTE          PIC 9(9).
029700         07  TB-CON-FILLER              PIC X(20).
029800*
029900*----[ TABELA EM MEMORIA DE DEPOSITOS - SO LEITURA ]--------------
030000 01  TB-DEPOSITO.
030100     05  TB-DEP-ENT OCCURS 200 TIMES INDEXED BY IX-DEP.
030200         07  TB-DEP-ID-DEPOSITO         PIC 9(9).
030300         07  TB-DEP-NOMBRE               PIC X(60).
030400         07  TB-DEP-DIRECCION            PIC X(120).
030500         07  TB-DEP-LATITUD              PIC S9(3)V9(6) COMP-3.
030600         07  TB-DEP-LONGITUD             PIC S9(3)V9(6) COMP-3.
030700         07  TB-DEP-ID-CIUDAD            PIC 9(9).
030800         07  TB-DEP-COSTO-ESTADIA-DIA    PIC S9(7)V99   COMP-3.
030900         07  TB-DEP-FILLER               PIC X(30).
031000*
031100*----[ TABELA EM MEMORIA DE TARIFAS - SO LEITURA ]----------------
031200 01  TB-TARIFA.
031300     05  TB-TAR-ENT OCCURS 50 TIMES INDEXED BY IX-TAR.
031400         07  TB-TAR-ID-TARIFA           PIC 9(9).
031500         07  TB-TAR-COSTO-BASE-GESTION  PIC S9(7)V99   COMP-3.
031600         07  TB-TAR-VALOR-LITRO-COMB    PIC S9(7)V99   COMP-3.
031700         07  TB-TAR-FILLER              PIC X(20).
031800*
031900*-----------------------------------------------------------------
032000 PROCEDURE DIVISION.
032100*
032200 R0.
032300     OPEN INPUT F-TRAMO.
032400     OPEN INPUT F-MOVTRM.
032500     OPEN INPUT F-CAMION.
032600     OPEN INPUT F-RUTA.
032700     OPEN INPUT F-SOLICIT.
032800     OPEN INPUT F-CONTEN.
032900     OPEN INPUT F-DEPOSIT.
033000     OPEN INPUT F-TARIFA.
033100     MOVE ZERO TO W-INICIADOS W-FINALIZADOS.
033200*
033300 R1-CARGA-TRAMO.
033400     MOVE ZERO TO QT-TRM.
033500 R1-CARGA-TRAMO-LOOP.
033600     READ F-TRAMO NEXT RECORD
033700          AT END GO TO R1-CARGA-TRAMO-FIM.
033800     ADD 1 TO QT-TRM.
033900     MOVE REG-TRAMO TO TB-TRM-ENT(QT-TRM).
034000     GO TO R1-CARGA-TRAMO-LOOP.
034100 R1-CARGA-TRAMO-FIM.
034200     CLOSE F-TRAMO.
034300*
034400 R2-CARGA-CAMION.
034500     MOVE ZERO TO QT-CAM.
034600 R2-CARGA-CAMION-LOOP.
034700     READ F-CAMION NEXT RECORD
034800          AT END GO TO R2-CARGA-CAMION-FIM.
034900     ADD 1 TO QT-CAM.
035000     MOVE REG-CAMION TO TB-CAM-ENT(QT-CAM).
035100     GO TO R2-CARGA-CAMION-LOOP.
035200 R2-CARGA-CAMION-FIM.
035300     CLOSE F-CAMION.
035400*
035500 R3-CARGA-RUTA.
035600     MOVE ZERO TO QT-RUT.
035700     IF RUT-ERRO = "30"
035800        GO TO R3-CARGA-RUTA-FIM.
035900 R3-CARGA-RUTA-LOOP.
036000     READ F-RUTA NEXT RECORD
036100          AT END GO TO R3-CARGA-RUTA-FIM.
036200     ADD 1 TO QT-RUT.
036300     MOVE REG-RUTA TO TB-RUT-ENT(QT-RUT).
036400     GO TO R3-CARGA-RUTA-LOOP.
036500 R3-CARGA-RUTA-FIM.
036600     CLOSE F-RUTA.
036700*
036800 R4-CARGA-SOLICIT.
036900     MOVE ZERO TO QT-SOL.
037000 R4-CARGA-SOLICIT-LOOP.
037100     READ F-SOLICIT NEXT RECORD
037200          AT END GO TO R4-CARGA-SOLICIT-FIM.
037300     ADD 1 TO QT-SOL.
037400     MOVE REG-SOLICITUD TO TB-SOL-ENT(QT-SOL).
037500     GO TO R4-CARGA-SOLICIT-LOOP.
037600 R4-CARGA-SOLICIT-FIM.
037700     CLOSE F-SOLICIT.
037800*
037900 R5-CARGA-CONTEN.
038000     MOVE ZERO TO QT-CON.
038100 R5-CARGA-CONTEN-LOOP.
038200     READ F-CONTEN NEXT RECORD
038300          AT END GO TO R5-CARGA-CONTEN-FIM.
038400     ADD 1 TO QT-CON.
038500     MOVE REG-CONTENEDOR TO TB-CON-ENT(QT-CON).
038600     GO TO R5-CARGA-CONTEN-LOOP.
038700 R5-CARGA-CONTEN-FIM.
038800     CLOSE F-CONTEN.
038900*
039000 R6-CARGA-DEPOSIT.
039100     MOVE ZERO TO QT-DEP.
039200     IF DEP-ERRO = "30"
039300        GO TO R6-CARGA-DEPOSIT-FIM.
039400 R6-CARGA-DEPOSIT-LOOP.
039500     READ F-DEPOSIT NEXT RECORD
039600          AT END GO TO R6-CARGA-DEPOSIT-FIM.
039700     ADD 1 TO QT-DEP.
039800     MOVE REG-DEPOSITO TO TB-DEP-ENT(QT-DEP).
039900     GO TO R6-CARGA-DEPOSIT-LOOP.
040000 R6-CARGA-DEPOSIT-FIM.
040100     CLOSE F-DEPOSIT.
040200*
040300 R7-CARGA-TARIFA.
040400     MOVE ZERO TO QT-TAR W-MAIOR-TAR IND-ATUAL-TAR.
040500 R7-CARGA-TARIFA-LOOP.
040600     READ F-TARIFA NEXT RECORD
040700          AT END GO TO R7-CARGA-TARIFA-FIM.
040800     ADD 1 TO QT-TAR.
040900     MOVE REG-TARIFA TO TB-TAR-ENT(QT-TAR).
041000     IF TB-TAR-ID-TARIFA(QT-TAR) > W-MAIOR-TAR
041100        MOVE TB-TAR-ID-TARIFA(QT-TAR) TO W-MAIOR-TAR
041200        MOVE QT-TAR                   TO IND-ATUAL-TAR.
041300     GO TO R7-CARGA-TARIFA-LOOP.
041400 R7-CARGA-TARIFA-FIM.
041500     CLOSE F-TARIFA.
041600*
041700*-----[ PROCESSA O MOVIMENTO DE INICIO/FINALIZACAO DE TRAMOS ]----
041800 R8-LER-MOVTRM.
041900     IF MOV-ERRO = "30"
042000        GO TO R8-LER-MOVTRM-FIM.
042100     ACCEPT W-DATA-SISTEMA FROM DATE.
042200     ACCEPT W-HORA-SISTEMA FROM TIME.
042300 R8-LER-MOVTRM-LOOP.
042400     READ F-MOVTRM NEXT RECORD
042500          AT END GO TO R8-LER-MOVTRM-FIM.
042600     PERFORM ACHA-TRAMO-MOV THRU ACHA-TRAMO-MOV-FIM.
042700     IF IND-ACHADO = ZERO
042800        GO TO R8-LER-MOVTRM-LOOP.
042900     IF MOV-E-INICIO
043000        PERFORM INICIA-TRAMO   THRU INICIA-TRAMO-FIM
043100     ELSE
043200        IF MOV-E-FINALIZACAO
043300           PERFORM FINALIZA-TRAMO THRU FINALIZA-TRAMO-FIM.
043400     GO TO R8-LER-MOVTRM-LOOP.
043500 R8-LER-MOVTRM-FIM.
043550     CLOSE F-MOVTRM.
043575     GO TO R9-GRAVA-TRAMO.
043700*
043800*-----[ LOCALIZA NA TABELA O TRAMO DESTA TRANSACAO ]--------------
043900 ACHA-TRAMO-MOV.
044000     MOVE ZERO TO IND-ACHADO.
044100     MOVE ZERO TO IX-TRM.
044200 ACHA-TRAMO-MOV-LOOP.
044300     ADD 1 TO IX-TRM.
044400     IF IX-TRM > QT-TRM
044500        GO TO ACHA-TRAMO-MOV-FIM.
044600     IF TB-TRM-ID-TRAMO(IX-TRM) = MOV-ID-TRAMO
044700        MOVE IX-TRM TO IND-ACHADO
044800        GO TO ACHA-TRAMO-MOV-FIM.
044900     GO TO ACHA-TRAMO-MOV-LOOP.
045000 ACHA-TRAMO-MOV-FIM.
045100     EXIT.
045200*
045300*-----[ INICIA TRAMO - EXIGE A PERNA ANTERIOR JA COMPLETA ]-------
045400 INICIA-TRAMO.
045500     MOVE "N" TO W-PODE-AUX.
045600     IF NOT TB-TRM-EST-PENDENTE(IND-ACHADO)
045700        GO TO INICIA-TRAMO-FIM.
045800     IF TB-TRM-CAMIAO-DOMINIO(IND-ACHADO) = SPACES
045900        GO TO INICIA-TRAMO-FIM.
046000     IF TB-TRM-ORDEN(IND-ACHADO) = 1
046100        MOVE "S" TO W-PODE-AUX
046200     ELSE
046300        PERFORM ACHA-PERNA-ANTERIOR THRU ACHA-PERNA-ANTERIOR-FIM
046400        IF IND-ANTERIOR NOT = ZERO
046500           AND TB-TRM-FH-FIM-REAL(IND-ANTERIOR) NOT = SPACES
046600           MOVE "S" TO W-PODE-AUX.
046700     IF W-NAO-PODE-EXECUTAR
046800        GO TO INICIA-TRAMO-FIM.
046900     MOVE SPACES TO TB-TRM-FH-INICIO-REAL(IND-ACHADO).
047000     MOVE W-DS-ANO2 TO TB-TRM-FHI-ANO(IND-ACHADO).
047100     ADD 2000 TO TB-TRM-FHI-ANO(IND-ACHADO).
047200     MOVE W-DS-MES TO TB-TRM-FHI-MES(IND-ACHADO).
047300     MOVE W-DS-DIA TO TB-TRM-FHI-DIA(IND-ACHADO).
047400     MOVE "-" TO TB-TRM-FH-INICIO-REAL(IND-ACHADO)(5:1).
047500     MOVE "-" TO TB-TRM-FH-INICIO-REAL(IND-ACHADO)(8:1).
047600     MOVE "EN_CURSO  " TO TB-TRM-ESTADO-AUX(IND-ACHADO).
047700     ADD 1 TO W-INICIADOS.
047800     IF TB-TRM-ORDEN(IND-ACHADO) = 1
047900        PERFORM ACHA-RUTA-DO-TRAMO THRU ACHA-RUTA-DO-TRAMO-FIM
048000        IF IND-RUT NOT = ZERO
048100           PERFORM ACHA-SOLICIT-DA-RUTA THRU ACHA-SOLICIT-DA-RUTA-FIM
048200           IF IND-SOL NOT = ZERO
048300              MOVE "EN_TRANSITO" TO TB-SOL-ESTADO-AUX(IND-SOL)
048400              PERFORM ACHA-CONTEN-DA-SOLICIT
048500                      THRU ACHA-CONTEN-DA-SOLICIT-FIM
048600              IF IND-CON NOT = ZERO
048700                 MOVE "EN_TRANSITO " TO TB-CON-ESTADO-AUX(IND-CON).
048800 INICIA-TRAMO-FIM.
048900     EXIT.
049000*
049100*-----[ LOCALIZA A PERNA DE ORDEM IMEDIATAMENTE ANTERIOR ]--------
049200 ACHA-PERNA-ANTERIOR.
049300     MOVE ZERO TO IND-ANTERIOR.
049400     MOVE ZERO TO IX-TRM.
049500 ACHA-PERNA-ANTERIOR-LOOP.
049600     ADD 1 TO IX-TRM.
049700     IF IX-TRM > QT-TRM
049800        GO TO ACHA-PERNA-ANTERIOR-FIM.
049900     IF TB-TRM-ID-RUTA(IX-TRM) = TB-TRM-ID-RUTA(IND-ACHADO)
050000        AND TB-TRM-ORDEN(IX-TRM) = TB-TRM-ORDEN(IND-ACHADO) - 1
050100        MOVE IX-TRM TO IND-ANTERIOR
050200        GO TO ACHA-PERNA-ANTERIOR-FIM.
050300     GO TO ACHA-PERNA-ANTERIOR-LOOP.
050400 ACHA-PERNA-ANTERIOR-FIM.
050500     EXIT.
050600*
050700*-----[ LOCALIZA A PERNA DE ORDEM IMEDIATAMENTE SEGUINTE ]--------
050800 ACHA-PERNA-PROXIMA.
050900     MOVE ZERO TO IND-PROXIMO.
051000     MOVE ZERO TO IX-TRM.
051100 ACHA-PERNA-PROXIMA-LOOP.
051200     ADD 1 TO IX-TRM.
051300     IF IX-TRM > QT-TRM
051400        GO TO ACHA-PERNA-PROXIMA-FIM.
051500     IF TB-TRM-ID-RUTA(IX-TRM) = TB-TRM-ID-RUTA(IND-ACHADO)
051600        AND TB-TRM-ORDEN(IX-TRM) = TB-TRM-ORDEN(IND-ACHADO) + 1
051700        MOVE IX-TRM TO IND-PROXIMO
051800        GO TO ACHA-PERNA-PROXIMA-FIM.
051900     GO TO ACHA-PERNA-PROXIMA-LOOP.
052000 ACHA-PERNA-PROXIMA-FIM.
052100     EXIT.
052200*
052300*-----[ FINALIZA TRAMO, LIBERA CAMIAO E CUSTEIA A PERNA ]---------
052400 FINALIZA-TRAMO.
052500     IF NOT TB-TRM-EST-EM-CURSO(IND-ACHADO)
052600        GO TO FINALIZA-TRAMO-FIM.
052700     MOVE SPACES TO TB-TRM-FH-FIM-REAL(IND-ACHADO).
052800     MOVE W-DS-ANO2 TO TB-TRM-FHF-ANO(IND-ACHADO).
052900     ADD 2000 TO TB-TRM-FHF-ANO(IND-ACHADO).
053000     MOVE W-DS-MES TO TB-TRM-FHF-MES(IND-ACHADO).
053100     MOVE W-DS-DIA TO TB-TRM-FHF-DIA(IND-ACHADO).
053200     MOVE "-" TO TB-TRM-FH-FIM-REAL(IND-ACHADO)(5:1).
053300     MOVE "-" TO TB-TRM-FH-FIM-REAL(IND-ACHADO)(8:1).
053400     MOVE "COMPLETADO" TO TB-TRM-ESTADO-AUX(IND-ACHADO).
053500     ADD 1 TO W-FINALIZADOS.
053600     PERFORM ACHA-CAMIAO-DO-TRAMO THRU ACHA-CAMIAO-DO-TRAMO-FIM.
053700     IF IND-CAM NOT = ZERO
053800        MOVE "Y" TO TB-CAM-DISPONIVEL-AUX(IND-CAM).
053900     PERFORM CUSTEIA-TRAMO-REAL THRU CUSTEIA-TRAMO-REAL-FIM.
054000     PERFORM ACHA-RUTA-DO-TRAMO THRU ACHA-RUTA-DO-TRAMO-FIM.
054100     IF IND-RUT = ZERO
054200        GO TO FINALIZA-TRAMO-FIM.
054300     PERFORM ACHA-SOLICIT-DA-RUTA THRU ACHA-SOLICIT-DA-RUTA-FIM.
054400     IF IND-SOL = ZERO
054500        GO TO FINALIZA-TRAMO-FIM.
054600     PERFORM ACHA-CONTEN-DA-SOLICIT THRU ACHA-CONTEN-DA-SOLICIT-FIM.
054700     PERFORM VERIFICA-ROTA-COMPLETA THRU VERIFICA-ROTA-COMPLETA-FIM.
054800     IF W-ROTA-ESTA-COMPLETA
054900        PERFORM LIQUIDA-ROTA THRU LIQUIDA-ROTA-FIM
055000        IF IND-CON NOT = ZERO
055100           MOVE "ENTREGADO   " TO TB-CON-ESTADO-AUX(IND-CON)
055200     ELSE
055300        IF IND-CON NOT = ZERO
055400           AND TB-TRM-DESTINO-DEPOSITO-ID(IND-ACHADO) NOT = ZERO
055500           MOVE "EN_DEPOSITO " TO TB-CON-ESTADO-AUX(IND-CON).
055600 FINALIZA-TRAMO-FIM.
055700     EXIT.
055800*
055900*-----[ LOCALIZA NA TABELA O CAMIAO PELO DOMINIO DO TRAMO ]-------
056000 ACHA-CAMIAO-DO-TRAMO.
056100     MOVE ZERO TO IND-CAM.
056200     MOVE ZERO TO IX-CAM.
056300 ACHA-CAMIAO-DO-TRAMO-LOOP.
056400     ADD 1 TO IX-CAM.
056500     IF IX-CAM > QT-CAM
056600        GO TO ACHA-CAMIAO-DO-TRAMO-FIM.
056700     IF TB-CAM-DOMINIO(IX-CAM) = TB-TRM-CAMIAO-DOMINIO(IND-ACHADO)
056800        MOVE IX-CAM TO IND-CAM
056900        GO TO ACHA-CAMIAO-DO-TRAMO-FIM.
057000     GO TO ACHA-CAMIAO-DO-TRAMO-LOOP.
057100 ACHA-CAMIAO-DO-TRAMO-FIM.
057200     EXIT.
057300*
057400 ACHA-RUTA-DO-TRAMO.
057500     MOVE ZERO TO IND-RUT.
057600     MOVE ZERO TO IX-RUT.
057700 ACHA-RUTA-DO-TRAMO-LOOP.
057800     ADD 1 TO IX-RUT.
057900     IF IX-RUT > QT-RUT
058000        GO TO ACHA-RUTA-DO-TRAMO-FIM.
058100     IF TB-RUT-ID-RUTA(IX-RUT) = TB-TRM-ID-RUTA(IND-ACHADO)
058200        MOVE IX-RUT TO IND-RUT
058300        GO TO ACHA-RUTA-DO-TRAMO-FIM.
058400     GO TO ACHA-RUTA-DO-TRAMO-LOOP.
058500 ACHA-RUTA-DO-TRAMO-FIM.
058600     EXIT.
058700*
058800 ACHA-SOLICIT-DA-RUTA.
058900     MOVE ZERO TO IND-SOL.
059000     MOVE ZERO TO IX-SOL.
059100 ACHA-SOLICIT-DA-RUTA-LOOP.
059200     ADD 1 TO IX-SOL.
059300     IF IX-SOL > QT-SOL
059400        GO TO ACHA-SOLICIT-DA-RUTA-FIM.
059500     IF TB-SOL-ID-SOLICITUD(IX-SOL) = TB-RUT-ID-SOLICITUD(IND-RUT)
059600        MOVE IX-SOL TO IND-SOL
059700        GO TO ACHA-SOLICIT-DA-RUTA-FIM.
059800     GO TO ACHA-SOLICIT-DA-RUTA-LOOP.
059900 ACHA-SOLICIT-DA-RUTA-FIM.
060000     EXIT.
060100*
060200 ACHA-CONTEN-DA-SOLICIT.
060300     MOVE ZERO TO IND-CON.
060400     MOVE ZERO TO IX-CON.
060500 ACHA-CONTEN-DA-SOLICIT-LOOP.
060600     ADD 1 TO IX-CON.
060700     IF IX-CON > QT-CON
060800        GO TO ACHA-CONTEN-DA-SOLICIT-FIM.
060900     IF TB-CON-ID-CONTENEDOR(IX-CON) = TB-SOL-ID-CONTENEDOR(IND-SOL)
061000        MOVE IX-CON TO IND-CON
061100        GO TO ACHA-CONTEN-DA-SOLICIT-FIM.
061200     GO TO ACHA-CONTEN-DA-SOLICIT-LOOP.
061300 ACHA-CONTEN-DA-SOLICIT-FIM.
061400     EXIT.
061500*
061600*-----[ CUSTEIO REAL DA PERNA (REGRA DE CUSTEIO - FASE REAL) ]----
061700 CUSTEIA-TRAMO-REAL.
061800     MOVE ZERO TO W-COSTO-KM W-COSTO-COMB W-COSTO-ESTADIA.
061900     IF IND-CAM = ZERO
062000        GO TO CUSTEIA-TRAMO-REAL-FIM.
062100     COMPUTE W-COSTO-KM =
062200             TB-CAM-COSTO-POR-KM(IND-CAM) * TB-TRM-DISTANCIA(IND-ACHADO).
062300     IF IND-ATUAL-TAR NOT = ZERO
062400        COMPUTE W-COSTO-COMB =
062500             TB-CAM-CONSUMO-COMB-PROM(IND-CAM)
062600             * TB-TRM-DISTANCIA(IND-ACHADO)
062700             * TB-TAR-VALOR-LITRO-COMB(IND-ATUAL-TAR).
062800     IF TB-TRM-DESTINO-DEPOSITO-ID(IND-ACHADO) NOT = ZERO
062900        PERFORM ACHA-PERNA-PROXIMA THRU ACHA-PERNA-PROXIMA-FIM
063000        IF IND-PROXIMO NOT = ZERO
063100           AND TB-TRM-FH-INICIO-REAL(IND-PROXIMO) NOT = SPACES
063200           PERFORM CALC-NOITES-ESTADIA THRU CALC-NOITES-ESTADIA-FIM
063300           PERFORM ACHA-DEPOSITO-DESTINO THRU ACHA-DEPOSITO-DESTINO-FIM
063400           IF IND-DEP NOT = ZERO
063500              COMPUTE W-COSTO-ESTADIA =
063600                   W-NOITES * TB-DEP-COSTO-ESTADIA-DIA(IND-DEP).
063700     COMPUTE TB-TRM-CUSTO-REAL(IND-ACHADO) ROUNDED =
063800             W-COSTO-KM + W-COSTO-COMB + W-COSTO-ESTADIA.
063900 CUSTEIA-TRAMO-REAL-FIM.
064000     EXIT.
064100*
064200*-----[ NOITES DE ESTADIA ENTRE O FIM DESTA PERNA E O INICIO ]----
064300*    DA PROXIMA (DIFERENCA DE DIA, MESMO MES/ANO - VER AVISO NO   *
064400*    CABECALHO SOBRE VIRADA DE MES)                              *
064500 CALC-NOITES-ESTADIA.
064600     MOVE ZERO TO W-NOITES.
064700     IF TB-TRM-FHF-ANO(IND-ACHADO) NOT = TB-TRM-FHI-ANO(IND-PROXIMO)
064800        OR TB-TRM-FHF-MES(IND-ACHADO) NOT = TB-TRM-FHI-MES(IND-PROXIMO)
064900        GO TO CALC-NOITES-ESTADIA-FIM.
065000     COMPUTE W-NOITES =
065100             TB-TRM-FHI-DIA(IND-PROXIMO) - TB-TRM-FHF-DIA(IND-ACHADO).
065200     IF W-NOITES < 0
065300        MOVE ZERO TO W-NOITES.
065400 CALC-NOITES-ESTADIA-FIM.
065500     EXIT.
065600*
065700 ACHA-DEPOSITO-DESTINO.
065800     MOVE ZERO TO IND-DEP.
065900     MOVE ZERO TO IX-DEP.
066000 ACHA-DEPOSITO-DESTINO-LOOP.
066100     ADD 1 TO IX-DEP.
066200     IF IX-DEP > QT-DEP
066300        GO TO ACHA-DEPOSITO-DESTINO-FIM.
066400     IF TB-DEP-ID-DEPOSITO(IX-DEP)
066500        = TB-TRM-DESTINO-DEPOSITO-ID(IND-ACHADO)
066600        MOVE IX-DEP TO IND-DEP
066700        GO TO ACHA-DEPOSITO-DESTINO-FIM.
066800     GO TO ACHA-DEPOSITO-DESTINO-LOOP.
066900 ACHA-DEPOSITO-DESTINO-FIM.
067000     EXIT.
067100*
067200*-----[ VERIFICA SE TODAS AS PERNAS DA ROTA JA FORAM FINALIZADAS ]
067300 VERIFICA-ROTA-COMPLETA.
067400     MOVE "S" TO W-ROTA-COMPLETA-AUX.
067500     MOVE ZERO TO IX-TRM.
067600 VERIFICA-ROTA-COMPLETA-LOOP.
067700     ADD 1 TO IX-TRM.
067800     IF IX-TRM > QT-TRM
067900        GO TO VERIFICA-ROTA-COMPLETA-FIM.
068000     IF TB-TRM-ID-RUTA(IX-TRM) NOT = TB-TRM-ID-RUTA(IND-ACHADO)
068100        GO TO VERIFICA-ROTA-COMPLETA-LOOP.
068200     IF NOT TB-TRM-EST-COMPLETO(IX-TRM)
068300        MOVE "N" TO W-ROTA-COMPLETA-AUX
068400        GO TO VERIFICA-ROTA-COMPLETA-FIM.
068500     GO TO VERIFICA-ROTA-COMPLETA-LOOP.
068600 VERIFICA-ROTA-COMPLETA-FIM.
068700     EXIT.
068800*
068900*-----[ SOMA O CUSTO REAL DE TODAS AS PERNAS E LIQUIDA A ROTA ]---
069000 LIQUIDA-ROTA.
069100     MOVE ZERO TO W-SOMA-COSTO-REAL.
069200     MOVE ZERO TO IX-TRM.
069300 LIQUIDA-ROTA-LOOP.
069400     ADD 1 TO IX-TRM.
069500     IF IX-TRM > QT-TRM
069600        GO TO LIQUIDA-ROTA-SOMA-FIM.
069700     IF TB-TRM-ID-RUTA(IX-TRM) = TB-TRM-ID-RUTA(IND-ACHADO)
069800        ADD TB-TRM-CUSTO-REAL(IX-TRM) TO W-SOMA-COSTO-REAL.
069900     GO TO LIQUIDA-ROTA-LOOP.
070000 LIQUIDA-ROTA-SOMA-FIM.
070100     IF IND-ATUAL-TAR NOT = ZERO
070200        COMPUTE TB-SOL-COSTO-FINAL(IND-SOL) ROUNDED =
070300             W-SOMA-COSTO-REAL
070400             + (TB-TAR-COSTO-BASE-GESTION(IND-ATUAL-TAR)
070500                * TB-TRM-ORDEN(IND-ACHADO))
070600     ELSE
070700        MOVE W-SOMA-COSTO-REAL TO TB-SOL-COSTO-FINAL(IND-SOL).
070800     MOVE "COMPLETADA " TO TB-SOL-ESTADO-AUX(IND-SOL).
070900 LIQUIDA-ROTA-FIM.
071000     EXIT.
071100*
071200*-----[ REGRAVA TRAMO/CAMION/SOLICIT/CONTEN NA INTEGRA ]----------
071300 R9-GRAVA-TRAMO.
071400     OPEN OUTPUT F-TRAMO.
071500     MOVE ZERO TO IND-TRM.
071600 R9-GRAVA-TRAMO-LOOP.
071700     ADD 1 TO IND-TRM.
071800     IF IND-TRM > QT-TRM
071900        GO TO R9-GRAVA-TRAMO-FIM.
072000     MOVE TB-TRM-ENT(IND-TRM) TO REG-TRAMO.
072100     WRITE REG-TRAMO.
072200     GO TO R9-GRAVA-TRAMO-LOOP.
072300 R9-GRAVA-TRAMO-FIM.
072400     CLOSE F-TRAMO.
072500*
072600     OPEN OUTPUT F-CAMION.
072700     MOVE ZERO TO IND-CAM.
072800 R10-GRAVA-CAMION-LOOP.
072900     ADD 1 TO IND-CAM.
073000     IF IND-CAM > QT-CAM
073100        GO TO R10-GRAVA-CAMION-FIM.
073200     MOVE TB-CAM-ENT(IND-CAM) TO REG-CAMION.
073300     WRITE REG-CAMION.
073400     GO TO R10-GRAVA-CAMION-LOOP.
073500 R10-GRAVA-CAMION-FIM.
073600     CLOSE F-CAMION.
073700*
073800     OPEN OUTPUT F-SOLICIT.
073900     MOVE ZERO TO IND-SOL.
074000 R11-GRAVA-SOLICIT-LOOP.
074100     ADD 1 TO IND-SOL.
074200     IF IND-SOL > QT-SOL
074300        GO TO R11-GRAVA-SOLICIT-FIM.
074400     MOVE TB-SOL-ENT(IND-SOL) TO REG-SOLICITUD.
074500     WRITE REG-SOLICITUD.
074600     GO TO R11-GRAVA-SOLICIT-LOOP.
074700 R11-GRAVA-SOLICIT-FIM.
074800     CLOSE F-SOLICIT.
074900*
075000     OPEN OUTPUT F-CONTEN.
075100     MOVE ZERO TO IND-CON.
075200 R12-GRAVA-CONTEN-LOOP.
075300     ADD 1 TO IND-CON.
075400     IF IND-CON > QT-CON
075500        GO TO ROT-FIM.
075600     MOVE TB-CON-ENT(IND-CON) TO REG-CONTENEDOR.
075700     WRITE REG-CONTENEDOR.
075800     GO TO R12-GRAVA-CONTEN-LOOP.
075900*
076000**********************
076100* ROTINA DE FIM      *
076200**********************
076300 ROT-FIM.
076400     CLOSE F-CONTEN.
076500     EXIT PROGRAM.
076600 ROT-FIM1.
076700     STOP RUN.
076800*
076900**********************
077000* ROTINA DE MENSAGEM *
077100**********************
077200 ROT-MENS.
077300     MOVE ZEROS TO W-CONT.
077400     DISPLAY MENS.
077500 ROT-MENS-FIM.
077600     EXIT.
077700*
077800*    FILE STATUS
077900*    00 = OPERACAO REALIZADA COM SUCESSO
078000*    10 = FIM DE ARQUIVO ( QUANDO EXECUTADO LEITURA SEQUENCIAL )
078100*    22 = REGISTRO JA CADASTRADO
078200*    23 = REGISTRO NAO ENCONTRADO
078300*    30 = ARQUIVO NAO ENCONTRADO
078400*    95 = ISAM NAO CARREGADO
